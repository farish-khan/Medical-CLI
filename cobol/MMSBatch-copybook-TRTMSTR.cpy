000100******************************************************************        
000200*    TRTMSTR  --  TREATMENT BOOKING MASTER RECORD LAYOUT                  
000300*    ONE ENTRY PER BOOKED TREATMENT.  TRE-CLINICIAN-ID IS SPACES          
000400*    UNTIL ASSIGN-CLINICIAN RUNS.  TRE-STATUS CARRIES FIVE                
000500*    LEVEL-88 CONDITION NAMES -- THIS SHOP HAS NEVER ENFORCED             
000600*    A TRANSITION SEQUENCE AMONG THEM.                                    
000700******************************************************************        
000800 01  TREATMENT-MASTER-RECORD.                                             
000900     05  TRE-ID                      PIC X(10).                           
001000     05  TRE-PATIENT-ID               PIC X(10).                          
001100     05  TRE-CLINICIAN-ID             PIC X(10).                          
001200     05  TRE-TYPE-ID                  PIC X(10).                          
001300     05  TRE-STATUS                   PIC X(01).                          
001400         88  TRE-STAT-NEW                 VALUE "1".                      
001500         88  TRE-STAT-ASSESSED            VALUE "2".                      
001600         88  TRE-STAT-BILL-GENERATED      VALUE "3".                      
001700         88  TRE-STAT-COMPLETED           VALUE "4".                      
001800         88  TRE-STAT-PAID                VALUE "5".                      
001900         88  TRE-STAT-VALID                                               
002000                 VALUES ARE "1" "2" "3" "4" "5".                          
002100     05  TRE-CREATED-DATE.                                                
002200         10  TRE-CREATED-YYYY          PIC 9(04).                         
002300        10  TRE-CREATED-SEP1          PIC X(01) VALUE "-".                
002400         10  TRE-CREATED-MM            PIC 9(02).                         
002500        10  TRE-CREATED-SEP2          PIC X(01) VALUE "-".                
002600         10  TRE-CREATED-DD            PIC 9(02).                         
002700        10  TRE-CREATED-SEP3          PIC X(01) VALUE " ".                
002800         10  TRE-CREATED-HH            PIC 9(02).                         
002900        10  TRE-CREATED-SEP4          PIC X(01) VALUE ":".                
003000         10  TRE-CREATED-MIN           PIC 9(02).                         
003100        10  TRE-CREATED-SEP5          PIC X(01) VALUE ":".                
003200         10  TRE-CREATED-SS            PIC 9(02).                         
003300     05  TRE-NOTES                    PIC X(60).                          
003400     05  FILLER                        PIC X(02).                         
