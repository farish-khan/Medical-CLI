000100******************************************************************        
000200*    SEQCTL  --  PERSISTENT PER-ENTITY SEQUENCE COUNTER RECORD            
000300*    ONE RECORD, SEVEN ROWS -- ONE ROW PER ID PREFIX.  READ AND           
000400*    REWRITTEN WHOLE BY NEXTSEQ ON EVERY CALL SINCE THE CONTROL           
000500*    FILE, LIKE THE MASTERS, HAS NO INDEXED ACCESS.  ASSIGNS              
000600*    A PERSISTENT, NON-REUSABLE ID NUMBER PER PREFIX -- THE               
000700*    ONLY ID-GENERATION RULE THIS SHOP USES (BUSINESS RULE 14).           
000800******************************************************************        
000900 01  SEQ-CONTROL-RECORD.                                                  
001000     05  SEQ-COUNTER OCCURS 7 TIMES.                                      
001100         10  SEQ-PREFIX                PIC X(04).                         
001200         10  SEQ-LAST-NBR               PIC 9(07).                        
001300     05  FILLER                         PIC X(04).                        
