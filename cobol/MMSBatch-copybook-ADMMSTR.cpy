000100******************************************************************        
000200*    ADMMSTR  --  ADMIN MASTER RECORD LAYOUT                              
000300*    READ-ONLY REFERENCE DATA TO THIS SYSTEM -- ADMIN RECORDS             
000400*    ARE NOT CREATED OR MAINTAINED BY ANY STEP HERE, ONLY READ            
000500*    BY AUTHCHK DURING LOGIN VERIFICATION.                                
000600******************************************************************        
000700 01  ADMIN-MASTER-RECORD.                                                 
000800     05  ADM-ID                      PIC X(10).                           
000900     05  ADM-NAME                    PIC X(30).                           
001000     05  ADM-PHONE                   PIC X(15).                           
001100     05  ADM-EMAIL                   PIC X(40).                           
001200     05  ADM-PASSWORD                PIC X(20).                           
001300     05  ADM-DEPARTMENT              PIC X(20).                           
001400     05  FILLER                      PIC X(02).                           
