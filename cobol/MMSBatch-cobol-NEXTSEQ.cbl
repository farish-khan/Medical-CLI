000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    NEXTSEQ   --  NEXT-SEQUENCE-NUMBER GENERATOR                         
000500*                                                                         
000600*    HANDED A FOUR-CHARACTER ID PREFIX, RETURNS THE NEXT                  
000700*    SEVEN-DIGIT NUMBER FOR THAT PREFIX, ZERO-PADDED, READY TO            
000800*    BE CONCATENATED INTO A PAT-/CLI-/ADM-/TYP-/TRE-/BIL-/NOT-ID.         
000900*    CALLED BY EVERY MAINLINE PROGRAM THAT ADDS A NEW MASTER              
001000*    RECORD, SO THAT IDS ARE ASSIGNED FROM ONE CONTROL FILE               
001100*    RATHER THAN EACH PROGRAM KEEPING ITS OWN COUNTER.                    
001200*                                                                         
001300*    THE SEQCTL FILE HAS EXACTLY ONE RECORD ON IT, SO THIS                
001400*    SUBPROGRAM OPENS I-O, READS THE ONE RECORD, BUMPS THE ROW            
001500*    FOR THE REQUESTED PREFIX, REWRITES IT, AND CLOSES AGAIN ON           
001600*    EVERY CALL.  SLOW BUT SAFE -- THERE IS NO CONCURRENT ACCESS          
001700*    IN AN OVERNIGHT BATCH DECK.                                          
001800******************************************************************        
001900*    CHANGE LOG                                                           
002000*    ----------------------------------------------------------           
002100*    06/14/89  JSAYLES   ORIGINAL WRITE-UP, MODELED ON THE                
002200*                        SHOP'S PCTPROC LOOKUP SHAPE BUT AGAINST          
002300*                        A FLAT FILE INSTEAD OF DB2.       CR0118         
002400*    02/03/92  JSAYLES   ADDED THE SEVENTH PREFIX ROW WHEN THE            
002500*                        NOTIFICATION MASTER WAS BUILT.                   
002600*    08/19/95  KREYES    PREFIX-NOT-FOUND NOW ABENDS INSTEAD OF           
002700*                        SILENTLY RETURNING ZERO -- A BAD CALL            
002800*                        WAS MASKING A TYPO IN TRTBOOK.     CR0502        
002900*    03/01/98  TODOM     Y2K READINESS REVIEW -- NO DATE FIELDS           
003000*                        IN THIS PROGRAM, NO CHANGE REQUIRED.             
003100*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
003200*    05/06/03  MFENN     WIDENED SEQ-LAST-NBR ROLLOVER CHECK SO           
003300*                        WE DISPLAY A WARNING AT 9000000 INSTEAD          
003400*                        OF LETTING IT RUN TO THE WALL.     PR0309        
003500*    ----------------------------------------------------------           
003600 PROGRAM-ID.  NEXTSEQ.                                                    
003700 AUTHOR. J. SAYLES.                                                       
003800 INSTALLATION. MMS DATA PROCESSING.                                       
003900 DATE-WRITTEN. 06/14/89.                                                  
004000 DATE-COMPILED. 06/14/89.                                                 
004100 SECURITY. NON-CONFIDENTIAL.                                              
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-390.                                                
004600 OBJECT-COMPUTER. IBM-390.                                                
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT SEQCTL                                                        
005200         ASSIGN TO UT-S-SEQCTL                                            
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         ACCESS MODE IS SEQUENTIAL                                        
005500         FILE STATUS IS SEQCTL-STATUS.                                    
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  SEQCTL                                                               
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORD CONTAINS 81 CHARACTERS                                        
006300     BLOCK CONTAINS 0 RECORDS                                             
006400     DATA RECORD IS SEQCTL-FILE-REC.                                      
006500 01  SEQCTL-FILE-REC.                                                     
006600     COPY SEQCTL.                                                         
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900 01  NEXTSEQ-STATUS-FIELDS.                                               
007000     05  SEQCTL-STATUS                PIC X(02).                          
007100         88  SEQCTL-OK                     VALUE "00".                    
007200     05  WS-ROW-SUB                   PIC S9(04) COMP.                    
007300     05  WS-FOUND-SW                  PIC X(01) VALUE "N".                
007400         88  PREFIX-FOUND                 VALUE "Y".                      
007500     05  FILLER                       PIC X(03) VALUE SPACES.             
007600                                                                          
007700 77  WS-NEW-NBR-X                     PIC 9(07).                          
007800                                                                          
007900 COPY ABENDREC.                                                           
008000                                                                          
008100 LINKAGE SECTION.                                                         
008200 01  SEQ-PREFIX-IN                    PIC X(04).                          
008300 01  SEQ-NBR-OUT                      PIC X(07).                          
008400                                                                          
008500 PROCEDURE DIVISION USING SEQ-PREFIX-IN, SEQ-NBR-OUT.                     
008600 000-NEXTSEQ-MAIN.                                                        
008700     MOVE "000-NEXTSEQ-MAIN" TO PARA-NAME.                                
008800     OPEN I-O SEQCTL.                                                     
008900     IF NOT SEQCTL-OK                                                     
009000         MOVE "*** CANNOT OPEN SEQCTL FILE" TO ABEND-REASON               
009100         GO TO 1000-ABEND-RTN.                                            
009200                                                                          
009300     READ SEQCTL.                                                         
009400     IF NOT SEQCTL-OK                                                     
009500         MOVE "*** CANNOT READ SEQCTL RECORD" TO ABEND-REASON             
009600         GO TO 1000-ABEND-RTN.                                            
009700                                                                          
009800     PERFORM 100-FIND-PREFIX-ROW THRU 100-EXIT                            
009900             VARYING WS-ROW-SUB FROM 1 BY 1                               
010000             UNTIL WS-ROW-SUB > 7 OR PREFIX-FOUND.                        
010100                                                                          
010200     IF NOT PREFIX-FOUND                                                  
010300         MOVE "*** UNKNOWN ID PREFIX PASSED TO NEXTSEQ" TO                
010400              ABEND-REASON                                                
010500         MOVE SEQ-PREFIX-IN TO ACTUAL-VAL                                 
010600         GO TO 1000-ABEND-RTN.                                            
010700                                                                          
010800     PERFORM 200-BUMP-COUNTER THRU 200-EXIT.                              
010900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
011000     GOBACK.                                                              
011100                                                                          
011200 100-FIND-PREFIX-ROW.                                                     
011300     IF SEQ-PREFIX(WS-ROW-SUB) IN SEQCTL-FILE-REC = SEQ-PREFIX-IN         
011400         SET PREFIX-FOUND TO TRUE                                         
011500         GO TO 100-EXIT.                                                  
011600 100-EXIT.                                                                
011700     EXIT.                                                                
011800                                                                          
011900 200-BUMP-COUNTER.                                                        
012000     MOVE "200-BUMP-COUNTER" TO PARA-NAME.                                
012100     IF SEQ-LAST-NBR(WS-ROW-SUB) IN SEQCTL-FILE-REC >= 9000000            
012200         DISPLAY "*** WARNING -- SEQCTL COUNTER NEARING LIMIT "           
012300                 SEQ-PREFIX-IN.                                           
012400                                                                          
012500     ADD 1 TO SEQ-LAST-NBR(WS-ROW-SUB) IN SEQCTL-FILE-REC.                
012600     MOVE SEQ-LAST-NBR(WS-ROW-SUB) IN SEQCTL-FILE-REC                     
012700                                   TO WS-NEW-NBR-X.                       
012800     MOVE WS-NEW-NBR-X TO SEQ-NBR-OUT.                                    
012900     REWRITE SEQCTL-FILE-REC.                                             
013000     IF NOT SEQCTL-OK                                                     
013100         MOVE "*** CANNOT REWRITE SEQCTL RECORD" TO ABEND-REASON          
013200         GO TO 1000-ABEND-RTN.                                            
013300 200-EXIT.                                                                
013400     EXIT.                                                                
013500                                                                          
013600 800-CLOSE-FILES.                                                         
013700     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
013800     CLOSE SEQCTL.                                                        
013900 800-EXIT.                                                                
014000     EXIT.                                                                
014100                                                                          
014200 1000-ABEND-RTN.                                                          
014300     DISPLAY "*** ABNORMAL END OF MODULE -- NEXTSEQ ***"                  
014400             UPON CONSOLE.                                                
014500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
