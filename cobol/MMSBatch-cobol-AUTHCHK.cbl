000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    AUTHCHK   --  LOGIN CREDENTIAL VERIFICATION                          
000500*                                                                         
000600*    VERIFIES A DAY'S LOGIN-REQUEST TRANSACTIONS AGAINST THE              
000700*    THREE IDENTITY MASTERS.  ADMINS ARE CHECKED FIRST, THEN              
000800*    CLINICIANS, THEN PATIENTS -- FIRST EXACT EMAIL/PASSWORD              
000900*    MATCH WINS.  NO MASTER IS CHANGED BY THIS STEP -- ALL                
001000*    THREE ARE READ-ONLY REFERENCE TABLES HERE, SAME AS THE               
001100*    PRICE LIST IS TO BILLPROC.                                           
001200*                                                                         
001300*    FILES:                                                               
001400*      TRANFILE -- INPUT  -- DAILY TRANSACTION FEED                       
001500*      ADMMSTR  -- INPUT  -- ADMIN MASTER, LOOKUP ONLY                    
001600*      CLIMSTR  -- INPUT  -- CLINICIAN MASTER, LOOKUP ONLY                
001700*      PATMSTR  -- INPUT  -- PATIENT MASTER, LOOKUP ONLY                  
001800*      SYSOUT   -- OUTPUT -- ACCEPT/REJECT LISTING                        
001900******************************************************************        
002000*    CHANGE LOG                                                           
002100*    ----------------------------------------------------------           
002200*    06/14/89  JSAYLES   ORIGINAL WRITE-UP OF AUTHCHK, PULLED             
002300*                        OUT OF THE OLD COMMON BROADCAST DECK             
002400*                        AS ITS OWN LOGIN-VERIFICATION RUN. CR0140        
002500*    08/30/92  JSAYLES   ADMINS NOW CHECKED AHEAD OF CLINICIANS           
002600*                        AND PATIENTS PER THE OFFICE MANAGER'S            
002700*                        PRECEDENCE RULE.                  CR0211         
002800*    02/18/98  TODOM     Y2K READINESS REVIEW.                            
002900*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
003000*    11/11/01  MFENN     ACCEPT LINE NOW CARRIES THE RUN DATE             
003100*                        AND TIME SO THE SECURITY OFFICE CAN              
003200*                        TIE A LOGIN BACK TO A SPECIFIC BATCH             
003300*                        CYCLE.                            PR0313         
003400*    ----------------------------------------------------------           
003500 PROGRAM-ID.  AUTHCHK.                                                    
003600 AUTHOR. J. SAYLES.                                                       
003700 INSTALLATION. MMS DATA PROCESSING.                                       
003800 DATE-WRITTEN. 06/14/89.                                                  
003900 DATE-COMPILED. 06/14/89.                                                 
004000 SECURITY. CONFIDENTIAL.                                                  
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT SYSOUT                                                        
005100         ASSIGN TO UT-S-SYSOUT                                            
005200         ORGANIZATION IS SEQUENTIAL.                                      
005300                                                                          
005400     SELECT TRANFILE                                                      
005500         ASSIGN TO UT-S-TRANFILE                                          
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         ACCESS MODE IS SEQUENTIAL                                        
005800         FILE STATUS IS TFCODE.                                           
005900                                                                          
006000     SELECT ADMMSTR                                                       
006100         ASSIGN TO UT-S-ADMMSTR                                           
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         ACCESS MODE IS SEQUENTIAL                                        
006400         FILE STATUS IS ADMMSTR-STATUS.                                   
006500                                                                          
006600     SELECT CLIMSTR                                                       
006700         ASSIGN TO UT-S-CLIMSTR                                           
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         ACCESS MODE IS SEQUENTIAL                                        
007000         FILE STATUS IS CLIMSTR-STATUS.                                   
007100                                                                          
007200     SELECT PATMSTR                                                       
007300         ASSIGN TO UT-S-PATMSTR                                           
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         ACCESS MODE IS SEQUENTIAL                                        
007600         FILE STATUS IS PATMSTR-STATUS.                                   
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  SYSOUT                                                               
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 80 CHARACTERS                                        
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     DATA RECORD IS SYSOUT-REC.                                           
008600 01  SYSOUT-REC                   PIC X(80).                              
008700                                                                          
008800 FD  TRANFILE                                                             
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 150 CHARACTERS                                       
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     DATA RECORD IS TRAN-FILE-REC.                                        
009400 01  TRAN-FILE-REC.                                                       
009500     COPY TRANREC.                                                        
009600                                                                          
009700 FD  ADMMSTR                                                              
009800     RECORDING MODE IS F                                                  
009900     LABEL RECORDS ARE STANDARD                                           
010000     RECORD CONTAINS 137 CHARACTERS                                       
010100     BLOCK CONTAINS 0 RECORDS                                             
010200     DATA RECORD IS ADMMSTR-REC.                                          
010300 01  ADMMSTR-REC.                                                         
010400     COPY ADMMSTR.                                                        
010500                                                                          
010600 FD  CLIMSTR                                                              
010700     RECORDING MODE IS F                                                  
010800     LABEL RECORDS ARE STANDARD                                           
010900     RECORD CONTAINS 141 CHARACTERS                                       
011000     BLOCK CONTAINS 0 RECORDS                                             
011100     DATA RECORD IS CLIMSTR-REC.                                          
011200 01  CLIMSTR-REC.                                                         
011300     COPY CLIMSTR.                                                        
011400                                                                          
011500 FD  PATMSTR                                                              
011600     RECORDING MODE IS F                                                  
011700     LABEL RECORDS ARE STANDARD                                           
011800     RECORD CONTAINS 120 CHARACTERS                                       
011900     BLOCK CONTAINS 0 RECORDS                                             
012000     DATA RECORD IS PATMSTR-REC.                                          
012100 01  PATMSTR-REC.                                                         
012200     COPY PATMSTR.                                                        
012300                                                                          
012400 WORKING-STORAGE SECTION.                                                 
012500 01  FILE-STATUS-CODES.                                                   
012600     05  TFCODE                   PIC X(02).                              
012700         88  TFCODE-OK                VALUE "00".                         
012800     05  ADMMSTR-STATUS           PIC X(02).                              
012900         88  ADMMSTR-OK               VALUE "00".                         
013000         88  ADMMSTR-EOF              VALUE "10".                         
013100     05  CLIMSTR-STATUS           PIC X(02).                              
013200         88  CLIMSTR-OK               VALUE "00".                         
013300         88  CLIMSTR-EOF              VALUE "10".                         
013400     05  PATMSTR-STATUS           PIC X(02).                              
013500         88  PATMSTR-OK               VALUE "00".                         
013600         88  PATMSTR-EOF              VALUE "10".                         
013700                                                                          
013800****** THE ONLY TRANSACTION CODE THIS STEP RECOGNIZES.                    
013900 01  LOGIN-TRAN-VIEW REDEFINES TRAN-FILE-REC.                             
014000     05  LGN-CODE                 PIC X(08).                              
014100     05  LGN-EMAIL                 PIC X(40).                             
014200     05  LGN-PASSWORD              PIC X(20).                             
014300     05  FILLER                   PIC X(82).                              
014400                                                                          
014500****** TODAY'S RUN DATE/TIME, ACCEPTED ONCE AT HOUSEKEEPING AND           
014600****** STAMPED ON EVERY ACCEPT LINE WRITTEN THIS RUN.                     
014700 01  WS-RUN-DATE-FIELDS.                                                  
014800     05  WS-RUN-DATE               PIC 9(06).                             
014900     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                             
015000         10  WS-RUN-YY             PIC 9(02).                             
015100         10  WS-RUN-MM             PIC 9(02).                             
015200         10  WS-RUN-DD             PIC 9(02).                             
015300     05  WS-RUN-TIME               PIC 9(08).                             
015400     05  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.                             
015500         10  WS-RUN-HH             PIC 9(02).                             
015600         10  WS-RUN-MIN            PIC 9(02).                             
015700         10  WS-RUN-SS             PIC 9(02).                             
015800         10  FILLER                PIC 9(02).                             
015900                                                                          
016000****** READ-ONLY LOOKUP COPY OF THE ADMIN MASTER.                         
016100 01  ADMIN-LOOKUP-AREA.                                                   
016200     05  TBL-ADM-REC OCCURS 2000 TIMES                                    
016300                    INDEXED BY ADM-IDX.                                   
016400         10  ADM-ID                   PIC X(10).                          
016500         10  ADM-NAME                 PIC X(30).                          
016600         10  ADM-PHONE                PIC X(15).                          
016700         10  ADM-EMAIL                PIC X(40).                          
016800         10  ADM-PASSWORD             PIC X(20).                          
016900         10  ADM-DEPARTMENT           PIC X(20).                          
017000         10  FILLER                   PIC X(02).                          
017100                                                                          
017200****** READ-ONLY LOOKUP COPY OF THE CLINICIAN MASTER.                     
017300 01  CLINICIAN-LOOKUP-AREA.                                               
017400     05  TBL-CLI-REC OCCURS 2000 TIMES                                    
017500                    INDEXED BY CLI-IDX.                                   
017600         10  CLI-ID                   PIC X(10).                          
017700         10  CLI-NAME                 PIC X(30).                          
017800         10  CLI-PHONE                PIC X(15).                          
017900         10  CLI-EMAIL                PIC X(40).                          
018000         10  CLI-PASSWORD             PIC X(20).                          
018100         10  CLI-SPECIALIZATION       PIC X(20).                          
018200         10  CLI-MAX-PATIENTS         PIC 9(04).                          
018300         10  FILLER                   PIC X(02).                          
018400                                                                          
018500****** READ-ONLY LOOKUP COPY OF THE PATIENT MASTER.                       
018600 01  PATIENT-LOOKUP-AREA.                                                 
018700     05  TBL-PAT-REC OCCURS 2000 TIMES                                    
018800                    INDEXED BY PAT-IDX.                                   
018900         10  PAT-ID                   PIC X(10).                          
019000         10  PAT-NAME                 PIC X(30).                          
019100         10  PAT-PHONE                PIC X(15).                          
019200         10  PAT-EMAIL                PIC X(40).                          
019300         10  PAT-PASSWORD             PIC X(20).                          
019400         10  PAT-REGISTERED-SW        PIC X(01).                          
019500         10  PAT-FLAGGED-SW           PIC X(01).                          
019600         10  PAT-PROMO-OPT-IN-SW      PIC X(01).                          
019700         10  FILLER                   PIC X(02).                          
019800                                                                          
019900****** THE ACCEPT-LINE LAYOUT -- PRINTED TO SYSOUT FOR EVERY              
020000****** LOGIN-REQUEST THAT RESOLVES TO ONE OF THE THREE MASTERS.           
020100 01  WS-ACCEPT-LINE.                                                      
020200     05  FILLER                   PIC X(01) VALUE SPACE.                  
020300     05  ACL-EMAIL                 PIC X(40).                             
020400     05  FILLER                   PIC X(02) VALUE SPACE.                  
020500     05  ACL-ROLE                  PIC X(03).                             
020600     05  FILLER                   PIC X(02) VALUE SPACE.                  
020700     05  ACL-RUN-DATE              PIC 9(06).                             
020800     05  FILLER                   PIC X(01) VALUE SPACE.                  
020900     05  ACL-RUN-TIME              PIC 9(08).                             
021000     05  FILLER                   PIC X(17) VALUE SPACE.                  
021100                                                                          
021200 01  WS-COUNTERS.                                                         
021300     05  WS-ADM-COUNT              PIC S9(04) COMP VALUE 0.               
021400     05  WS-CLI-COUNT              PIC S9(04) COMP VALUE 0.               
021500     05  WS-PAT-COUNT              PIC S9(04) COMP VALUE 0.               
021600     05  WS-TRANS-READ             PIC S9(07) COMP VALUE 0.               
021700     05  WS-TRANS-APPLIED          PIC S9(07) COMP VALUE 0.               
021800     05  WS-TRANS-REJECTED         PIC S9(07) COMP VALUE 0.               
021900                                                                          
022000****** STANDALONE WORK FIELDS, HOUSE 77-LEVEL STYLE (MATCHES              
022100****** THE SHOP'S OWN WS-DATE/SWITCH CONVENTION USED EVERYWHERE).         
022200 77  WS-RUN-CENTURY                PIC 9(02).                             
022300 77  WS-RUN-YYYY                   PIC 9(04).                             
022400 77  WS-MORE-TRAN-SW               PIC X(01) VALUE "Y".                   
022500    88  MORE-TRANS                    VALUE "Y".                          
022600    88  NO-MORE-TRANS                 VALUE "N".                          
022700                                                                          
022800 01  WS-SWITCHES.                                                         
022900     05  WS-FOUND-SW               PIC X(01) VALUE "N".                   
023000         88  RECORD-FOUND              VALUE "Y".                         
023100         88  RECORD-NOT-FOUND           VALUE "N".                        
023200                                                                          
023300 01  WS-WORK-FIELDS.                                                      
023400     05  WS-MATCHED-ROLE           PIC X(03).                             
023500                                                                          
023600 COPY ABENDREC.                                                           
023700                                                                          
023800 PROCEDURE DIVISION.                                                      
023900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
024100             UNTIL NO-MORE-TRANS.                                         
024200     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
024300     MOVE ZERO TO RETURN-CODE.                                            
024400     GOBACK.                                                              
024500                                                                          
024600 000-HOUSEKEEPING.                                                        
024700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
024800     DISPLAY "******** BEGIN JOB AUTHCHK ********".                       
024900     ACCEPT WS-RUN-DATE FROM DATE.                                        
025000     ACCEPT WS-RUN-TIME FROM TIME.                                        
025100     IF WS-RUN-YY < 50                                                    
025200         MOVE 20 TO WS-RUN-CENTURY                                        
025300     ELSE                                                                 
025400         MOVE 19 TO WS-RUN-CENTURY.                                       
025500     COMPUTE WS-RUN-YYYY =                                                
025600             WS-RUN-CENTURY * 100 + WS-RUN-YY.                            
025700                                                                          
025800     OPEN INPUT TRANFILE.                                                 
025900     OPEN INPUT ADMMSTR.                                                  
026000     OPEN INPUT CLIMSTR.                                                  
026100     OPEN INPUT PATMSTR.                                                  
026200     OPEN OUTPUT SYSOUT.                                                  
026300     PERFORM 110-LOAD-ADMINS THRU 110-EXIT.                               
026400     PERFORM 120-LOAD-CLINICIANS THRU 120-EXIT.                           
026500     PERFORM 130-LOAD-PATIENTS THRU 130-EXIT.                             
026600     CLOSE ADMMSTR, CLIMSTR, PATMSTR.                                     
026700                                                                          
026800     READ TRANFILE INTO TRAN-FILE-REC                                     
026900         AT END                                                           
027000             SET NO-MORE-TRANS TO TRUE                                    
027100     END-READ.                                                            
027200     IF MORE-TRANS                                                        
027300         ADD 1 TO WS-TRANS-READ.                                          
027400 000-EXIT.                                                                
027500     EXIT.                                                                
027600                                                                          
027700 110-LOAD-ADMINS.                                                         
027800     READ ADMMSTR INTO TBL-ADM-REC(1)                                     
027900         AT END SET ADMMSTR-EOF TO TRUE                                   
028000     END-READ.                                                            
028100 110-LOOP.                                                                
028200     IF ADMMSTR-EOF OR WS-ADM-COUNT >= 2000                               
028300         GO TO 110-EXIT.                                                  
028400     ADD 1 TO WS-ADM-COUNT.                                               
028500     MOVE TBL-ADM-REC(1) TO TBL-ADM-REC(WS-ADM-COUNT).                    
028600     READ ADMMSTR INTO TBL-ADM-REC(1)                                     
028700         AT END SET ADMMSTR-EOF TO TRUE                                   
028800     END-READ.                                                            
028900     GO TO 110-LOOP.                                                      
029000 110-EXIT.                                                                
029100     EXIT.                                                                
029200                                                                          
029300 120-LOAD-CLINICIANS.                                                     
029400     READ CLIMSTR INTO TBL-CLI-REC(1)                                     
029500         AT END SET CLIMSTR-EOF TO TRUE                                   
029600     END-READ.                                                            
029700 120-LOOP.                                                                
029800     IF CLIMSTR-EOF OR WS-CLI-COUNT >= 2000                               
029900         GO TO 120-EXIT.                                                  
030000     ADD 1 TO WS-CLI-COUNT.                                               
030100     MOVE TBL-CLI-REC(1) TO TBL-CLI-REC(WS-CLI-COUNT).                    
030200     READ CLIMSTR INTO TBL-CLI-REC(1)                                     
030300         AT END SET CLIMSTR-EOF TO TRUE                                   
030400     END-READ.                                                            
030500     GO TO 120-LOOP.                                                      
030600 120-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900 130-LOAD-PATIENTS.                                                       
031000     READ PATMSTR INTO TBL-PAT-REC(1)                                     
031100         AT END SET PATMSTR-EOF TO TRUE                                   
031200     END-READ.                                                            
031300 130-LOOP.                                                                
031400     IF PATMSTR-EOF OR WS-PAT-COUNT >= 2000                               
031500         GO TO 130-EXIT.                                                  
031600     ADD 1 TO WS-PAT-COUNT.                                               
031700     MOVE TBL-PAT-REC(1) TO TBL-PAT-REC(WS-PAT-COUNT).                    
031800     READ PATMSTR INTO TBL-PAT-REC(1)                                     
031900         AT END SET PATMSTR-EOF TO TRUE                                   
032000     END-READ.                                                            
032100     GO TO 130-LOOP.                                                      
032200 130-EXIT.                                                                
032300     EXIT.                                                                
032400                                                                          
032500 100-MAINLINE.                                                            
032600     MOVE "100-MAINLINE" TO PARA-NAME.                                    
032700     EVALUATE TRUE                                                        
032800         WHEN TRAN-LOGIN-REQUEST IN TRAN-FILE-REC                         
032900             PERFORM 200-CHECK-LOGIN THRU 200-EXIT                        
033000         WHEN OTHER                                                       
033100             NEXT SENTENCE                                                
033200     END-EVALUATE.                                                        
033300                                                                          
033400     READ TRANFILE INTO TRAN-FILE-REC                                     
033500         AT END                                                           
033600             SET NO-MORE-TRANS TO TRUE                                    
033700             GO TO 100-EXIT                                               
033800     END-READ.                                                            
033900     ADD 1 TO WS-TRANS-READ.                                              
034000 100-EXIT.                                                                
034100     EXIT.                                                                
034200                                                                          
034300 620-FIND-ADMIN.                                                          
034400     SET RECORD-NOT-FOUND TO TRUE.                                        
034500     PERFORM 625-SCAN-ADMIN THRU 625-EXIT                                 
034600             VARYING ADM-IDX FROM 1 BY 1                                  
034700             UNTIL ADM-IDX > WS-ADM-COUNT OR RECORD-FOUND.                
034800 620-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100 625-SCAN-ADMIN.                                                          
035200     IF ADM-EMAIL IN TBL-ADM-REC(ADM-IDX) = LGN-EMAIL                     
035300        AND ADM-PASSWORD IN TBL-ADM-REC(ADM-IDX) = LGN-PASSWORD           
035400         SET RECORD-FOUND TO TRUE.                                        
035500 625-EXIT.                                                                
035600     EXIT.                                                                
035700                                                                          
035800 630-FIND-CLINICIAN.                                                      
035900     SET RECORD-NOT-FOUND TO TRUE.                                        
036000     PERFORM 635-SCAN-CLINICIAN THRU 635-EXIT                             
036100             VARYING CLI-IDX FROM 1 BY 1                                  
036200             UNTIL CLI-IDX > WS-CLI-COUNT OR RECORD-FOUND.                
036300 630-EXIT.                                                                
036400     EXIT.                                                                
036500                                                                          
036600 635-SCAN-CLINICIAN.                                                      
036700     IF CLI-EMAIL IN TBL-CLI-REC(CLI-IDX) = LGN-EMAIL                     
036800        AND CLI-PASSWORD IN TBL-CLI-REC(CLI-IDX) = LGN-PASSWORD           
036900         SET RECORD-FOUND TO TRUE.                                        
037000 635-EXIT.                                                                
037100     EXIT.                                                                
037200                                                                          
037300 640-FIND-PATIENT.                                                        
037400     SET RECORD-NOT-FOUND TO TRUE.                                        
037500     PERFORM 645-SCAN-PATIENT THRU 645-EXIT                               
037600             VARYING PAT-IDX FROM 1 BY 1                                  
037700             UNTIL PAT-IDX > WS-PAT-COUNT OR RECORD-FOUND.                
037800 640-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                          
038100 645-SCAN-PATIENT.                                                        
038200     IF PAT-EMAIL IN TBL-PAT-REC(PAT-IDX) = LGN-EMAIL                     
038300        AND PAT-PASSWORD IN TBL-PAT-REC(PAT-IDX) = LGN-PASSWORD           
038400         SET RECORD-FOUND TO TRUE.                                        
038500 645-EXIT.                                                                
038600     EXIT.                                                                
038700                                                                          
038800 200-CHECK-LOGIN.                                                         
038900     MOVE "200-CHECK-LOGIN" TO PARA-NAME.                                 
039000     PERFORM 620-FIND-ADMIN THRU 620-EXIT.                                
039100     IF RECORD-FOUND                                                      
039200         MOVE "ADM" TO WS-MATCHED-ROLE                                    
039300         PERFORM 700-WRITE-ACCEPT-LINE THRU 700-EXIT                      
039400         GO TO 200-EXIT.                                                  
039500                                                                          
039600     PERFORM 630-FIND-CLINICIAN THRU 630-EXIT.                            
039700     IF RECORD-FOUND                                                      
039800         MOVE "CLI" TO WS-MATCHED-ROLE                                    
039900         PERFORM 700-WRITE-ACCEPT-LINE THRU 700-EXIT                      
040000         GO TO 200-EXIT.                                                  
040100                                                                          
040200     PERFORM 640-FIND-PATIENT THRU 640-EXIT.                              
040300     IF RECORD-FOUND                                                      
040400         MOVE "PAT" TO WS-MATCHED-ROLE                                    
040500         PERFORM 700-WRITE-ACCEPT-LINE THRU 700-EXIT                      
040600         GO TO 200-EXIT.                                                  
040700                                                                          
040800     MOVE "*** LOGIN REJECTED -- INVALID EMAIL OR PASSWORD" TO            
040900          ABEND-REASON                                                    
041000     PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT.                         
041100 200-EXIT.                                                                
041200     EXIT.                                                                
041300                                                                          
041400 700-WRITE-ACCEPT-LINE.                                                   
041500     MOVE SPACES TO WS-ACCEPT-LINE.                                       
041600     MOVE LGN-EMAIL TO ACL-EMAIL.                                         
041700     MOVE WS-MATCHED-ROLE TO ACL-ROLE.                                    
041800     MOVE WS-RUN-DATE TO ACL-RUN-DATE.                                    
041900     MOVE WS-RUN-TIME TO ACL-RUN-TIME.                                    
042000     WRITE SYSOUT-REC FROM WS-ACCEPT-LINE.                                
042100     ADD 1 TO WS-TRANS-APPLIED.                                           
042200 700-EXIT.                                                                
042300     EXIT.                                                                
042400                                                                          
042500 710-WRITE-REJECT-LINE.                                                   
042600     MOVE ABEND-REASON TO SYSOUT-REC.                                     
042700     WRITE SYSOUT-REC.                                                    
042800     ADD 1 TO WS-TRANS-REJECTED.                                          
042900 710-EXIT.                                                                
043000     EXIT.                                                                
043100                                                                          
043200 800-CLOSE-FILES.                                                         
043300     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
043400     CLOSE TRANFILE, SYSOUT.                                              
043500 800-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800 900-CLEANUP.                                                             
043900     MOVE "900-CLEANUP" TO PARA-NAME.                                     
044000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
044100     DISPLAY "** TRANSACTIONS READ      **" WS-TRANS-READ.                
044200     DISPLAY "** LOGINS ACCEPTED        **" WS-TRANS-APPLIED.             
044300     DISPLAY "** LOGINS REJECTED        **" WS-TRANS-REJECTED.            
044400     DISPLAY "******** NORMAL END OF JOB AUTHCHK ********".               
044500 900-EXIT.                                                                
044600     EXIT.                                                                
044700                                                                          
044800 1000-ABEND-RTN.                                                          
044900     WRITE SYSOUT-REC FROM ABEND-REC.                                     
045000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
045100     DISPLAY "*** ABNORMAL END OF JOB -- AUTHCHK ***"                     
045200             UPON CONSOLE.                                                
045300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
