000100******************************************************************        
000200*    ABENDREC  --  HOUSE ABEND MESSAGE LAYOUT                             
000300*    WRITTEN TO SYSOUT AT 1000-ABEND-RTN IN EVERY MMS BATCH               
000400*    PROGRAM BEFORE THE FORCED DIVIDE-BY-ZERO ABEND.  PARA-NAME           
000500*    IS SET AT THE TOP OF EVERY PARAGRAPH SO THE LAST VALUE               
000600*    SHOWS WHERE THE RUN WAS WHEN IT WENT DOWN.                           
000700******************************************************************        
000800 01  ABEND-REC.                                                           
000900     05  FILLER                       PIC X(03) VALUE "***".              
001000     05  PARA-NAME                    PIC X(30) VALUE SPACES.             
001100     05  ABEND-REASON                 PIC X(60) VALUE SPACES.             
001200     05  EXPECTED-VAL                 PIC X(10) VALUE SPACES.             
001300     05  ACTUAL-VAL                   PIC X(10) VALUE SPACES.             
001400     05  FILLER                       PIC X(05) VALUE SPACES.             
001500                                                                          
001600 01  MMS-DIVIDE-BY-ZERO.                                                  
001700     05  ZERO-VAL                     PIC 9(01) VALUE ZERO.               
001800     05  ONE-VAL                      PIC 9(01) VALUE 1.                  
