000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    TYPMAINT  --  TREATMENT-TYPE PRICE LIST MAINTENANCE                  
000500*                                                                         
000600*    ADDS AND REMOVES ENTRIES ON THE TREATMENT-TYPE PRICE LIST.           
000700*    BUILT THE SAME WAY PATMAINT IS BUILT -- OLD MASTER LOADED            
000800*    WHOLESALE INTO A WORKING-STORAGE TABLE, TRANSACTIONS APPLIED         
000900*    IN MEMORY, WHOLE TABLE REWRITTEN TO THE NEW MASTER AT EOJ.           
001000*    A REMOVE-TYPE TRANSACTION DROPS THE MATCHING ROW OUT OF THE          
001100*    TABLE ENTIRELY -- THE REQUIREMENT TO REBUILD WITHOUT IT IS           
001200*    JUST THE ROWS THAT NEVER GET COPIED BACK IN.                         
001300*                                                                         
001400*    FILES:                                                               
001500*      TRANFILE  -- INPUT  -- DAILY TRANSACTION FEED                      
001600*      OLDTYP    -- INPUT  -- PRIOR GENERATION TYPE MASTER                
001700*      NEWTYP    -- OUTPUT -- THIS RUN'S TYPE MASTER                      
001800*      SYSOUT    -- OUTPUT -- REJECT/DIAGNOSTIC LISTING                   
001900******************************************************************        
002000*    CHANGE LOG                                                           
002100*    ----------------------------------------------------------           
002200*    03/14/89  JSAYLES   ORIGINAL WRITE-UP, SAME SHAPE AS THE             
002300*                        PATIENT MAINTENANCE STEP.        CR0092          
002400*    11/02/91  JSAYLES   ADD-TYPE NOW REJECTS A ZERO OR MINUS             
002500*                        PRICE INSTEAD OF LETTING IT THROUGH.             
002600*    07/21/94  KREYES    REMOVE-TYPE NOW REBUILDS THE TABLE               
002700*                        INSTEAD OF BLANKING THE ROW IN PLACE --          
002800*                        BLANKED ROWS WERE SHOWING UP ON THE              
002900*                        TYPE LISTING AS A BLANK LINE.   CR0455           
003000*    02/18/98  TODOM     Y2K READINESS REVIEW -- NO DATE FIELDS           
003100*                        IN THIS PROGRAM, NO CHANGE REQUIRED.             
003200*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
003300*    04/12/02  MFENN     BLANKCHK NOW CALLED ON TYP-NAME TO               
003400*                        MATCH THE PATIENT INTAKE EDITS. PR0232           
003500*    ----------------------------------------------------------           
003600 PROGRAM-ID.  TYPMAINT.                                                   
003700 AUTHOR. J. SAYLES.                                                       
003800 INSTALLATION. MMS DATA PROCESSING.                                       
003900 DATE-WRITTEN. 03/14/89.                                                  
004000 DATE-COMPILED. 03/14/89.                                                 
004100 SECURITY. NON-CONFIDENTIAL.                                              
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-390.                                                
004600 OBJECT-COMPUTER. IBM-390.                                                
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT SYSOUT                                                        
005200         ASSIGN TO UT-S-SYSOUT                                            
005300         ORGANIZATION IS SEQUENTIAL.                                      
005400                                                                          
005500     SELECT TRANFILE                                                      
005600         ASSIGN TO UT-S-TRANFILE                                          
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         ACCESS MODE IS SEQUENTIAL                                        
005900         FILE STATUS IS TFCODE.                                           
006000                                                                          
006100     SELECT OLDTYP                                                        
006200         ASSIGN TO UT-S-OLDTYP                                            
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         ACCESS MODE IS SEQUENTIAL                                        
006500         FILE STATUS IS OLDTYP-STATUS.                                    
006600                                                                          
006700     SELECT NEWTYP                                                        
006800         ASSIGN TO UT-S-NEWTYP                                            
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         ACCESS MODE IS SEQUENTIAL                                        
007100         FILE STATUS IS NEWTYP-STATUS.                                    
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  SYSOUT                                                               
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 80 CHARACTERS                                        
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS SYSOUT-REC.                                           
008100 01  SYSOUT-REC                   PIC X(80).                              
008200                                                                          
008300 FD  TRANFILE                                                             
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 150 CHARACTERS                                       
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS TRAN-FILE-REC.                                        
008900 01  TRAN-FILE-REC.                                                       
009000     COPY TRANREC.                                                        
009100                                                                          
009200 FD  OLDTYP                                                               
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORD CONTAINS 41 CHARACTERS                                        
009600     BLOCK CONTAINS 0 RECORDS                                             
009700     DATA RECORD IS OLDTYP-REC.                                           
009800 01  OLDTYP-REC.                                                          
009900     COPY TYPMSTR.                                                        
010000                                                                          
010100 FD  NEWTYP                                                               
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 41 CHARACTERS                                        
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     DATA RECORD IS NEWTYP-REC.                                           
010700 01  NEWTYP-REC.                                                          
010800     COPY TYPMSTR.                                                        
010900                                                                          
011000 WORKING-STORAGE SECTION.                                                 
011100 01  FILE-STATUS-CODES.                                                   
011200     05  TFCODE                  PIC X(02).                               
011300         88  TFCODE-OK               VALUE "00".                          
011400     05  OLDTYP-STATUS            PIC X(02).                              
011500         88  OLDTYP-OK               VALUE "00".                          
011600         88  OLDTYP-EOF              VALUE "10".                          
011700     05  NEWTYP-STATUS            PIC X(02).                              
011800         88  NEWTYP-OK               VALUE "00".                          
011900                                                                          
012000****** THREE NAMED VIEWS OF THE GENERIC TRANSACTION RECORD --             
012100****** ONE PER TRANSACTION CODE THIS STEP RECOGNIZES.                     
012200 01  ADDTYP-TRAN-VIEW REDEFINES TRAN-FILE-REC.                            
012300     05  ATP-CODE                 PIC X(08).                              
012400     05  FILLER                   PIC X(10).                              
012500     05  ATP-NAME                 PIC X(20).                              
012600     05  FILLER                   PIC X(10).                              
012700     05  ATP-PRICE                PIC S9(7)V99.                           
012800     05  FILLER                   PIC X(80).                              
012900                                                                          
013000 01  REMTYP-TRAN-VIEW REDEFINES TRAN-FILE-REC.                            
013100     05  RTP-CODE                 PIC X(08).                              
013200     05  RTP-TYPE-ID              PIC X(10).                              
013300     05  FILLER                   PIC X(132).                             
013400                                                                          
013500****** IN-MEMORY WORKING COPY OF THE WHOLE MASTER, ONE ROW PER            
013600****** PRICED TYPE -- MIRRORS TYPMSTR FIELD-FOR-FIELD.                    
013700 01  TYPE-TABLE-AREA.                                                     
013800     05  TBL-TYPE-REC OCCURS 2000 TIMES                                   
013900                      INDEXED BY TYP-IDX.                                 
014000         10  TYP-ID                   PIC X(10).                          
014100         10  TYP-NAME                 PIC X(20).                          
014200         10  TYP-PRICE                PIC S9(7)V99.                       
014300         10  FILLER                   PIC X(02).                          
014400                                                                          
014500 01  WS-COUNTERS.                                                         
014600     05  WS-TABLE-COUNT            PIC S9(04) COMP VALUE 0.               
014700     05  WS-TRANS-READ             PIC S9(07) COMP VALUE 0.               
014800     05  WS-TRANS-APPLIED          PIC S9(07) COMP VALUE 0.               
014900     05  WS-TRANS-REJECTED         PIC S9(07) COMP VALUE 0.               
015000     05  WS-ROW-SUB                PIC S9(04) COMP VALUE 0.               
015100     05  WS-OUT-SUB                PIC S9(04) COMP VALUE 0.               
015200                                                                          
015300****** STANDALONE WORK FIELDS, HOUSE 77-LEVEL STYLE (MATCHES              
015400****** THE SHOP'S OWN WS-DATE/SWITCH CONVENTION USED EVERYWHERE).         
015500 77  WS-MORE-TRAN-SW               PIC X(01) VALUE "Y".                   
015600    88  MORE-TRANS                    VALUE "Y".                          
015700    88  NO-MORE-TRANS                 VALUE "N".                          
015800                                                                          
015900 01  WS-SWITCHES.                                                         
016000     05  WS-FOUND-SW               PIC X(01) VALUE "N".                   
016100         88  TYPE-FOUND                 VALUE "Y".                        
016200         88  TYPE-NOT-FOUND              VALUE "N".                       
016300     05  WS-BLANK-SW               PIC X(01) VALUE "N".                   
016400         88  FIELD-IS-BLANK             VALUE "Y".                        
016500         88  FIELD-NOT-BLANK            VALUE "N".                        
016600                                                                          
016700 01  WS-WORK-FIELDS.                                                      
016800     05  WS-NEW-ID-NBR             PIC X(07).                             
016900     05  WS-NEW-TYPE-ID            PIC X(10).                             
017000     05  WS-NEW-TYPE-ID-X REDEFINES WS-NEW-TYPE-ID.                       
017100         10  WS-NEW-TYPE-PREFIX       PIC X(03).                          
017200         10  WS-NEW-TYPE-NBR          PIC X(07).                          
017300     05  WS-NAME-40                PIC X(40).                             
017400                                                                          
017500 COPY ABENDREC.                                                           
017600                                                                          
017700 PROCEDURE DIVISION.                                                      
017800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017900     PERFORM 100-MAINLINE THRU 100-EXIT                                   
018000             UNTIL NO-MORE-TRANS.                                         
018100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
018200     MOVE ZERO TO RETURN-CODE.                                            
018300     GOBACK.                                                              
018400                                                                          
018500 000-HOUSEKEEPING.                                                        
018600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
018700     DISPLAY "******** BEGIN JOB TYPMAINT ********".                      
018800     OPEN INPUT TRANFILE.                                                 
018900     OPEN INPUT OLDTYP.                                                   
019000     OPEN OUTPUT SYSOUT.                                                  
019100     PERFORM 150-LOAD-TYPE-TABLE THRU 150-EXIT.                           
019200     CLOSE OLDTYP.                                                        
019300                                                                          
019400     READ TRANFILE INTO TRAN-FILE-REC                                     
019500         AT END                                                           
019600             SET NO-MORE-TRANS TO TRUE                                    
019700     END-READ.                                                            
019800     IF MORE-TRANS                                                        
019900         ADD 1 TO WS-TRANS-READ.                                          
020000 000-EXIT.                                                                
020100     EXIT.                                                                
020200                                                                          
020300 150-LOAD-TYPE-TABLE.                                                     
020400     MOVE "150-LOAD-TYPE-TABLE" TO PARA-NAME.                             
020500     READ OLDTYP INTO TBL-TYPE-REC(1)                                     
020600         AT END SET OLDTYP-EOF TO TRUE                                    
020700     END-READ.                                                            
020800 150-LOOP.                                                                
020900     IF OLDTYP-EOF OR WS-TABLE-COUNT >= 2000                              
021000         GO TO 150-EXIT.                                                  
021100     ADD 1 TO WS-TABLE-COUNT.                                             
021200     MOVE TBL-TYPE-REC(1) TO TBL-TYPE-REC(WS-TABLE-COUNT).                
021300     READ OLDTYP INTO TBL-TYPE-REC(1)                                     
021400         AT END SET OLDTYP-EOF TO TRUE                                    
021500     END-READ.                                                            
021600     GO TO 150-LOOP.                                                      
021700 150-EXIT.                                                                
021800     EXIT.                                                                
021900                                                                          
022000 100-MAINLINE.                                                            
022100     MOVE "100-MAINLINE" TO PARA-NAME.                                    
022200     EVALUATE TRUE                                                        
022300         WHEN TRAN-ADD-TYPE IN TRAN-FILE-REC                              
022400             PERFORM 200-ADD-TYPE THRU 200-EXIT                           
022500         WHEN TRAN-REMOVE-TYPE IN TRAN-FILE-REC                           
022600             PERFORM 300-REMOVE-TYPE THRU 300-EXIT                        
022700         WHEN OTHER                                                       
022800             NEXT SENTENCE                                                
022900     END-EVALUATE.                                                        
023000                                                                          
023100     READ TRANFILE INTO TRAN-FILE-REC                                     
023200         AT END                                                           
023300             SET NO-MORE-TRANS TO TRUE                                    
023400             GO TO 100-EXIT                                               
023500     END-READ.                                                            
023600     ADD 1 TO WS-TRANS-READ.                                              
023700 100-EXIT.                                                                
023800     EXIT.                                                                
023900                                                                          
024000 200-ADD-TYPE.                                                            
024100     MOVE "200-ADD-TYPE" TO PARA-NAME.                                    
024200     MOVE SPACES TO WS-NAME-40.                                           
024300     MOVE ATP-NAME TO WS-NAME-40.                                         
024400     CALL "BLANKCHK" USING WS-NAME-40, WS-BLANK-SW.                       
024500     IF FIELD-IS-BLANK                                                    
024600         MOVE "*** ADDTYPE REJECTED -- BLANK NAME" TO                     
024700              ABEND-REASON                                                
024800         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
024900         GO TO 200-EXIT.                                                  
025000                                                                          
025100     IF ATP-PRICE <= 0                                                    
025200         MOVE "*** ADDTYPE REJECTED -- PRICE <= 0" TO                     
025300              ABEND-REASON                                                
025400         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
025500         GO TO 200-EXIT.                                                  
025600                                                                          
025700     IF WS-TABLE-COUNT >= 2000                                            
025800         MOVE "*** ADDTYPE REJECTED -- TABLE FULL" TO                     
025900              ABEND-REASON                                                
026000         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
026100         GO TO 200-EXIT.                                                  
026200                                                                          
026300     CALL "NEXTSEQ" USING "TYP ", WS-NEW-ID-NBR.                          
026400     STRING "TYP" DELIMITED BY SIZE                                       
026500            WS-NEW-ID-NBR DELIMITED BY SIZE                               
026600            INTO WS-NEW-TYPE-ID.                                          
026700                                                                          
026800     ADD 1 TO WS-TABLE-COUNT.                                             
026900     MOVE WS-NEW-TYPE-ID TO                                               
027000          TYP-ID IN TBL-TYPE-REC(WS-TABLE-COUNT).                         
027100     MOVE ATP-NAME TO                                                     
027200          TYP-NAME IN TBL-TYPE-REC(WS-TABLE-COUNT).                       
027300     MOVE ATP-PRICE TO                                                    
027400          TYP-PRICE IN TBL-TYPE-REC(WS-TABLE-COUNT).                      
027500     ADD 1 TO WS-TRANS-APPLIED.                                           
027600 200-EXIT.                                                                
027700     EXIT.                                                                
027800                                                                          
027900 250-FIND-TYPE.                                                           
028000     MOVE "250-FIND-TYPE" TO PARA-NAME.                                   
028100     SET TYPE-NOT-FOUND TO TRUE.                                          
028200     PERFORM 260-SCAN-TYPE-ROW THRU 260-EXIT                              
028300             VARYING WS-ROW-SUB FROM 1 BY 1                               
028400             UNTIL WS-ROW-SUB > WS-TABLE-COUNT OR TYPE-FOUND.             
028500 250-EXIT.                                                                
028600     EXIT.                                                                
028700                                                                          
028800 260-SCAN-TYPE-ROW.                                                       
028900     IF TYP-ID IN TBL-TYPE-REC(WS-ROW-SUB) = RTP-TYPE-ID                  
029000         SET TYPE-FOUND TO TRUE.                                          
029100 260-EXIT.                                                                
029200     EXIT.                                                                
029300                                                                          
029400 300-REMOVE-TYPE.                                                         
029500     MOVE "300-REMOVE-TYPE" TO PARA-NAME.                                 
029600     PERFORM 250-FIND-TYPE THRU 250-EXIT.                                 
029700     IF TYPE-NOT-FOUND                                                    
029800         MOVE "*** REMTYPE REJECTED -- TYPE NOT FOUND" TO                 
029900              ABEND-REASON                                                
030000         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
030100         GO TO 300-EXIT.                                                  
030200                                                                          
030300     PERFORM 350-CLOSE-TABLE-GAP THRU 350-EXIT                            
030400             VARYING WS-OUT-SUB FROM WS-ROW-SUB BY 1                      
030500             UNTIL WS-OUT-SUB >= WS-TABLE-COUNT.                          
030600     SUBTRACT 1 FROM WS-TABLE-COUNT.                                      
030700     ADD 1 TO WS-TRANS-APPLIED.                                           
030800 300-EXIT.                                                                
030900     EXIT.                                                                
031000                                                                          
031100 350-CLOSE-TABLE-GAP.                                                     
031200     MOVE TBL-TYPE-REC(WS-OUT-SUB + 1) TO                                 
031300          TBL-TYPE-REC(WS-OUT-SUB).                                       
031400 350-EXIT.                                                                
031500     EXIT.                                                                
031600                                                                          
031700 710-WRITE-REJECT-LINE.                                                   
031800     MOVE ABEND-REASON TO SYSOUT-REC.                                     
031900     WRITE SYSOUT-REC.                                                    
032000     ADD 1 TO WS-TRANS-REJECTED.                                          
032100 710-EXIT.                                                                
032200     EXIT.                                                                
032300                                                                          
032400 800-CLOSE-FILES.                                                         
032500     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
032600     CLOSE TRANFILE, SYSOUT, NEWTYP.                                      
032700 800-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                          
033000 900-CLEANUP.                                                             
033100     MOVE "900-CLEANUP" TO PARA-NAME.                                     
033200     OPEN OUTPUT NEWTYP.                                                  
033300     PERFORM 950-WRITE-NEW-MASTER THRU 950-EXIT                           
033400             VARYING WS-ROW-SUB FROM 1 BY 1                               
033500             UNTIL WS-ROW-SUB > WS-TABLE-COUNT.                           
033600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
033700                                                                          
033800     DISPLAY "** TRANSACTIONS READ      **" WS-TRANS-READ.                
033900     DISPLAY "** TRANSACTIONS APPLIED    **" WS-TRANS-APPLIED.            
034000     DISPLAY "** TRANSACTIONS REJECTED   **" WS-TRANS-REJECTED.           
034100     DISPLAY "** TYPES ON NEW MASTER     **" WS-TABLE-COUNT.              
034200     DISPLAY "******** NORMAL END OF JOB TYPMAINT ********".              
034300 900-EXIT.                                                                
034400     EXIT.                                                                
034500                                                                          
034600 950-WRITE-NEW-MASTER.                                                    
034700     WRITE NEWTYP-REC FROM TBL-TYPE-REC(WS-ROW-SUB).                      
034800 950-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100 1000-ABEND-RTN.                                                          
035200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
035300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
035400     DISPLAY "*** ABNORMAL END OF JOB -- TYPMAINT ***"                    
035500             UPON CONSOLE.                                                
035600     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
