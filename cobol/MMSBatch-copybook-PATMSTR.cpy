000100******************************************************************        
000200*    PATMSTR  --  PATIENT MASTER RECORD LAYOUT                            
000300*    ONE ENTRY PER REGISTERED OR UNREGISTERED PATIENT.                    
000400*    MASTER IS HELD SEQUENTIAL (QSAM) -- NO INDEXED ACCESS IS             
000500*    AVAILABLE TO THIS RUN, SO CALLING PROGRAMS LOAD THE WHOLE            
000600*    FILE INTO PATIENT-TABLE AND SCAN IT BY PAT-ID.                       
000700******************************************************************        
000800 01  PATIENT-MASTER-RECORD.                                               
000900     05  PAT-ID                      PIC X(10).                           
001000     05  PAT-NAME                    PIC X(30).                           
001100     05  PAT-PHONE                   PIC X(15).                           
001200     05  PAT-EMAIL                   PIC X(40).                           
001300     05  PAT-PASSWORD                PIC X(20).                           
001400     05  PAT-REGISTERED-SW           PIC X(01).                           
001500         88  PAT-IS-REGISTERED           VALUE "Y".                       
001600         88  PAT-NOT-REGISTERED          VALUE "N".                       
001700     05  PAT-FLAGGED-SW              PIC X(01).                           
001800         88  PAT-IS-FLAGGED              VALUE "Y".                       
001900         88  PAT-NOT-FLAGGED             VALUE "N".                       
002000     05  PAT-PROMO-OPT-IN-SW         PIC X(01).                           
002100         88  PAT-PROMO-IS-IN              VALUE "Y".                      
002200         88  PAT-PROMO-IS-OUT              VALUE "N".                     
002300     05  FILLER                      PIC X(02).                           
