000100******************************************************************        
000200*    TRANREC  --  GENERIC DAILY TRANSACTION RECORD                        
000300*    ONE LAYOUT SHARED BY EVERY BATCH STEP.  TRAN-CODE SELECTS            
000400*    WHICH OF THE GENERIC FIELDS BELOW ACTUALLY CARRY DATA FOR            
000500*    A GIVEN TRANSACTION -- EACH PROGRAM REDEFINES THIS RECORD            
000600*    WITH ITS OWN NAMED VIEW PER TRANSACTION CODE IT ACCEPTS.             
000700*    UNRECOGNIZED CODES ARE SKIPPED BY EVERY STEP, NOT REJECTED           
000800*    -- THE SAME TRANFILE IS RE-READ BY EACH STEP IN THE DECK.            
000900******************************************************************        
001000 01  TRAN-RECORD.                                                         
001100     05  TRAN-CODE                    PIC X(08).                          
001200         88  TRAN-REGISTER-PATIENT        VALUE "REGPAT".                 
001300         88  TRAN-UPGRADE-PATIENT         VALUE "UPGPAT".                 
001400         88  TRAN-FLAG-PATIENT            VALUE "FLGPAT".                 
001500         88  TRAN-ADD-TYPE                VALUE "ADDTYPE".                
001600         88  TRAN-REMOVE-TYPE             VALUE "REMTYPE".                
001700         88  TRAN-BOOK-TREATMENT          VALUE "BOOKTRT".                
001800         88  TRAN-ASSIGN-CLINICIAN        VALUE "ASGNCLI".                
001900         88  TRAN-RECORD-NOTES            VALUE "RECNOTE".                
002000         88  TRAN-UPDATE-STATUS           VALUE "UPDSTAT".                
002100         88  TRAN-GENERATE-BILL           VALUE "GENBILL".                
002200         88  TRAN-RECORD-PAYMENT          VALUE "RECPAY".                 
002300         88  TRAN-SEND-NOTIFICATION       VALUE "SENDNOT".                
002400         88  TRAN-TOGGLE-PROMO            VALUE "TOGPROM".                
002500         88  TRAN-LOGIN-REQUEST           VALUE "LOGIN".                  
002600         88  TRAN-LIST-PATIENTS           VALUE "LSTPAT".                 
002700         88  TRAN-LIST-TYPES              VALUE "LSTTYPE".                
002800         88  TRAN-LIST-BILLS              VALUE "LSTBILL".                
002900         88  TRAN-PATIENT-BILL-TOTAL      VALUE "PATBILT".                
003000     05  TRAN-KEY-1                    PIC X(10).                         
003100     05  TRAN-KEY-2                    PIC X(10).                         
003200     05  TRAN-TEXT-1                   PIC X(30).                         
003300     05  TRAN-TEXT-2                   PIC X(40).                         
003400     05  TRAN-TEXT-3                   PIC X(20).                         
003500     05  TRAN-TEXT-4                   PIC X(15).                         
003600     05  TRAN-AMOUNT                   PIC S9(7)V99.                      
003700     05  TRAN-FLAG                     PIC X(01).                         
003800     05  FILLER                        PIC X(07).                         
