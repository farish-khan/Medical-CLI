000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    BLANKCHK  --  BLANK-FIELD VALIDATION UTILITY                         
000500*                                                                         
000600*    RETURNS WHETHER A CALLER-SUPPLIED FIELD IS BLANK (ALL                
000700*    SPACES OR LOW-VALUES) AFTER TRIMMING TRAILING SPACES.                
000800*    USED BY PATMAINT (PAT-NAME, PAT-EMAIL) AND TYPMAINT                  
000900*    (TYP-NAME) TO SATISFY BUSINESS RULES 1 AND 7.                        
001000*                                                                         
001100*    ADAPTED FROM THE SHOP'S STRLTH TRIMMED-LENGTH UTILITY --             
001200*    SAME REVERSE/INSPECT TECHNIQUE, JUST COMPARED TO ZERO                
001300*    INSTEAD OF HANDED BACK AS A LENGTH.                                  
001400******************************************************************        
001500*    CHANGE LOG                                                           
001600*    ----------------------------------------------------------           
001700*    03/09/89  JSAYLES   ORIGINAL WRITE-UP OF BLANKCHK, SPLIT             
001800*                        OFF STRLTH FOR THE NEW PATIENT INTAKE            
001900*                        EDITS.                          CR0091           
002000*    11/02/91  JSAYLES   WIDENED FIELD-IN TO X(40) TO COVER               
002100*                        THE EMAIL FIELD ADDED TO PATMSTR.                
002200*    07/21/94  KREYES    CORRECTED TRIM WHEN FIELD-IN IS ALL              
002300*                        LOW-VALUES INSTEAD OF SPACES.    CR0454          
002400*    02/18/98  TODOM     Y2K READINESS REVIEW -- NO DATE FIELDS           
002500*                        IN THIS PROGRAM, NO CHANGE REQUIRED.             
002600*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
002700*    04/12/02  MFENN     ADDED FIELD-BLANK-SW 88-LEVELS SO                
002800*                        CALLERS CAN TEST THE RESULT WITHOUT              
002900*                        COMPARING TO LITERAL "Y"/"N".    PR0231          
003000*    ----------------------------------------------------------           
003100 PROGRAM-ID.  BLANKCHK.                                                   
003200 AUTHOR. J. SAYLES.                                                       
003300 INSTALLATION. MMS DATA PROCESSING.                                       
003400 DATE-WRITTEN. 03/09/89.                                                  
003500 DATE-COMPILED. 03/09/89.                                                 
003600 SECURITY. NON-CONFIDENTIAL.                                              
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200                                                                          
004300 DATA DIVISION.                                                           
004400 WORKING-STORAGE SECTION.                                                 
004500                                                                          
004600 01  BLANKCHK-WORK-FIELDS.                                                
004700     05  WS-TRIMMED-LTH              PIC S9(4) COMP.                      
004800     05  WS-REVERSED-FIELD           PIC X(40).                           
004900     05  FILLER                   PIC X(10) VALUE SPACES.                 
005000                                                                          
005100****** STANDALONE TALLY FIELD, HOUSE 77-LEVEL STYLE.                      
005200 77  WS-LEAD-SPACE-TALLY              PIC S9(4) COMP VALUE 0.             
005300                                                                          
005400** MIRRORS STRLTH'S LINKAGE SHAPE, WIDENED TO X(40)                       
005500 LINKAGE SECTION.                                                         
005600 01  FIELD-IN                        PIC X(40).                           
005700 01  FIELD-BLANK-SW                  PIC X(01).                           
005800     88  FIELD-IS-BLANK                  VALUE "Y".                       
005900     88  FIELD-NOT-BLANK                 VALUE "N".                       
006000                                                                          
006100 PROCEDURE DIVISION USING FIELD-IN, FIELD-BLANK-SW.                       
006200 000-BLANKCHK-MAIN.                                                       
006300     MOVE 0 TO WS-LEAD-SPACE-TALLY.                                       
006400     MOVE FUNCTION REVERSE(FIELD-IN) TO WS-REVERSED-FIELD.                
006500     INSPECT WS-REVERSED-FIELD                                            
006600               REPLACING ALL LOW-VALUES BY SPACES.                        
006700     INSPECT WS-REVERSED-FIELD                                            
006800                    TALLYING WS-LEAD-SPACE-TALLY                          
006900                    FOR LEADING SPACES.                                   
007000     COMPUTE WS-TRIMMED-LTH =                                             
007100             LENGTH OF FIELD-IN - WS-LEAD-SPACE-TALLY.                    
007200                                                                          
007300     IF WS-TRIMMED-LTH = 0                                                
007400         SET FIELD-IS-BLANK TO TRUE                                       
007500     ELSE                                                                 
007600         SET FIELD-NOT-BLANK TO TRUE.                                     
007700                                                                          
007800     GOBACK.                                                              
