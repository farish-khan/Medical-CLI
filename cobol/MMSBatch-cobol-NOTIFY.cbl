000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    NOTIFY    --  PATIENT NOTIFICATION DELIVERY AND PROMO TOGGLE         
000500*                                                                         
000600*    SEND-NOTIFICATION ALWAYS APPENDS TO THE NOTIFICATION MASTER,         
000700*    THEN TESTS THE PATIENT'S PROMO-OPT-IN FLAG AGAINST THE               
000800*    NOTIFICATION'S OWN PROMOTIONAL FLAG TO DECIDE WHETHER A              
000900*    DELIVERY LINE GOES OUT TO SYSOUT -- SUPPRESSION NEVER                
001000*    TOUCHES THE MASTER, ONLY THE PRINTED LOG.  TOGGLE-PROMO              
001100*    JUST FLIPS THAT SAME FLAG ON THE PATIENT MASTER.                     
001200*                                                                         
001300*    FILES:                                                               
001400*      TRANFILE -- INPUT  -- DAILY TRANSACTION FEED                       
001500*      OLDPAT   -- INPUT  -- PRIOR GENERATION PATIENT MASTER              
001600*      NEWPAT   -- OUTPUT -- THIS RUN'S PATIENT MASTER                    
001700*      OLDNOT   -- INPUT  -- PRIOR GENERATION NOTIFICATION MASTER         
001800*      NEWNOT   -- OUTPUT -- THIS RUN'S NOTIFICATION MASTER               
001900*      SYSOUT   -- OUTPUT -- REJECT LISTING AND DELIVERY LOG              
002000******************************************************************        
002100*    CHANGE LOG                                                           
002200*    ----------------------------------------------------------           
002300*    05/10/89  JSAYLES   ORIGINAL WRITE-UP OF NOTIFY, SPLIT OFF           
002400*                        THE INTAKE DECK FOR THE NEW PATIENT              
002500*                        NOTIFICATION RUN.                CR0125          
002600*    12/08/91  JSAYLES   ADDED TOGGLE-PROMO TRANSACTION SO THE            
002700*                        OPT-IN FLAG COULD BE FLIPPED WITHOUT A           
002800*                        FULL RE-REGISTRATION.              CR0210        
002900*    05/19/94  KREYES    RAISED BOTH TABLES TO 2000 ENTRIES TO            
003000*                        MATCH THE REST OF THE DECK.      CR0456          
003100*    02/18/98  TODOM     Y2K READINESS REVIEW -- NOTIFICATION             
003200*                        TIMESTAMP IS ALREADY FOUR-DIGIT YEAR,            
003300*                        NO CHANGE REQUIRED.                              
003400*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
003500*    06/02/98  TODOM     WIDENED WS-RUN-CENTURY WINDOWING SO              
003600*                        THE NOTIFICATION TIMESTAMP COMES OUT             
003700*                        RIGHT ON AND AFTER 01/01/2000.   PR0312          
003800*    10/14/05  MFENN     CALLS NEXTSEQ FOR THE NEW NOT-ID                 
003900*                        INSTEAD OF THE RETIRED DATE-TIME-STAMP           
004000*                        SCHEME.                                          
004100*    ----------------------------------------------------------           
004200 PROGRAM-ID.  NOTIFY.                                                     
004300 AUTHOR. J. SAYLES.                                                       
004400 INSTALLATION. MMS DATA PROCESSING.                                       
004500 DATE-WRITTEN. 05/10/89.                                                  
004600 DATE-COMPILED. 05/10/89.                                                 
004700 SECURITY. NON-CONFIDENTIAL.                                              
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SYSOUT                                                        
005800         ASSIGN TO UT-S-SYSOUT                                            
005900         ORGANIZATION IS SEQUENTIAL.                                      
006000                                                                          
006100     SELECT TRANFILE                                                      
006200         ASSIGN TO UT-S-TRANFILE                                          
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         ACCESS MODE IS SEQUENTIAL                                        
006500         FILE STATUS IS TFCODE.                                           
006600                                                                          
006700     SELECT OLDPAT                                                        
006800         ASSIGN TO UT-S-OLDPAT                                            
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         ACCESS MODE IS SEQUENTIAL                                        
007100         FILE STATUS IS OLDPAT-STATUS.                                    
007200                                                                          
007300     SELECT NEWPAT                                                        
007400         ASSIGN TO UT-S-NEWPAT                                            
007500         ORGANIZATION IS SEQUENTIAL                                       
007600         ACCESS MODE IS SEQUENTIAL                                        
007700         FILE STATUS IS NEWPAT-STATUS.                                    
007800                                                                          
007900     SELECT OLDNOT                                                        
008000         ASSIGN TO UT-S-OLDNOT                                            
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         ACCESS MODE IS SEQUENTIAL                                        
008300         FILE STATUS IS OLDNOT-STATUS.                                    
008400                                                                          
008500     SELECT NEWNOT                                                        
008600         ASSIGN TO UT-S-NEWNOT                                            
008700         ORGANIZATION IS SEQUENTIAL                                       
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS NEWNOT-STATUS.                                    
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300 FD  SYSOUT                                                               
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 80 CHARACTERS                                        
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS SYSOUT-REC.                                           
009900 01  SYSOUT-REC                   PIC X(80).                              
010000                                                                          
010100 FD  TRANFILE                                                             
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 150 CHARACTERS                                       
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     DATA RECORD IS TRAN-FILE-REC.                                        
010700 01  TRAN-FILE-REC.                                                       
010800     COPY TRANREC.                                                        
010900                                                                          
011000 FD  OLDPAT                                                               
011100     RECORDING MODE IS F                                                  
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 120 CHARACTERS                                       
011400     BLOCK CONTAINS 0 RECORDS                                             
011500     DATA RECORD IS OLDPAT-REC.                                           
011600 01  OLDPAT-REC.                                                          
011700     COPY PATMSTR.                                                        
011800                                                                          
011900 FD  NEWPAT                                                               
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORD CONTAINS 120 CHARACTERS                                       
012300     BLOCK CONTAINS 0 RECORDS                                             
012400     DATA RECORD IS NEWPAT-REC.                                           
012500 01  NEWPAT-REC.                                                          
012600     COPY PATMSTR.                                                        
012700                                                                          
012800 FD  OLDNOT                                                               
012900     RECORDING MODE IS F                                                  
013000     LABEL RECORDS ARE STANDARD                                           
013100     RECORD CONTAINS 102 CHARACTERS                                       
013200     BLOCK CONTAINS 0 RECORDS                                             
013300     DATA RECORD IS OLDNOT-REC.                                           
013400 01  OLDNOT-REC.                                                          
013500     COPY NOTMSTR.                                                        
013600                                                                          
013700 FD  NEWNOT                                                               
013800     RECORDING MODE IS F                                                  
013900     LABEL RECORDS ARE STANDARD                                           
014000     RECORD CONTAINS 102 CHARACTERS                                       
014100     BLOCK CONTAINS 0 RECORDS                                             
014200     DATA RECORD IS NEWNOT-REC.                                           
014300 01  NEWNOT-REC.                                                          
014400     COPY NOTMSTR.                                                        
014500                                                                          
014600 WORKING-STORAGE SECTION.                                                 
014700 01  FILE-STATUS-CODES.                                                   
014800     05  TFCODE                   PIC X(02).                              
014900         88  TFCODE-OK                VALUE "00".                         
015000     05  OLDPAT-STATUS            PIC X(02).                              
015100         88  OLDPAT-OK                VALUE "00".                         
015200         88  OLDPAT-EOF               VALUE "10".                         
015300     05  NEWPAT-STATUS            PIC X(02).                              
015400         88  NEWPAT-OK                VALUE "00".                         
015500     05  OLDNOT-STATUS            PIC X(02).                              
015600         88  OLDNOT-OK                VALUE "00".                         
015700         88  OLDNOT-EOF               VALUE "10".                         
015800     05  NEWNOT-STATUS            PIC X(02).                              
015900         88  NEWNOT-OK                VALUE "00".                         
016000                                                                          
016100****** TWO NAMED VIEWS OF THE GENERIC TRANSACTION RECORD --               
016200****** ONE PER TRANSACTION CODE THIS STEP RECOGNIZES.                     
016300 01  SENDNOT-TRAN-VIEW REDEFINES TRAN-FILE-REC.                           
016400     05  SNT-CODE                 PIC X(08).                              
016500     05  SNT-PAT-ID                PIC X(10).                             
016600     05  SNT-MESSAGE                PIC X(60).                            
016700     05  SNT-PROMOTIONAL-SW         PIC X(01).                            
016800         88  SNT-IS-PROMOTIONAL         VALUE "Y".                        
016900         88  SNT-NOT-PROMOTIONAL        VALUE "N".                        
017000     05  FILLER                   PIC X(71).                              
017100                                                                          
017200 01  TOGPROM-TRAN-VIEW REDEFINES TRAN-FILE-REC.                           
017300     05  TGP-CODE                 PIC X(08).                              
017400     05  TGP-PAT-ID                PIC X(10).                             
017500     05  FILLER                   PIC X(132).                             
017600                                                                          
017700****** TODAY'S RUN DATE/TIME, ACCEPTED ONCE AT HOUSEKEEPING AND           
017800****** STAMPED ON EVERY NOTIFICATION APPENDED THIS RUN.                   
017900 01  WS-RUN-DATE-FIELDS.                                                  
018000     05  WS-RUN-DATE               PIC 9(06).                             
018100     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                             
018200         10  WS-RUN-YY             PIC 9(02).                             
018300         10  WS-RUN-MM             PIC 9(02).                             
018400         10  WS-RUN-DD             PIC 9(02).                             
018500     05  WS-RUN-TIME               PIC 9(08).                             
018600     05  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.                             
018700         10  WS-RUN-HH             PIC 9(02).                             
018800         10  WS-RUN-MIN            PIC 9(02).                             
018900         10  WS-RUN-SS             PIC 9(02).                             
019000         10  FILLER                PIC 9(02).                             
019100                                                                          
019200****** IN-MEMORY WORKING COPY OF THE WHOLE PATIENT MASTER, ONE            
019300****** ROW PER PATIENT -- MIRRORS PATMSTR FIELD-FOR-FIELD.                
019400 01  PATIENT-TABLE-AREA.                                                  
019500     05  TBL-PATIENT-REC OCCURS 2000 TIMES                                
019600                        INDEXED BY PAT-IDX.                               
019700         10  PAT-ID                   PIC X(10).                          
019800         10  PAT-NAME                 PIC X(30).                          
019900         10  PAT-PHONE                PIC X(15).                          
020000         10  PAT-EMAIL                PIC X(40).                          
020100         10  PAT-PASSWORD             PIC X(20).                          
020200         10  PAT-REGISTERED-SW        PIC X(01).                          
020300             88  PAT-IS-REGISTERED        VALUE "Y".                      
020400             88  PAT-NOT-REGISTERED       VALUE "N".                      
020500         10  PAT-FLAGGED-SW           PIC X(01).                          
020600             88  PAT-IS-FLAGGED           VALUE "Y".                      
020700             88  PAT-NOT-FLAGGED          VALUE "N".                      
020800         10  PAT-PROMO-OPT-IN-SW      PIC X(01).                          
020900             88  PAT-PROMO-IS-IN          VALUE "Y".                      
021000             88  PAT-PROMO-IS-OUT         VALUE "N".                      
021100         10  FILLER                   PIC X(02).                          
021200                                                                          
021300****** IN-MEMORY WORKING COPY OF THE WHOLE NOTIFICATION MASTER,           
021400****** GROWING BY ONE ROW EVERY TIME SEND-NOTIFICATION RUNS.              
021500 01  NOTIFICATION-TABLE-AREA.                                             
021600     05  TBL-NOT-REC OCCURS 2000 TIMES                                    
021700                    INDEXED BY NOT-IDX.                                   
021800         10  NOT-ID                   PIC X(10).                          
021900         10  NOT-PATIENT-ID            PIC X(10).                         
022000         10  NOT-MESSAGE               PIC X(60).                         
022100         10  NOT-TIMESTAMP.                                               
022200             15  NOT-TS-YYYY               PIC 9(04).                     
022300             15  FILLER                   PIC X(01).                      
022400             15  NOT-TS-MM                 PIC 9(02).                     
022500             15  FILLER                   PIC X(01).                      
022600             15  NOT-TS-DD                 PIC 9(02).                     
022700             15  FILLER                   PIC X(01).                      
022800             15  NOT-TS-HH                 PIC 9(02).                     
022900             15  FILLER                   PIC X(01).                      
023000             15  NOT-TS-MIN                PIC 9(02).                     
023100             15  FILLER                   PIC X(01).                      
023200             15  NOT-TS-SS                 PIC 9(02).                     
023300         10  NOT-PROMOTIONAL-SW          PIC X(01).                       
023400             88  NOT-IS-PROMOTIONAL          VALUE "Y".                   
023500             88  NOT-NOT-PROMOTIONAL         VALUE "N".                   
023600         10  FILLER                   PIC X(02).                          
023700                                                                          
023800****** THE DELIVERY LOG LINE ITSELF -- PRINTED TO SYSOUT FOR              
023900****** EVERY NOTIFICATION THE SUPPRESSION RULE LETS THROUGH.              
024000 01  WS-DELIVERY-LINE.                                                    
024100     05  FILLER                   PIC X(01) VALUE SPACE.                  
024200     05  DLV-PAT-ID                PIC X(10).                             
024300     05  FILLER                   PIC X(02) VALUE SPACE.                  
024400     05  DLV-MESSAGE                PIC X(60).                            
024500     05  FILLER                   PIC X(07) VALUE SPACE.                  
024600                                                                          
024700 01  WS-COUNTERS.                                                         
024800     05  WS-PAT-COUNT              PIC S9(04) COMP VALUE 0.               
024900     05  WS-NOT-COUNT              PIC S9(04) COMP VALUE 0.               
025000     05  WS-TRANS-READ             PIC S9(07) COMP VALUE 0.               
025100     05  WS-TRANS-APPLIED          PIC S9(07) COMP VALUE 0.               
025200     05  WS-TRANS-REJECTED         PIC S9(07) COMP VALUE 0.               
025300     05  WS-NOT-DELIVERED          PIC S9(07) COMP VALUE 0.               
025400     05  WS-NOT-SUPPRESSED         PIC S9(07) COMP VALUE 0.               
025500     05  WS-ROW-SUB                PIC S9(04) COMP VALUE 0.               
025600                                                                          
025700****** STANDALONE WORK FIELDS, HOUSE 77-LEVEL STYLE (MATCHES              
025800****** THE SHOP'S OWN WS-DATE/SWITCH CONVENTION USED EVERYWHERE).         
025900 77  WS-RUN-CENTURY                PIC 9(02).                             
026000 77  WS-RUN-YYYY                   PIC 9(04).                             
026100 77  WS-MORE-TRAN-SW               PIC X(01) VALUE "Y".                   
026200    88  MORE-TRANS                    VALUE "Y".                          
026300    88  NO-MORE-TRANS                 VALUE "N".                          
026400                                                                          
026500 01  WS-SWITCHES.                                                         
026600     05  WS-FOUND-SW               PIC X(01) VALUE "N".                   
026700         88  RECORD-FOUND              VALUE "Y".                         
026800         88  RECORD-NOT-FOUND           VALUE "N".                        
026900                                                                          
027000 01  WS-WORK-FIELDS.                                                      
027100     05  WS-NEW-ID-NBR             PIC X(07).                             
027200     05  WS-NEW-NOT-ID             PIC X(10).                             
027300     05  WS-LOOKUP-KEY             PIC X(10).                             
027400                                                                          
027500 COPY ABENDREC.                                                           
027600                                                                          
027700 PROCEDURE DIVISION.                                                      
027800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
027900     PERFORM 100-MAINLINE THRU 100-EXIT                                   
028000             UNTIL NO-MORE-TRANS.                                         
028100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
028200     MOVE ZERO TO RETURN-CODE.                                            
028300     GOBACK.                                                              
028400                                                                          
028500 000-HOUSEKEEPING.                                                        
028600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
028700     DISPLAY "******** BEGIN JOB NOTIFY ********".                        
028800     ACCEPT WS-RUN-DATE FROM DATE.                                        
028900     ACCEPT WS-RUN-TIME FROM TIME.                                        
029000     IF WS-RUN-YY < 50                                                    
029100         MOVE 20 TO WS-RUN-CENTURY                                        
029200     ELSE                                                                 
029300         MOVE 19 TO WS-RUN-CENTURY.                                       
029400     COMPUTE WS-RUN-YYYY =                                                
029500             WS-RUN-CENTURY * 100 + WS-RUN-YY.                            
029600                                                                          
029700     OPEN INPUT TRANFILE.                                                 
029800     OPEN INPUT OLDPAT.                                                   
029900     OPEN INPUT OLDNOT.                                                   
030000     OPEN OUTPUT SYSOUT.                                                  
030100     PERFORM 110-LOAD-PATIENTS THRU 110-EXIT.                             
030200     PERFORM 120-LOAD-NOTIFICATIONS THRU 120-EXIT.                        
030300     CLOSE OLDPAT, OLDNOT.                                                
030400                                                                          
030500     READ TRANFILE INTO TRAN-FILE-REC                                     
030600         AT END                                                           
030700             SET NO-MORE-TRANS TO TRUE                                    
030800     END-READ.                                                            
030900     IF MORE-TRANS                                                        
031000         ADD 1 TO WS-TRANS-READ.                                          
031100 000-EXIT.                                                                
031200     EXIT.                                                                
031300                                                                          
031400 110-LOAD-PATIENTS.                                                       
031500     READ OLDPAT INTO TBL-PATIENT-REC(1)                                  
031600         AT END SET OLDPAT-EOF TO TRUE                                    
031700     END-READ.                                                            
031800 110-LOOP.                                                                
031900     IF OLDPAT-EOF OR WS-PAT-COUNT >= 2000                                
032000         GO TO 110-EXIT.                                                  
032100     ADD 1 TO WS-PAT-COUNT.                                               
032200     MOVE TBL-PATIENT-REC(1) TO TBL-PATIENT-REC(WS-PAT-COUNT).            
032300     READ OLDPAT INTO TBL-PATIENT-REC(1)                                  
032400         AT END SET OLDPAT-EOF TO TRUE                                    
032500     END-READ.                                                            
032600     GO TO 110-LOOP.                                                      
032700 110-EXIT.                                                                
032800     EXIT.                                                                
032900                                                                          
033000 120-LOAD-NOTIFICATIONS.                                                  
033100     READ OLDNOT INTO TBL-NOT-REC(1)                                      
033200         AT END SET OLDNOT-EOF TO TRUE                                    
033300     END-READ.                                                            
033400 120-LOOP.                                                                
033500     IF OLDNOT-EOF OR WS-NOT-COUNT >= 2000                                
033600         GO TO 120-EXIT.                                                  
033700     ADD 1 TO WS-NOT-COUNT.                                               
033800     MOVE TBL-NOT-REC(1) TO TBL-NOT-REC(WS-NOT-COUNT).                    
033900     READ OLDNOT INTO TBL-NOT-REC(1)                                      
034000         AT END SET OLDNOT-EOF TO TRUE                                    
034100     END-READ.                                                            
034200     GO TO 120-LOOP.                                                      
034300 120-EXIT.                                                                
034400     EXIT.                                                                
034500                                                                          
034600 100-MAINLINE.                                                            
034700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
034800     EVALUATE TRUE                                                        
034900         WHEN TRAN-SEND-NOTIFICATION IN TRAN-FILE-REC                     
035000             PERFORM 200-SEND-NOTIFICATION THRU 200-EXIT                  
035100         WHEN TRAN-TOGGLE-PROMO IN TRAN-FILE-REC                          
035200             PERFORM 300-TOGGLE-PROMO THRU 300-EXIT                       
035300         WHEN OTHER                                                       
035400             NEXT SENTENCE                                                
035500     END-EVALUATE.                                                        
035600                                                                          
035700     READ TRANFILE INTO TRAN-FILE-REC                                     
035800         AT END                                                           
035900             SET NO-MORE-TRANS TO TRUE                                    
036000             GO TO 100-EXIT                                               
036100     END-READ.                                                            
036200     ADD 1 TO WS-TRANS-READ.                                              
036300 100-EXIT.                                                                
036400     EXIT.                                                                
036500                                                                          
036600 610-FIND-PATIENT.                                                        
036700     SET RECORD-NOT-FOUND TO TRUE.                                        
036800     PERFORM 615-SCAN-PATIENT THRU 615-EXIT                               
036900             VARYING WS-ROW-SUB FROM 1 BY 1                               
037000             UNTIL WS-ROW-SUB > WS-PAT-COUNT OR RECORD-FOUND.             
037100 610-EXIT.                                                                
037200     EXIT.                                                                
037300                                                                          
037400 615-SCAN-PATIENT.                                                        
037500     IF PAT-ID IN TBL-PATIENT-REC(WS-ROW-SUB) = WS-LOOKUP-KEY             
037600         SET RECORD-FOUND TO TRUE.                                        
037700 615-EXIT.                                                                
037800     EXIT.                                                                
037900                                                                          
038000 200-SEND-NOTIFICATION.                                                   
038100     MOVE "200-SEND-NOTIFICATION" TO PARA-NAME.                           
038200     MOVE SNT-PAT-ID TO WS-LOOKUP-KEY.                                    
038300     PERFORM 610-FIND-PATIENT THRU 610-EXIT.                              
038400     IF RECORD-NOT-FOUND                                                  
038500         MOVE "*** SENDNOT REJECTED -- PATIENT NOT FOUND" TO              
038600              ABEND-REASON                                                
038700         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
038800         GO TO 200-EXIT.                                                  
038900                                                                          
039000     IF WS-NOT-COUNT >= 2000                                              
039100         MOVE "*** SENDNOT REJECTED -- TABLE FULL" TO                     
039200              ABEND-REASON                                                
039300         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
039400         GO TO 200-EXIT.                                                  
039500                                                                          
039600     CALL "NEXTSEQ" USING "NOT ", WS-NEW-ID-NBR.                          
039700     STRING "NOT" DELIMITED BY SIZE                                       
039800            WS-NEW-ID-NBR DELIMITED BY SIZE                               
039900            INTO WS-NEW-NOT-ID.                                           
040000                                                                          
040100     ADD 1 TO WS-NOT-COUNT.                                               
040200     MOVE WS-NEW-NOT-ID TO                                                
040300          NOT-ID IN TBL-NOT-REC(WS-NOT-COUNT).                            
040400     MOVE SNT-PAT-ID TO                                                   
040500          NOT-PATIENT-ID IN TBL-NOT-REC(WS-NOT-COUNT).                    
040600     MOVE SNT-MESSAGE TO                                                  
040700          NOT-MESSAGE IN TBL-NOT-REC(WS-NOT-COUNT).                       
040800     MOVE SNT-PROMOTIONAL-SW TO                                           
040900          NOT-PROMOTIONAL-SW IN TBL-NOT-REC(WS-NOT-COUNT).                
041000     PERFORM 640-STAMP-NOTIFICATION THRU 640-EXIT.                        
041100     ADD 1 TO WS-TRANS-APPLIED.                                           
041200     PERFORM 650-APPLY-SUPPRESSION-RULE THRU 650-EXIT.                    
041300 200-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600 640-STAMP-NOTIFICATION.                                                  
041700     MOVE WS-RUN-YYYY TO                                                  
041800          NOT-TS-YYYY IN TBL-NOT-REC(WS-NOT-COUNT).                       
041900     MOVE WS-RUN-MM TO                                                    
042000          NOT-TS-MM IN TBL-NOT-REC(WS-NOT-COUNT).                         
042100     MOVE WS-RUN-DD TO                                                    
042200          NOT-TS-DD IN TBL-NOT-REC(WS-NOT-COUNT).                         
042300     MOVE WS-RUN-HH TO                                                    
042400          NOT-TS-HH IN TBL-NOT-REC(WS-NOT-COUNT).                         
042500     MOVE WS-RUN-MIN TO                                                   
042600          NOT-TS-MIN IN TBL-NOT-REC(WS-NOT-COUNT).                        
042700     MOVE WS-RUN-SS TO                                                    
042800          NOT-TS-SS IN TBL-NOT-REC(WS-NOT-COUNT).                         
042900     MOVE "-" TO                                                          
043000          NOT-TS-SEP1 IN TBL-NOT-REC(WS-NOT-COUNT).                       
043100     MOVE "-" TO                                                          
043200          NOT-TS-SEP2 IN TBL-NOT-REC(WS-NOT-COUNT).                       
043300     MOVE " " TO                                                          
043400          NOT-TS-SEP3 IN TBL-NOT-REC(WS-NOT-COUNT).                       
043500     MOVE ":" TO                                                          
043600          NOT-TS-SEP4 IN TBL-NOT-REC(WS-NOT-COUNT).                       
043700     MOVE ":" TO                                                          
043800          NOT-TS-SEP5 IN TBL-NOT-REC(WS-NOT-COUNT).                       
043900 640-EXIT.                                                                
044000     EXIT.                                                                
044100                                                                          
044200 650-APPLY-SUPPRESSION-RULE.                                              
044300     IF PAT-PROMO-IS-IN IN TBL-PATIENT-REC(WS-ROW-SUB)                    
044400        OR NOT-NOT-PROMOTIONAL IN TBL-NOT-REC(WS-NOT-COUNT)               
044500         PERFORM 660-WRITE-DELIVERY-LINE THRU 660-EXIT                    
044600     ELSE                                                                 
044700         ADD 1 TO WS-NOT-SUPPRESSED.                                      
044800 650-EXIT.                                                                
044900     EXIT.                                                                
045000                                                                          
045100 660-WRITE-DELIVERY-LINE.                                                 
045200     MOVE SPACES TO WS-DELIVERY-LINE.                                     
045300     MOVE NOT-PATIENT-ID IN TBL-NOT-REC(WS-NOT-COUNT) TO                  
045400          DLV-PAT-ID.                                                     
045500     MOVE NOT-MESSAGE IN TBL-NOT-REC(WS-NOT-COUNT) TO                     
045600          DLV-MESSAGE.                                                    
045700     WRITE SYSOUT-REC FROM WS-DELIVERY-LINE.                              
045800     ADD 1 TO WS-NOT-DELIVERED.                                           
045900 660-EXIT.                                                                
046000     EXIT.                                                                
046100                                                                          
046200 300-TOGGLE-PROMO.                                                        
046300     MOVE "300-TOGGLE-PROMO" TO PARA-NAME.                                
046400     MOVE TGP-PAT-ID TO WS-LOOKUP-KEY.                                    
046500     PERFORM 610-FIND-PATIENT THRU 610-EXIT.                              
046600     IF RECORD-NOT-FOUND                                                  
046700         MOVE "*** TOGPROM REJECTED -- PATIENT NOT FOUND" TO              
046800              ABEND-REASON                                                
046900         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
047000         GO TO 300-EXIT.                                                  
047100                                                                          
047200     IF PAT-PROMO-IS-IN IN TBL-PATIENT-REC(WS-ROW-SUB)                    
047300         SET PAT-PROMO-IS-OUT IN TBL-PATIENT-REC(WS-ROW-SUB)              
047400                                                     TO TRUE              
047500     ELSE                                                                 
047600         SET PAT-PROMO-IS-IN IN TBL-PATIENT-REC(WS-ROW-SUB)               
047700                                                     TO TRUE.             
047800     ADD 1 TO WS-TRANS-APPLIED.                                           
047900 300-EXIT.                                                                
048000     EXIT.                                                                
048100                                                                          
048200 710-WRITE-REJECT-LINE.                                                   
048300     MOVE ABEND-REASON TO SYSOUT-REC.                                     
048400     WRITE SYSOUT-REC.                                                    
048500     ADD 1 TO WS-TRANS-REJECTED.                                          
048600 710-EXIT.                                                                
048700     EXIT.                                                                
048800                                                                          
048900 800-CLOSE-FILES.                                                         
049000     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
049100     CLOSE TRANFILE, SYSOUT, NEWPAT, NEWNOT.                              
049200 800-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 900-CLEANUP.                                                             
049600     MOVE "900-CLEANUP" TO PARA-NAME.                                     
049700     OPEN OUTPUT NEWPAT.                                                  
049800     OPEN OUTPUT NEWNOT.                                                  
049900     PERFORM 950-WRITE-NEW-PATIENT THRU 950-EXIT                          
050000             VARYING WS-ROW-SUB FROM 1 BY 1                               
050100             UNTIL WS-ROW-SUB > WS-PAT-COUNT.                             
050200     PERFORM 960-WRITE-NEW-NOTIFICATION THRU 960-EXIT                     
050300             VARYING WS-ROW-SUB FROM 1 BY 1                               
050400             UNTIL WS-ROW-SUB > WS-NOT-COUNT.                             
050500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
050600                                                                          
050700     DISPLAY "** TRANSACTIONS READ       **" WS-TRANS-READ.               
050800     DISPLAY "** TRANSACTIONS APPLIED     **" WS-TRANS-APPLIED.           
050900     DISPLAY "** TRANSACTIONS REJECTED    **" WS-TRANS-REJECTED.          
051000     DISPLAY "** NOTIFICATIONS DELIVERED  **" WS-NOT-DELIVERED.           
051100     DISPLAY "** NOTIFICATIONS SUPPRESSED **" WS-NOT-SUPPRESSED.          
051200     DISPLAY "******** NORMAL END OF JOB NOTIFY ********".                
051300 900-EXIT.                                                                
051400     EXIT.                                                                
051500                                                                          
051600 950-WRITE-NEW-PATIENT.                                                   
051700     WRITE NEWPAT-REC FROM TBL-PATIENT-REC(WS-ROW-SUB).                   
051800 950-EXIT.                                                                
051900     EXIT.                                                                
052000                                                                          
052100 960-WRITE-NEW-NOTIFICATION.                                              
052200     WRITE NEWNOT-REC FROM TBL-NOT-REC(WS-ROW-SUB).                       
052300 960-EXIT.                                                                
052400     EXIT.                                                                
052500                                                                          
052600 1000-ABEND-RTN.                                                          
052700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
052800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
052900     DISPLAY "*** ABNORMAL END OF JOB -- NOTIFY ***"                      
053000             UPON CONSOLE.                                                
053100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
