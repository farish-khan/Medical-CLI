000100******************************************************************        
000200*    NOTMSTR  --  NOTIFICATION MASTER RECORD LAYOUT                       
000300*    ONE ENTRY PER NOTIFICATION RECORDED FOR A PATIENT.  EVERY            
000400*    NOTIFICATION IS APPENDED HERE REGARDLESS OF WHETHER IT WAS           
000500*    ACTUALLY DELIVERED -- SUPPRESSION ONLY AFFECTS THE DELIVERY          
000600*    LOG, NOT THIS MASTER (BUSINESS RULE 11).                             
000700******************************************************************        
000800 01  NOTIFICATION-MASTER-RECORD.                                          
000900     05  NOT-ID                       PIC X(10).                          
001000     05  NOT-PATIENT-ID               PIC X(10).                          
001100     05  NOT-MESSAGE                  PIC X(60).                          
001200     05  NOT-TIMESTAMP.                                                   
001300         10  NOT-TS-YYYY               PIC 9(04).                         
001400        10  NOT-TS-SEP1               PIC X(01) VALUE "-".                
001500         10  NOT-TS-MM                 PIC 9(02).                         
001600        10  NOT-TS-SEP2               PIC X(01) VALUE "-".                
001700         10  NOT-TS-DD                 PIC 9(02).                         
001800        10  NOT-TS-SEP3               PIC X(01) VALUE " ".                
001900         10  NOT-TS-HH                 PIC 9(02).                         
002000        10  NOT-TS-SEP4               PIC X(01) VALUE ":".                
002100         10  NOT-TS-MIN                PIC 9(02).                         
002200        10  NOT-TS-SEP5               PIC X(01) VALUE ":".                
002300         10  NOT-TS-SS                 PIC 9(02).                         
002400     05  NOT-PROMOTIONAL-SW            PIC X(01).                         
002500         88  NOT-IS-PROMOTIONAL            VALUE "Y".                     
002600         88  NOT-NOT-PROMOTIONAL           VALUE "N".                     
002700     05  FILLER                        PIC X(02).                         
