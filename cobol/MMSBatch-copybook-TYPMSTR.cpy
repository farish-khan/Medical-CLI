000100******************************************************************        
000200*    TYPMSTR  --  TREATMENT-TYPE PRICE LIST RECORD LAYOUT                 
000300*    ONE ENTRY PER PRICED TREATMENT TYPE.  TYP-PRICE STAYS                
000400*    ZONED DISPLAY -- THE SUM OF THIS RECORD'S FIELDS ALREADY             
000500*    FOOTS TO THE 39-BYTE WIDTH CALLED FOR, SO THERE IS NO NEED           
000600*    TO PACK IT THE WAY BIL-TOTAL-AMOUNT IS PACKED.                       
000700******************************************************************        
000800 01  TREATMENT-TYPE-MASTER-RECORD.                                        
000900     05  TYP-ID                      PIC X(10).                           
001000     05  TYP-NAME                    PIC X(20).                           
001100     05  TYP-PRICE                   PIC S9(7)V99.                        
001200     05  FILLER                      PIC X(02).                           
