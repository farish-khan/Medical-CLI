000100******************************************************************        
000200*    CLIMSTR  --  CLINICIAN MASTER RECORD LAYOUT                          
000300*    ONE ENTRY PER CLINICIAN ON STAFF.  CLI-MAX-PATIENTS IS               
000400*    CARRIED FOR INFORMATIONAL PURPOSES ONLY -- NO STEP IN THIS           
000500*    SYSTEM READS OR ENFORCES IT.  SCANNED SEQUENTIALLY, SAME AS          
000600*    PATMSTR -- NO INDEXED ACCESS AVAILABLE.                              
000700******************************************************************        
000800 01  CLINICIAN-MASTER-RECORD.                                             
000900     05  CLI-ID                      PIC X(10).                           
001000     05  CLI-NAME                    PIC X(30).                           
001100     05  CLI-PHONE                   PIC X(15).                           
001200     05  CLI-EMAIL                   PIC X(40).                           
001300     05  CLI-PASSWORD                PIC X(20).                           
001400     05  CLI-SPECIALIZATION          PIC X(20).                           
001500     05  CLI-MAX-PATIENTS            PIC 9(04).                           
001600     05  FILLER                      PIC X(02).                           
