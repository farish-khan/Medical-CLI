000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    MMSRPT    --  DAILY REPORT LISTING                                   
000500*                                                                         
000600*    BUILDS THE PATIENT, TREATMENT-TYPE, AND BILL SECTIONS OF             
000700*    THE ONE COMBINED DAILY REPORT, PLUS THE PATIENT-FACING BILL          
000800*    TOTAL.  THE NOTIFICATION DELIVERY LOG SECTION OF THAT SAME           
000900*    REPORT IS NOT BUILT HERE -- NOTIFY WRITES IT DIRECT AT               
001000*    SEND TIME.  NO MASTER IS CHANGED BY THIS STEP.                       
001100*                                                                         
001200*    FILES:                                                               
001300*      TRANFILE -- INPUT  -- DAILY TRANSACTION FEED                       
001400*      PATMSTR  -- INPUT  -- PATIENT MASTER, LOOKUP ONLY                  
001500*      TYPMSTR  -- INPUT  -- TREATMENT-TYPE MASTER, LOOKUP ONLY           
001600*      BILMSTR  -- INPUT  -- BILL MASTER, LOOKUP ONLY                     
001700*      SYSOUT   -- OUTPUT -- THE REPORT LISTING                           
001800******************************************************************        
001900*    CHANGE LOG                                                           
002000*    ----------------------------------------------------------           
002100*    07/20/89  JSAYLES   ORIGINAL WRITE-UP OF MMSRPT -- PATIENT           
002200*                        AND TREATMENT-TYPE LISTINGS ONLY. CR0150         
002300*    04/02/91  JSAYLES   ADDED BILL LISTING WITH A CONTROL                
002400*                        TOTAL ACROSS ALL BILLS LISTED, PER THE           
002500*                        OFFICE MANAGER'S STANDING REQUEST. CR0230        
002600*    09/17/94  JSAYLES   ADDED THE PATIENT BILL TOTAL SECTION             
002700*                        FOR THE FRONT-DESK "VIEW MY BILLS"               
002800*                        INQUIRY.                          CR0287         
002900*    02/18/98  TODOM     Y2K READINESS REVIEW.                            
003000*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
003100*    11/20/01  MFENN     REPORT NOW OPENS WITH A HEADING LINE             
003200*                        CARRYING THE RUN DATE, TO MATCH THE              
003300*                        OTHER STEPS IN THE DECK.           PR0315        
003400*    ----------------------------------------------------------           
003500 PROGRAM-ID.  MMSRPT.                                                     
003600 AUTHOR. J. SAYLES.                                                       
003700 INSTALLATION. MMS DATA PROCESSING.                                       
003800 DATE-WRITTEN. 07/20/89.                                                  
003900 DATE-COMPILED. 07/20/89.                                                 
004000 SECURITY. NON-CONFIDENTIAL.                                              
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT SYSOUT                                                        
005100         ASSIGN TO UT-S-SYSOUT                                            
005200         ORGANIZATION IS SEQUENTIAL.                                      
005300                                                                          
005400     SELECT TRANFILE                                                      
005500         ASSIGN TO UT-S-TRANFILE                                          
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         ACCESS MODE IS SEQUENTIAL                                        
005800         FILE STATUS IS TFCODE.                                           
005900                                                                          
006000     SELECT PATMSTR                                                       
006100         ASSIGN TO UT-S-PATMSTR                                           
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         ACCESS MODE IS SEQUENTIAL                                        
006400         FILE STATUS IS PATMSTR-STATUS.                                   
006500                                                                          
006600     SELECT TYPMSTR                                                       
006700         ASSIGN TO UT-S-TYPMSTR                                           
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         ACCESS MODE IS SEQUENTIAL                                        
007000         FILE STATUS IS TYPMSTR-STATUS.                                   
007100                                                                          
007200     SELECT BILMSTR                                                       
007300         ASSIGN TO UT-S-BILMSTR                                           
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         ACCESS MODE IS SEQUENTIAL                                        
007600         FILE STATUS IS BILMSTR-STATUS.                                   
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  SYSOUT                                                               
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 80 CHARACTERS                                        
008400     BLOCK CONTAINS 0 RECORDS                                             
008500     DATA RECORD IS SYSOUT-REC.                                           
008600 01  SYSOUT-REC                   PIC X(80).                              
008700                                                                          
008800 FD  TRANFILE                                                             
008900     RECORDING MODE IS F                                                  
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORD CONTAINS 150 CHARACTERS                                       
009200     BLOCK CONTAINS 0 RECORDS                                             
009300     DATA RECORD IS TRAN-FILE-REC.                                        
009400 01  TRAN-FILE-REC.                                                       
009500     COPY TRANREC.                                                        
009600                                                                          
009700 FD  PATMSTR                                                              
009800     RECORDING MODE IS F                                                  
009900     LABEL RECORDS ARE STANDARD                                           
010000     RECORD CONTAINS 120 CHARACTERS                                       
010100     BLOCK CONTAINS 0 RECORDS                                             
010200     DATA RECORD IS PATMSTR-REC.                                          
010300 01  PATMSTR-REC.                                                         
010400     COPY PATMSTR.                                                        
010500                                                                          
010600 FD  TYPMSTR                                                              
010700     RECORDING MODE IS F                                                  
010800     LABEL RECORDS ARE STANDARD                                           
010900     RECORD CONTAINS 41 CHARACTERS                                        
011000     BLOCK CONTAINS 0 RECORDS                                             
011100     DATA RECORD IS TYPMSTR-REC.                                          
011200 01  TYPMSTR-REC.                                                         
011300     COPY TYPMSTR.                                                        
011400                                                                          
011500 FD  BILMSTR                                                              
011600     RECORDING MODE IS F                                                  
011700     LABEL RECORDS ARE STANDARD                                           
011800     RECORD CONTAINS 76 CHARACTERS                                        
011900     BLOCK CONTAINS 0 RECORDS                                             
012000     DATA RECORD IS BILMSTR-REC.                                          
012100 01  BILMSTR-REC.                                                         
012200     COPY BILMSTR.                                                        
012300                                                                          
012400 WORKING-STORAGE SECTION.                                                 
012500 01  FILE-STATUS-CODES.                                                   
012600     05  TFCODE                   PIC X(02).                              
012700         88  TFCODE-OK                VALUE "00".                         
012800     05  PATMSTR-STATUS           PIC X(02).                              
012900         88  PATMSTR-OK               VALUE "00".                         
013000         88  PATMSTR-EOF              VALUE "10".                         
013100     05  TYPMSTR-STATUS           PIC X(02).                              
013200         88  TYPMSTR-OK               VALUE "00".                         
013300         88  TYPMSTR-EOF              VALUE "10".                         
013400     05  BILMSTR-STATUS           PIC X(02).                              
013500         88  BILMSTR-OK               VALUE "00".                         
013600         88  BILMSTR-EOF              VALUE "10".                         
013700                                                                          
013800****** THE LIST-PATIENTS, LIST-TYPES AND LIST-BILLS CODES CARRY           
013900****** NO DATA OF THEIR OWN -- THE CODE ALONE IS THE REQUEST.             
014000 01  LIST-REQUEST-TRAN-VIEW REDEFINES TRAN-FILE-REC.                      
014100     05  LSR-CODE                 PIC X(08).                              
014200     05  FILLER                   PIC X(142).                             
014300                                                                          
014400****** THE PATIENT-BILL-TOTAL CODE CARRIES THE ONE PATIENT ID             
014500****** TO SUM BILLS FOR.                                                  
014600 01  PATIENT-BILL-TOTAL-TRAN-VIEW REDEFINES TRAN-FILE-REC.                
014700     05  PBT-CODE                 PIC X(08).                              
014800     05  PBT-PATIENT-ID            PIC X(10).                             
014900     05  FILLER                   PIC X(132).                             
015000                                                                          
015100****** TODAY'S RUN DATE, ACCEPTED ONCE AT HOUSEKEEPING AND                
015200****** STAMPED ON THE REPORT HEADING LINE.                                
015300 01  WS-RUN-DATE-FIELDS.                                                  
015400     05  WS-RUN-DATE               PIC 9(06).                             
015500     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                             
015600         10  WS-RUN-YY             PIC 9(02).                             
015700         10  WS-RUN-MM             PIC 9(02).                             
015800         10  WS-RUN-DD             PIC 9(02).                             
015900     05  WS-RUN-TIME               PIC 9(08).                             
016000     05  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.                             
016100         10  WS-RUN-HH             PIC 9(02).                             
016200         10  WS-RUN-MIN            PIC 9(02).                             
016300         10  WS-RUN-SS             PIC 9(02).                             
016400         10  FILLER                PIC 9(02).                             
016500                                                                          
016600****** READ-ONLY LOOKUP COPY OF THE PATIENT MASTER, HELD                  
016700****** RESIDENT FOR THE LIFE OF THE RUN -- SEE 110-LOAD-PATIENTS.         
016800 01  PATIENT-LOOKUP-AREA.                                                 
016900     05  TBL-PAT-REC OCCURS 2000 TIMES                                    
017000                    INDEXED BY PAT-IDX.                                   
017100         10  PAT-ID                   PIC X(10).                          
017200         10  PAT-NAME                 PIC X(30).                          
017300         10  PAT-PHONE                PIC X(15).                          
017400         10  PAT-EMAIL                PIC X(40).                          
017500         10  PAT-PASSWORD             PIC X(20).                          
017600         10  PAT-REGISTERED-SW        PIC X(01).                          
017700         10  PAT-FLAGGED-SW           PIC X(01).                          
017800         10  PAT-PROMO-OPT-IN-SW      PIC X(01).                          
017900         10  FILLER                   PIC X(02).                          
018000                                                                          
018100****** READ-ONLY LOOKUP COPY OF THE TREATMENT-TYPE PRICE LIST.            
018200 01  TYPE-LOOKUP-AREA.                                                    
018300     05  TBL-TYP-REC OCCURS 2000 TIMES                                    
018400                    INDEXED BY TYP-IDX.                                   
018500         10  TYP-ID                   PIC X(10).                          
018600         10  TYP-NAME                 PIC X(20).                          
018700         10  TYP-PRICE                PIC S9(7)V99.                       
018800         10  FILLER                   PIC X(02).                          
018900                                                                          
019000****** READ-ONLY LOOKUP COPY OF THE BILL MASTER.                          
019100 01  BILL-LOOKUP-AREA.                                                    
019200     05  TBL-BIL-REC OCCURS 2000 TIMES                                    
019300                    INDEXED BY BIL-IDX.                                   
019400         10  BIL-ID                   PIC X(10).                          
019500         10  BIL-PATIENT-ID           PIC X(10).                          
019600         10  BIL-TREATMENT-ID         PIC X(10).                          
019700         10  BIL-TOTAL-AMOUNT         PIC S9(7)V99 COMP-3.                
019800         10  BIL-PAID-SW              PIC X(01).                          
019900             88  BIL-IS-PAID              VALUE "Y".                      
020000             88  BIL-NOT-PAID             VALUE "N".                      
020100         10  FILLER                   PIC X(22).                          
020200                                                                          
020300****** THE HEADING LINE, WRITTEN ONCE AT THE TOP OF EVERY RUN.            
020400 01  WS-HEADING-LINE.                                                     
020500     05  FILLER                   PIC X(01) VALUE SPACE.                  
020600     05  HDG-TITLE                 PIC X(30) VALUE SPACES.                
020700     05  FILLER                   PIC X(04) VALUE SPACE.                  
020800     05  HDG-LABEL                 PIC X(10) VALUE SPACES.                
020900     05  HDG-RUN-DATE              PIC 9(06).                             
021000     05  FILLER                   PIC X(29) VALUE SPACE.                  
021100                                                                          
021200****** THE PATIENT LISTING DETAIL LINE.                                   
021300 01  WS-PATIENT-LINE.                                                     
021400     05  FILLER                   PIC X(01) VALUE SPACE.                  
021500     05  PTL-PAT-ID                PIC X(10).                             
021600     05  FILLER                   PIC X(02) VALUE SPACE.                  
021700     05  PTL-NAME                  PIC X(30).                             
021800     05  FILLER                   PIC X(02) VALUE SPACE.                  
021900     05  PTL-REGISTERED            PIC X(01).                             
022000     05  FILLER                   PIC X(02) VALUE SPACE.                  
022100     05  PTL-FLAGGED               PIC X(01).                             
022200     05  FILLER                   PIC X(02) VALUE SPACE.                  
022300     05  PTL-PROMO                 PIC X(01).                             
022400     05  FILLER                   PIC X(28) VALUE SPACE.                  
022500                                                                          
022600****** THE TREATMENT-TYPE LISTING DETAIL LINE.                            
022700 01  WS-TYPE-LINE.                                                        
022800     05  FILLER                   PIC X(01) VALUE SPACE.                  
022900     05  TPL-TYP-ID                PIC X(10).                             
023000     05  FILLER                   PIC X(02) VALUE SPACE.                  
023100     05  TPL-NAME                  PIC X(20).                             
023200     05  FILLER                   PIC X(02) VALUE SPACE.                  
023300     05  TPL-PRICE                 PIC ZZZZZZ9.99.                        
023400     05  FILLER                   PIC X(35) VALUE SPACE.                  
023500                                                                          
023600****** THE BILL LISTING DETAIL LINE.                                      
023700 01  WS-BILL-LINE.                                                        
023800     05  FILLER                   PIC X(01) VALUE SPACE.                  
023900     05  BLL-BIL-ID                PIC X(10).                             
024000     05  FILLER                   PIC X(01) VALUE SPACE.                  
024100     05  BLL-PAT-ID                PIC X(10).                             
024200     05  FILLER                   PIC X(01) VALUE SPACE.                  
024300     05  BLL-TRT-ID                PIC X(10).                             
024400     05  FILLER                   PIC X(01) VALUE SPACE.                  
024500     05  BLL-AMOUNT                PIC ZZZZZZ9.99.                        
024600     05  FILLER                   PIC X(01) VALUE SPACE.                  
024700     05  BLL-PAID                  PIC X(01).                             
024800     05  FILLER                   PIC X(34) VALUE SPACE.                  
024900                                                                          
025000****** THE BILL LISTING CONTROL TOTAL LINE.                               
025100 01  WS-TOTAL-LINE.                                                       
025200     05  FILLER                   PIC X(01) VALUE SPACE.                  
025300     05  TOT-LABEL                 PIC X(20) VALUE SPACES.                
025400     05  FILLER                   PIC X(02) VALUE SPACE.                  
025500     05  TOT-AMOUNT                PIC ZZZZZZ9.99.                        
025600     05  FILLER                   PIC X(47) VALUE SPACE.                  
025700                                                                          
025800****** THE PATIENT BILL TOTAL RESULT LINE.                                
025900 01  WS-PATBILT-LINE.                                                     
026000     05  FILLER                   PIC X(01) VALUE SPACE.                  
026100     05  PBL-PAT-ID                PIC X(10).                             
026200     05  FILLER                   PIC X(02) VALUE SPACE.                  
026300     05  PBL-LABEL                 PIC X(20) VALUE SPACES.                
026400     05  FILLER                   PIC X(02) VALUE SPACE.                  
026500     05  PBL-AMOUNT                PIC ZZZZZZ9.99.                        
026600     05  FILLER                   PIC X(35) VALUE SPACE.                  
026700                                                                          
026800 01  WS-ACCUMULATORS.                                                     
026900     05  WS-BILL-TOTAL-ACCUM       PIC S9(7)V99 COMP-3 VALUE 0.           
027000     05  WS-PATBILT-TOTAL          PIC S9(7)V99 COMP-3 VALUE 0.           
027100                                                                          
027200 01  WS-COUNTERS.                                                         
027300     05  WS-PAT-COUNT              PIC S9(04) COMP VALUE 0.               
027400     05  WS-TYP-COUNT              PIC S9(04) COMP VALUE 0.               
027500     05  WS-BIL-COUNT              PIC S9(04) COMP VALUE 0.               
027600     05  WS-TRANS-READ             PIC S9(07) COMP VALUE 0.               
027700     05  WS-TRANS-APPLIED          PIC S9(07) COMP VALUE 0.               
027800                                                                          
027900****** STANDALONE WORK FIELDS, HOUSE 77-LEVEL STYLE (MATCHES              
028000****** THE SHOP'S OWN WS-DATE/SWITCH CONVENTION USED EVERYWHERE).         
028100 77  WS-RUN-CENTURY                PIC 9(02).                             
028200 77  WS-RUN-YYYY                   PIC 9(04).                             
028300 77  WS-MORE-TRAN-SW               PIC X(01) VALUE "Y".                   
028400    88  MORE-TRANS                    VALUE "Y".                          
028500    88  NO-MORE-TRANS                 VALUE "N".                          
028600                                                                          
028700 01  WS-SWITCHES.                                                         
028800                                                                          
028900 COPY ABENDREC.                                                           
029000                                                                          
029100 PROCEDURE DIVISION.                                                      
029200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
029300     PERFORM 100-MAINLINE THRU 100-EXIT                                   
029400             UNTIL NO-MORE-TRANS.                                         
029500     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
029600     MOVE ZERO TO RETURN-CODE.                                            
029700     GOBACK.                                                              
029800                                                                          
029900 000-HOUSEKEEPING.                                                        
030000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
030100     DISPLAY "******** BEGIN JOB MMSRPT ********".                        
030200     ACCEPT WS-RUN-DATE FROM DATE.                                        
030300     ACCEPT WS-RUN-TIME FROM TIME.                                        
030400     IF WS-RUN-YY < 50                                                    
030500         MOVE 20 TO WS-RUN-CENTURY                                        
030600     ELSE                                                                 
030700         MOVE 19 TO WS-RUN-CENTURY.                                       
030800     COMPUTE WS-RUN-YYYY =                                                
030900             WS-RUN-CENTURY * 100 + WS-RUN-YY.                            
031000                                                                          
031100     OPEN INPUT TRANFILE.                                                 
031200     OPEN INPUT PATMSTR.                                                  
031300     OPEN INPUT TYPMSTR.                                                  
031400     OPEN INPUT BILMSTR.                                                  
031500     OPEN OUTPUT SYSOUT.                                                  
031600     PERFORM 110-LOAD-PATIENTS THRU 110-EXIT.                             
031700     PERFORM 120-LOAD-TYPES THRU 120-EXIT.                                
031800     PERFORM 130-LOAD-BILLS THRU 130-EXIT.                                
031900     CLOSE PATMSTR, TYPMSTR, BILMSTR.                                     
032000     PERFORM 150-WRITE-HEADING-LINE THRU 150-EXIT.                        
032100                                                                          
032200     READ TRANFILE INTO TRAN-FILE-REC                                     
032300         AT END                                                           
032400             SET NO-MORE-TRANS TO TRUE                                    
032500     END-READ.                                                            
032600     IF MORE-TRANS                                                        
032700         ADD 1 TO WS-TRANS-READ.                                          
032800 000-EXIT.                                                                
032900     EXIT.                                                                
033000                                                                          
033100 110-LOAD-PATIENTS.                                                       
033200     READ PATMSTR INTO TBL-PAT-REC(1)                                     
033300         AT END SET PATMSTR-EOF TO TRUE                                   
033400     END-READ.                                                            
033500 110-LOOP.                                                                
033600     IF PATMSTR-EOF OR WS-PAT-COUNT >= 2000                               
033700         GO TO 110-EXIT.                                                  
033800     ADD 1 TO WS-PAT-COUNT.                                               
033900     MOVE TBL-PAT-REC(1) TO TBL-PAT-REC(WS-PAT-COUNT).                    
034000     READ PATMSTR INTO TBL-PAT-REC(1)                                     
034100         AT END SET PATMSTR-EOF TO TRUE                                   
034200     END-READ.                                                            
034300     GO TO 110-LOOP.                                                      
034400 110-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 120-LOAD-TYPES.                                                          
034800     READ TYPMSTR INTO TBL-TYP-REC(1)                                     
034900         AT END SET TYPMSTR-EOF TO TRUE                                   
035000     END-READ.                                                            
035100 120-LOOP.                                                                
035200     IF TYPMSTR-EOF OR WS-TYP-COUNT >= 2000                               
035300         GO TO 120-EXIT.                                                  
035400     ADD 1 TO WS-TYP-COUNT.                                               
035500     MOVE TBL-TYP-REC(1) TO TBL-TYP-REC(WS-TYP-COUNT).                    
035600     READ TYPMSTR INTO TBL-TYP-REC(1)                                     
035700         AT END SET TYPMSTR-EOF TO TRUE                                   
035800     END-READ.                                                            
035900     GO TO 120-LOOP.                                                      
036000 120-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 130-LOAD-BILLS.                                                          
036400     READ BILMSTR INTO TBL-BIL-REC(1)                                     
036500         AT END SET BILMSTR-EOF TO TRUE                                   
036600     END-READ.                                                            
036700 130-LOOP.                                                                
036800     IF BILMSTR-EOF OR WS-BIL-COUNT >= 2000                               
036900         GO TO 130-EXIT.                                                  
037000     ADD 1 TO WS-BIL-COUNT.                                               
037100     MOVE TBL-BIL-REC(1) TO TBL-BIL-REC(WS-BIL-COUNT).                    
037200     READ BILMSTR INTO TBL-BIL-REC(1)                                     
037300         AT END SET BILMSTR-EOF TO TRUE                                   
037400     END-READ.                                                            
037500     GO TO 130-LOOP.                                                      
037600 130-EXIT.                                                                
037700     EXIT.                                                                
037800                                                                          
037900 150-WRITE-HEADING-LINE.                                                  
038000     MOVE SPACES TO WS-HEADING-LINE.                                      
038100     MOVE "MMS DAILY REPORT LISTING" TO HDG-TITLE.                        
038200     MOVE "RUN DATE: " TO HDG-LABEL.                                      
038300     MOVE WS-RUN-DATE TO HDG-RUN-DATE.                                    
038400     WRITE SYSOUT-REC FROM WS-HEADING-LINE.                               
038500 150-EXIT.                                                                
038600     EXIT.                                                                
038700                                                                          
038800 100-MAINLINE.                                                            
038900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
039000     EVALUATE TRUE                                                        
039100         WHEN TRAN-LIST-PATIENTS IN TRAN-FILE-REC                         
039200             PERFORM 200-PATIENT-LISTING THRU 200-EXIT                    
039300         WHEN TRAN-LIST-TYPES IN TRAN-FILE-REC                            
039400             PERFORM 300-TYPE-LISTING THRU 300-EXIT                       
039500         WHEN TRAN-LIST-BILLS IN TRAN-FILE-REC                            
039600             PERFORM 400-BILL-LISTING THRU 400-EXIT                       
039700         WHEN TRAN-PATIENT-BILL-TOTAL IN TRAN-FILE-REC                    
039800             PERFORM 500-PATIENT-BILL-TOTAL THRU 500-EXIT                 
039900         WHEN OTHER                                                       
040000             NEXT SENTENCE                                                
040100     END-EVALUATE.                                                        
040200                                                                          
040300     READ TRANFILE INTO TRAN-FILE-REC                                     
040400         AT END                                                           
040500             SET NO-MORE-TRANS TO TRUE                                    
040600             GO TO 100-EXIT                                               
040700     END-READ.                                                            
040800     ADD 1 TO WS-TRANS-READ.                                              
040900 100-EXIT.                                                                
041000     EXIT.                                                                
041100                                                                          
041200 200-PATIENT-LISTING.                                                     
041300     MOVE "200-PATIENT-LISTING" TO PARA-NAME.                             
041400     PERFORM 210-WRITE-PATIENT-LINE THRU 210-EXIT                         
041500             VARYING PAT-IDX FROM 1 BY 1                                  
041600             UNTIL PAT-IDX > WS-PAT-COUNT.                                
041700     ADD 1 TO WS-TRANS-APPLIED.                                           
041800 200-EXIT.                                                                
041900     EXIT.                                                                
042000                                                                          
042100 210-WRITE-PATIENT-LINE.                                                  
042200     MOVE SPACES TO WS-PATIENT-LINE.                                      
042300     MOVE PAT-ID IN TBL-PAT-REC(PAT-IDX) TO PTL-PAT-ID.                   
042400     MOVE PAT-NAME IN TBL-PAT-REC(PAT-IDX) TO PTL-NAME.                   
042500     MOVE PAT-REGISTERED-SW IN TBL-PAT-REC(PAT-IDX)                       
042600         TO PTL-REGISTERED.                                               
042700     MOVE PAT-FLAGGED-SW IN TBL-PAT-REC(PAT-IDX) TO PTL-FLAGGED.          
042800     MOVE PAT-PROMO-OPT-IN-SW IN TBL-PAT-REC(PAT-IDX)                     
042900         TO PTL-PROMO.                                                    
043000     WRITE SYSOUT-REC FROM WS-PATIENT-LINE.                               
043100 210-EXIT.                                                                
043200     EXIT.                                                                
043300                                                                          
043400 300-TYPE-LISTING.                                                        
043500     MOVE "300-TYPE-LISTING" TO PARA-NAME.                                
043600     PERFORM 310-WRITE-TYPE-LINE THRU 310-EXIT                            
043700             VARYING TYP-IDX FROM 1 BY 1                                  
043800             UNTIL TYP-IDX > WS-TYP-COUNT.                                
043900     ADD 1 TO WS-TRANS-APPLIED.                                           
044000 300-EXIT.                                                                
044100     EXIT.                                                                
044200                                                                          
044300 310-WRITE-TYPE-LINE.                                                     
044400     MOVE SPACES TO WS-TYPE-LINE.                                         
044500     MOVE TYP-ID IN TBL-TYP-REC(TYP-IDX) TO TPL-TYP-ID.                   
044600     MOVE TYP-NAME IN TBL-TYP-REC(TYP-IDX) TO TPL-NAME.                   
044700     MOVE TYP-PRICE IN TBL-TYP-REC(TYP-IDX) TO TPL-PRICE.                 
044800     WRITE SYSOUT-REC FROM WS-TYPE-LINE.                                  
044900 310-EXIT.                                                                
045000     EXIT.                                                                
045100                                                                          
045200 400-BILL-LISTING.                                                        
045300     MOVE "400-BILL-LISTING" TO PARA-NAME.                                
045400     MOVE ZERO TO WS-BILL-TOTAL-ACCUM.                                    
045500     PERFORM 410-WRITE-BILL-LINE THRU 410-EXIT                            
045600             VARYING BIL-IDX FROM 1 BY 1                                  
045700             UNTIL BIL-IDX > WS-BIL-COUNT.                                
045800     PERFORM 420-WRITE-BILL-TOTAL-LINE THRU 420-EXIT.                     
045900     ADD 1 TO WS-TRANS-APPLIED.                                           
046000 400-EXIT.                                                                
046100     EXIT.                                                                
046200                                                                          
046300 410-WRITE-BILL-LINE.                                                     
046400     MOVE SPACES TO WS-BILL-LINE.                                         
046500     MOVE BIL-ID IN TBL-BIL-REC(BIL-IDX) TO BLL-BIL-ID.                   
046600     MOVE BIL-PATIENT-ID IN TBL-BIL-REC(BIL-IDX) TO BLL-PAT-ID.           
046700     MOVE BIL-TREATMENT-ID IN TBL-BIL-REC(BIL-IDX) TO BLL-TRT-ID.         
046800     MOVE BIL-TOTAL-AMOUNT IN TBL-BIL-REC(BIL-IDX) TO BLL-AMOUNT.         
046900     MOVE BIL-PAID-SW IN TBL-BIL-REC(BIL-IDX) TO BLL-PAID.                
047000     WRITE SYSOUT-REC FROM WS-BILL-LINE.                                  
047100     ADD BIL-TOTAL-AMOUNT IN TBL-BIL-REC(BIL-IDX)                         
047200         TO WS-BILL-TOTAL-ACCUM.                                          
047300 410-EXIT.                                                                
047400     EXIT.                                                                
047500                                                                          
047600 420-WRITE-BILL-TOTAL-LINE.                                               
047700     MOVE SPACES TO WS-TOTAL-LINE.                                        
047800     MOVE "BILL LISTING TOTAL:" TO TOT-LABEL.                             
047900     MOVE WS-BILL-TOTAL-ACCUM TO TOT-AMOUNT.                              
048000     WRITE SYSOUT-REC FROM WS-TOTAL-LINE.                                 
048100 420-EXIT.                                                                
048200     EXIT.                                                                
048300                                                                          
048400 500-PATIENT-BILL-TOTAL.                                                  
048500     MOVE "500-PATIENT-BILL-TOTAL" TO PARA-NAME.                          
048600     MOVE ZERO TO WS-PATBILT-TOTAL.                                       
048700     PERFORM 510-ACCUM-PATIENT-BILL THRU 510-EXIT                         
048800             VARYING BIL-IDX FROM 1 BY 1                                  
048900             UNTIL BIL-IDX > WS-BIL-COUNT.                                
049000     PERFORM 520-WRITE-PATBILT-LINE THRU 520-EXIT.                        
049100     ADD 1 TO WS-TRANS-APPLIED.                                           
049200 500-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 510-ACCUM-PATIENT-BILL.                                                  
049600     IF BIL-PATIENT-ID IN TBL-BIL-REC(BIL-IDX) = PBT-PATIENT-ID           
049700         ADD BIL-TOTAL-AMOUNT IN TBL-BIL-REC(BIL-IDX)                     
049800             TO WS-PATBILT-TOTAL.                                         
049900 510-EXIT.                                                                
050000     EXIT.                                                                
050100                                                                          
050200 520-WRITE-PATBILT-LINE.                                                  
050300     MOVE SPACES TO WS-PATBILT-LINE.                                      
050400     MOVE PBT-PATIENT-ID TO PBL-PAT-ID.                                   
050500     MOVE "PATIENT BILL TOTAL:" TO PBL-LABEL.                             
050600     MOVE WS-PATBILT-TOTAL TO PBL-AMOUNT.                                 
050700     WRITE SYSOUT-REC FROM WS-PATBILT-LINE.                               
050800 520-EXIT.                                                                
050900     EXIT.                                                                
051000                                                                          
051100 800-CLOSE-FILES.                                                         
051200     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
051300     CLOSE TRANFILE, SYSOUT.                                              
051400 800-EXIT.                                                                
051500     EXIT.                                                                
051600                                                                          
051700 900-CLEANUP.                                                             
051800     MOVE "900-CLEANUP" TO PARA-NAME.                                     
051900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
052000     DISPLAY "** TRANSACTIONS READ      **" WS-TRANS-READ.                
052100     DISPLAY "** REPORT SECTIONS BUILT  **" WS-TRANS-APPLIED.             
052200     DISPLAY "******** NORMAL END OF JOB MMSRPT ********".                
052300 900-EXIT.                                                                
052400     EXIT.                                                                
052500                                                                          
052600 1000-ABEND-RTN.                                                          
052700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
052800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
052900     DISPLAY "*** ABNORMAL END OF JOB -- MMSRPT ***"                      
053000             UPON CONSOLE.                                                
053100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
