000100******************************************************************        
000200*    BILMSTR  --  BILL MASTER RECORD LAYOUT                               
000300*    ONE ENTRY PER GENERATED BILL.  BIL-TOTAL-AMOUNT IS PACKED            
000400*    PER BUSINESS RULE 8 -- IT IS MOVED VERBATIM FROM THE                 
000500*    TREATMENT TYPE'S PRICE, NEVER COMPUTED.                              
000600*    BILL-ID PREFIX IS "BIL" (NOT "BILL") SO THE GENERATED KEY            
000700*    FITS THE 10-BYTE BIL-ID FIELD.                                       
000800******************************************************************        
000900 01  BILL-MASTER-RECORD.                                                  
001000     05  BIL-ID                       PIC X(10).                          
001100     05  BIL-PATIENT-ID               PIC X(10).                          
001200     05  BIL-TREATMENT-ID             PIC X(10).                          
001300     05  BIL-TOTAL-AMOUNT             PIC S9(7)V99 COMP-3.                
001400     05  BIL-PAID-SW                  PIC X(01).                          
001500         88  BIL-IS-PAID                  VALUE "Y".                      
001600         88  BIL-NOT-PAID                 VALUE "N".                      
001700     05  BIL-CREATED-DATE.                                                
001800         10  BIL-CREATED-YYYY          PIC 9(04).                         
001900        10  BIL-CREATED-SEP1          PIC X(01) VALUE "-".                
002000         10  BIL-CREATED-MM            PIC 9(02).                         
002100        10  BIL-CREATED-SEP2          PIC X(01) VALUE "-".                
002200         10  BIL-CREATED-DD            PIC 9(02).                         
002300        10  BIL-CREATED-SEP3          PIC X(01) VALUE " ".                
002400         10  BIL-CREATED-HH            PIC 9(02).                         
002500        10  BIL-CREATED-SEP4          PIC X(01) VALUE ":".                
002600         10  BIL-CREATED-MIN           PIC 9(02).                         
002700        10  BIL-CREATED-SEP5          PIC X(01) VALUE ":".                
002800         10  BIL-CREATED-SS            PIC 9(02).                         
002900     05  BIL-PAID-DATE.                                                   
003000         10  BIL-PAID-YYYY             PIC 9(04).                         
003100        10  BIL-PAID-SEP1             PIC X(01) VALUE "-".                
003200         10  BIL-PAID-MM               PIC 9(02).                         
003300        10  BIL-PAID-SEP2             PIC X(01) VALUE "-".                
003400         10  BIL-PAID-DD               PIC 9(02).                         
003500        10  BIL-PAID-SEP3             PIC X(01) VALUE " ".                
003600         10  BIL-PAID-HH               PIC 9(02).                         
003700        10  BIL-PAID-SEP4             PIC X(01) VALUE ":".                
003800         10  BIL-PAID-MIN              PIC 9(02).                         
003900        10  BIL-PAID-SEP5             PIC X(01) VALUE ":".                
004000         10  BIL-PAID-SS               PIC 9(02).                         
004100     05  FILLER                        PIC X(02).                         
