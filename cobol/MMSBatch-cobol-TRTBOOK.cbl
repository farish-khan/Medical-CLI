000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    TRTBOOK   --  TREATMENT BOOKING AND LIFECYCLE MAINTENANCE            
000500*                                                                         
000600*    BOOKS NEW TREATMENTS, ASSIGNS CLINICIANS, RECORDS NOTES AND          
000700*    MOVES A TREATMENT THROUGH ITS FIVE STATUS CODES.  PATIENTS,          
000800*    TREATMENT TYPES AND CLINICIANS ARE READ-ONLY LOOKUP MASTERS          
000900*    HERE -- ONLY THE TREATMENT MASTER ITSELF IS REWRITTEN, OLD           
001000*    GENERATION TO NEW GENERATION, THE SAME WAY PATMAINT HANDLES          
001100*    THE PATIENT MASTER.                                                  
001200*                                                                         
001300*    FILES:                                                               
001400*      TRANFILE -- INPUT  -- DAILY TRANSACTION FEED                       
001500*      PATMSTR  -- INPUT  -- PATIENT MASTER, LOOKUP ONLY                  
001600*      TYPMSTR  -- INPUT  -- TREATMENT-TYPE MASTER, LOOKUP ONLY           
001700*      CLIMSTR  -- INPUT  -- CLINICIAN MASTER, LOOKUP ONLY                
001800*      OLDTRT   -- INPUT  -- PRIOR GENERATION TREATMENT MASTER            
001900*      NEWTRT   -- OUTPUT -- THIS RUN'S TREATMENT MASTER                  
002000*      SYSOUT   -- OUTPUT -- REJECT/DIAGNOSTIC LISTING                    
002100******************************************************************        
002200*    CHANGE LOG                                                           
002300*    ----------------------------------------------------------           
002400*    04/02/89  JSAYLES   ORIGINAL WRITE-UP.  FOUR TRANSACTION             
002500*                        TYPES IN ONE STEP SINCE THEY ALL SHARE           
002600*                        THE SAME TREATMENT MASTER.       CR0101          
002700*    09/14/90  JSAYLES   ADDED THE REGISTERED-PATIENT CHECK ON            
002800*                        BOOK-TREATMENT PER THE INTAKE DESK'S             
002900*                        REQUEST.                                         
003000*    03/29/93  KREYES    ASSIGN-CLINICIAN NOW CHECKS THE                  
003100*                        TREATMENT EXISTS BEFORE THE CLINICIAN --         
003200*                        ORDER MATTERS FOR THE REJECT MESSAGE.            
003300*    02/18/98  TODOM     Y2K READINESS REVIEW.                            
003400*    06/02/98  TODOM     WIDENED WS-RUN-CENTURY WINDOWING SO              
003500*                        TRE-CREATED-YYYY COMES OUT RIGHT ON              
003600*                        AND AFTER 01/01/2000.            CR0470          
003700*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
003800*    05/06/03  MFENN     UPDATE-STATUS NOW REJECTS CODES OUTSIDE          
003900*                        1-5 INSTEAD OF WRITING THEM THROUGH.             
004000*                                                          PR0310         
004100*    ----------------------------------------------------------           
004200 PROGRAM-ID.  TRTBOOK.                                                    
004300 AUTHOR. J. SAYLES.                                                       
004400 INSTALLATION. MMS DATA PROCESSING.                                       
004500 DATE-WRITTEN. 04/02/89.                                                  
004600 DATE-COMPILED. 04/02/89.                                                 
004700 SECURITY. NON-CONFIDENTIAL.                                              
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SYSOUT                                                        
005800         ASSIGN TO UT-S-SYSOUT                                            
005900         ORGANIZATION IS SEQUENTIAL.                                      
006000                                                                          
006100     SELECT TRANFILE                                                      
006200         ASSIGN TO UT-S-TRANFILE                                          
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         ACCESS MODE IS SEQUENTIAL                                        
006500         FILE STATUS IS TFCODE.                                           
006600                                                                          
006700     SELECT PATMSTR                                                       
006800         ASSIGN TO UT-S-PATMSTR                                           
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         ACCESS MODE IS SEQUENTIAL                                        
007100         FILE STATUS IS PATMSTR-STATUS.                                   
007200                                                                          
007300     SELECT TYPMSTR                                                       
007400         ASSIGN TO UT-S-TYPMSTR                                           
007500         ORGANIZATION IS SEQUENTIAL                                       
007600         ACCESS MODE IS SEQUENTIAL                                        
007700         FILE STATUS IS TYPMSTR-STATUS.                                   
007800                                                                          
007900     SELECT CLIMSTR                                                       
008000         ASSIGN TO UT-S-CLIMSTR                                           
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         ACCESS MODE IS SEQUENTIAL                                        
008300         FILE STATUS IS CLIMSTR-STATUS.                                   
008400                                                                          
008500     SELECT OLDTRT                                                        
008600         ASSIGN TO UT-S-OLDTRT                                            
008700         ORGANIZATION IS SEQUENTIAL                                       
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS OLDTRT-STATUS.                                    
009000                                                                          
009100     SELECT NEWTRT                                                        
009200         ASSIGN TO UT-S-NEWTRT                                            
009300         ORGANIZATION IS SEQUENTIAL                                       
009400         ACCESS MODE IS SEQUENTIAL                                        
009500         FILE STATUS IS NEWTRT-STATUS.                                    
009600                                                                          
009700 DATA DIVISION.                                                           
009800 FILE SECTION.                                                            
009900 FD  SYSOUT                                                               
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORD CONTAINS 80 CHARACTERS                                        
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     DATA RECORD IS SYSOUT-REC.                                           
010500 01  SYSOUT-REC                   PIC X(80).                              
010600                                                                          
010700 FD  TRANFILE                                                             
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORD CONTAINS 150 CHARACTERS                                       
011100     BLOCK CONTAINS 0 RECORDS                                             
011200     DATA RECORD IS TRAN-FILE-REC.                                        
011300 01  TRAN-FILE-REC.                                                       
011400     COPY TRANREC.                                                        
011500                                                                          
011600 FD  PATMSTR                                                              
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD                                           
011900     RECORD CONTAINS 120 CHARACTERS                                       
012000     BLOCK CONTAINS 0 RECORDS                                             
012100     DATA RECORD IS PATMSTR-REC.                                          
012200 01  PATMSTR-REC.                                                         
012300     COPY PATMSTR.                                                        
012400                                                                          
012500 FD  TYPMSTR                                                              
012600     RECORDING MODE IS F                                                  
012700     LABEL RECORDS ARE STANDARD                                           
012800     RECORD CONTAINS 41 CHARACTERS                                        
012900     BLOCK CONTAINS 0 RECORDS                                             
013000     DATA RECORD IS TYPMSTR-REC.                                          
013100 01  TYPMSTR-REC.                                                         
013200     COPY TYPMSTR.                                                        
013300                                                                          
013400 FD  CLIMSTR                                                              
013500     RECORDING MODE IS F                                                  
013600     LABEL RECORDS ARE STANDARD                                           
013700     RECORD CONTAINS 141 CHARACTERS                                       
013800     BLOCK CONTAINS 0 RECORDS                                             
013900     DATA RECORD IS CLIMSTR-REC.                                          
014000 01  CLIMSTR-REC.                                                         
014100     COPY CLIMSTR.                                                        
014200                                                                          
014300 FD  OLDTRT                                                               
014400     RECORDING MODE IS F                                                  
014500     LABEL RECORDS ARE STANDARD                                           
014600     RECORD CONTAINS 122 CHARACTERS                                       
014700     BLOCK CONTAINS 0 RECORDS                                             
014800     DATA RECORD IS OLDTRT-REC.                                           
014900 01  OLDTRT-REC.                                                          
015000     COPY TRTMSTR.                                                        
015100                                                                          
015200 FD  NEWTRT                                                               
015300     RECORDING MODE IS F                                                  
015400     LABEL RECORDS ARE STANDARD                                           
015500     RECORD CONTAINS 122 CHARACTERS                                       
015600     BLOCK CONTAINS 0 RECORDS                                             
015700     DATA RECORD IS NEWTRT-REC.                                           
015800 01  NEWTRT-REC.                                                          
015900     COPY TRTMSTR.                                                        
016000                                                                          
016100 WORKING-STORAGE SECTION.                                                 
016200 01  FILE-STATUS-CODES.                                                   
016300     05  TFCODE                  PIC X(02).                               
016400         88  TFCODE-OK               VALUE "00".                          
016500     05  PATMSTR-STATUS           PIC X(02).                              
016600         88  PATMSTR-OK               VALUE "00".                         
016700         88  PATMSTR-EOF              VALUE "10".                         
016800     05  TYPMSTR-STATUS           PIC X(02).                              
016900         88  TYPMSTR-OK               VALUE "00".                         
017000         88  TYPMSTR-EOF              VALUE "10".                         
017100     05  CLIMSTR-STATUS           PIC X(02).                              
017200         88  CLIMSTR-OK               VALUE "00".                         
017300         88  CLIMSTR-EOF              VALUE "10".                         
017400     05  OLDTRT-STATUS            PIC X(02).                              
017500         88  OLDTRT-OK                VALUE "00".                         
017600         88  OLDTRT-EOF               VALUE "10".                         
017700     05  NEWTRT-STATUS            PIC X(02).                              
017800         88  NEWTRT-OK                VALUE "00".                         
017900                                                                          
018000****** FOUR NAMED VIEWS OF THE GENERIC TRANSACTION RECORD --              
018100****** ONE PER TRANSACTION CODE THIS STEP RECOGNIZES.                     
018200 01  BOOKTRT-TRAN-VIEW REDEFINES TRAN-FILE-REC.                           
018300     05  BKT-CODE                 PIC X(08).                              
018400     05  BKT-PAT-ID                PIC X(10).                             
018500     05  BKT-TYP-ID                PIC X(10).                             
018600     05  FILLER                   PIC X(122).                             
018700                                                                          
018800 01  ASGNCLI-TRAN-VIEW REDEFINES TRAN-FILE-REC.                           
018900     05  AGC-CODE                 PIC X(08).                              
019000     05  AGC-TRE-ID                PIC X(10).                             
019100     05  AGC-CLI-ID                PIC X(10).                             
019200     05  FILLER                   PIC X(122).                             
019300                                                                          
019400 01  RECNOTE-TRAN-VIEW REDEFINES TRAN-FILE-REC.                           
019500     05  RCN-CODE                 PIC X(08).                              
019600     05  RCN-TRE-ID                PIC X(10).                             
019700     05  RCN-NOTES                 PIC X(60).                             
019800     05  FILLER                   PIC X(72).                              
019900                                                                          
020000 01  UPDSTAT-TRAN-VIEW REDEFINES TRAN-FILE-REC.                           
020100     05  UPS-CODE                 PIC X(08).                              
020200     05  UPS-TRE-ID                PIC X(10).                             
020300     05  UPS-STATUS                PIC X(01).                             
020400     05  FILLER                   PIC X(131).                             
020500                                                                          
020600****** TODAY'S RUN DATE/TIME, ACCEPTED ONCE AT HOUSEKEEPING AND           
020700****** STAMPED ON EVERY TREATMENT BOOKED THIS RUN.                        
020800 01  WS-RUN-DATE-FIELDS.                                                  
020900     05  WS-RUN-DATE               PIC 9(06).                             
021000     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                             
021100         10  WS-RUN-YY             PIC 9(02).                             
021200         10  WS-RUN-MM             PIC 9(02).                             
021300         10  WS-RUN-DD             PIC 9(02).                             
021400     05  WS-RUN-TIME               PIC 9(08).                             
021500     05  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.                             
021600         10  WS-RUN-HH             PIC 9(02).                             
021700         10  WS-RUN-MIN            PIC 9(02).                             
021800         10  WS-RUN-SS             PIC 9(02).                             
021900         10  FILLER                PIC 9(02).                             
022000                                                                          
022100****** READ-ONLY LOOKUP COPIES OF PATIENTS, TYPES AND CLINICIANS.         
022200 01  PATIENT-LOOKUP-AREA.                                                 
022300     05  TBL-PAT-REC OCCURS 2000 TIMES                                    
022400                     INDEXED BY PAT-IDX.                                  
022500         10  PAT-ID                   PIC X(10).                          
022600         10  PAT-NAME                 PIC X(30).                          
022700         10  PAT-PHONE                PIC X(15).                          
022800         10  PAT-EMAIL                PIC X(40).                          
022900         10  PAT-PASSWORD             PIC X(20).                          
023000         10  PAT-REGISTERED-SW        PIC X(01).                          
023100             88  PAT-IS-REGISTERED        VALUE "Y".                      
023200             88  PAT-NOT-REGISTERED       VALUE "N".                      
023300         10  PAT-FLAGGED-SW           PIC X(01).                          
023400         10  PAT-PROMO-OPT-IN-SW      PIC X(01).                          
023500         10  FILLER                   PIC X(02).                          
023600                                                                          
023700 01  TYPE-LOOKUP-AREA.                                                    
023800     05  TBL-TYP-REC OCCURS 2000 TIMES                                    
023900                     INDEXED BY TYP-IDX.                                  
024000         10  TYP-ID                   PIC X(10).                          
024100         10  TYP-NAME                 PIC X(20).                          
024200         10  TYP-PRICE                PIC S9(7)V99.                       
024300         10  FILLER                   PIC X(02).                          
024400                                                                          
024500 01  CLINICIAN-LOOKUP-AREA.                                               
024600     05  TBL-CLI-REC OCCURS 2000 TIMES                                    
024700                     INDEXED BY CLI-IDX.                                  
024800         10  CLI-ID                   PIC X(10).                          
024900         10  CLI-NAME                 PIC X(30).                          
025000         10  CLI-PHONE                PIC X(15).                          
025100         10  CLI-EMAIL                PIC X(40).                          
025200         10  CLI-PASSWORD             PIC X(20).                          
025300         10  CLI-SPECIALIZATION       PIC X(20).                          
025400         10  CLI-MAX-PATIENTS         PIC 9(04).                          
025500         10  FILLER                   PIC X(02).                          
025600                                                                          
025700****** IN-MEMORY WORKING COPY OF THE WHOLE TREATMENT MASTER,              
025800****** ONE ROW PER BOOKED TREATMENT -- MIRRORS TRTMSTR.                   
025900 01  TREATMENT-TABLE-AREA.                                                
026000     05  TBL-TRT-REC OCCURS 2000 TIMES                                    
026100                     INDEXED BY TRT-IDX.                                  
026200         10  TRE-ID                   PIC X(10).                          
026300         10  TRE-PATIENT-ID            PIC X(10).                         
026400         10  TRE-CLINICIAN-ID          PIC X(10).                         
026500         10  TRE-TYPE-ID               PIC X(10).                         
026600         10  TRE-STATUS                PIC X(01).                         
026700             88  TRE-STAT-VALID       VALUES "1" "2" "3" "4" "5".         
026800         10  TRE-CREATED-DATE.                                            
026900             15  TRE-CREATED-YYYY          PIC 9(04).                     
027000             15  FILLER                   PIC X(01).                      
027100             15  TRE-CREATED-MM            PIC 9(02).                     
027200             15  FILLER                   PIC X(01).                      
027300             15  TRE-CREATED-DD            PIC 9(02).                     
027400             15  FILLER                   PIC X(01).                      
027500             15  TRE-CREATED-HH            PIC 9(02).                     
027600             15  FILLER                   PIC X(01).                      
027700             15  TRE-CREATED-MIN           PIC 9(02).                     
027800             15  FILLER                   PIC X(01).                      
027900             15  TRE-CREATED-SS            PIC 9(02).                     
028000         10  TRE-NOTES                PIC X(60).                          
028100         10  FILLER                   PIC X(02).                          
028200                                                                          
028300 01  WS-COUNTERS.                                                         
028400     05  WS-PAT-COUNT              PIC S9(04) COMP VALUE 0.               
028500     05  WS-TYP-COUNT              PIC S9(04) COMP VALUE 0.               
028600     05  WS-CLI-COUNT              PIC S9(04) COMP VALUE 0.               
028700     05  WS-TABLE-COUNT            PIC S9(04) COMP VALUE 0.               
028800     05  WS-TRANS-READ             PIC S9(07) COMP VALUE 0.               
028900     05  WS-TRANS-APPLIED          PIC S9(07) COMP VALUE 0.               
029000     05  WS-TRANS-REJECTED         PIC S9(07) COMP VALUE 0.               
029100     05  WS-ROW-SUB                PIC S9(04) COMP VALUE 0.               
029200                                                                          
029300****** STANDALONE WORK FIELDS, HOUSE 77-LEVEL STYLE (MATCHES              
029400****** THE SHOP'S OWN WS-DATE/SWITCH CONVENTION USED EVERYWHERE).         
029500 77  WS-RUN-CENTURY                PIC 9(02).                             
029600 77  WS-RUN-YYYY                   PIC 9(04).                             
029700 77  WS-MORE-TRAN-SW               PIC X(01) VALUE "Y".                   
029800    88  MORE-TRANS                    VALUE "Y".                          
029900    88  NO-MORE-TRANS                 VALUE "N".                          
030000                                                                          
030100 01  WS-SWITCHES.                                                         
030200     05  WS-FOUND-SW               PIC X(01) VALUE "N".                   
030300         88  RECORD-FOUND               VALUE "Y".                        
030400         88  RECORD-NOT-FOUND            VALUE "N".                       
030500                                                                          
030600 01  WS-WORK-FIELDS.                                                      
030700     05  WS-NEW-ID-NBR             PIC X(07).                             
030800     05  WS-NEW-TRE-ID             PIC X(10).                             
030900     05  WS-LOOKUP-KEY             PIC X(10).                             
031000                                                                          
031100 COPY ABENDREC.                                                           
031200                                                                          
031300 PROCEDURE DIVISION.                                                      
031400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
031500     PERFORM 100-MAINLINE THRU 100-EXIT                                   
031600             UNTIL NO-MORE-TRANS.                                         
031700     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
031800     MOVE ZERO TO RETURN-CODE.                                            
031900     GOBACK.                                                              
032000                                                                          
032100 000-HOUSEKEEPING.                                                        
032200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
032300     DISPLAY "******** BEGIN JOB TRTBOOK ********".                       
032400     ACCEPT WS-RUN-DATE FROM DATE.                                        
032500     ACCEPT WS-RUN-TIME FROM TIME.                                        
032600     IF WS-RUN-YY < 50                                                    
032700         MOVE 20 TO WS-RUN-CENTURY                                        
032800     ELSE                                                                 
032900         MOVE 19 TO WS-RUN-CENTURY.                                       
033000     COMPUTE WS-RUN-YYYY =                                                
033100             WS-RUN-CENTURY * 100 + WS-RUN-YY.                            
033200                                                                          
033300     OPEN INPUT TRANFILE.                                                 
033400     OPEN INPUT PATMSTR.                                                  
033500     OPEN INPUT TYPMSTR.                                                  
033600     OPEN INPUT CLIMSTR.                                                  
033700     OPEN INPUT OLDTRT.                                                   
033800     OPEN OUTPUT SYSOUT.                                                  
033900     PERFORM 110-LOAD-PATIENTS THRU 110-EXIT.                             
034000     PERFORM 120-LOAD-TYPES THRU 120-EXIT.                                
034100     PERFORM 130-LOAD-CLINICIANS THRU 130-EXIT.                           
034200     PERFORM 140-LOAD-TREATMENTS THRU 140-EXIT.                           
034300     CLOSE PATMSTR, TYPMSTR, CLIMSTR, OLDTRT.                             
034400                                                                          
034500     READ TRANFILE INTO TRAN-FILE-REC                                     
034600         AT END                                                           
034700             SET NO-MORE-TRANS TO TRUE                                    
034800     END-READ.                                                            
034900     IF MORE-TRANS                                                        
035000         ADD 1 TO WS-TRANS-READ.                                          
035100 000-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 110-LOAD-PATIENTS.                                                       
035500     READ PATMSTR INTO TBL-PAT-REC(1)                                     
035600         AT END SET PATMSTR-EOF TO TRUE                                   
035700     END-READ.                                                            
035800 110-LOOP.                                                                
035900     IF PATMSTR-EOF OR WS-PAT-COUNT >= 2000                               
036000         GO TO 110-EXIT.                                                  
036100     ADD 1 TO WS-PAT-COUNT.                                               
036200     MOVE TBL-PAT-REC(1) TO TBL-PAT-REC(WS-PAT-COUNT).                    
036300     READ PATMSTR INTO TBL-PAT-REC(1)                                     
036400         AT END SET PATMSTR-EOF TO TRUE                                   
036500     END-READ.                                                            
036600     GO TO 110-LOOP.                                                      
036700 110-EXIT.                                                                
036800     EXIT.                                                                
036900                                                                          
037000 120-LOAD-TYPES.                                                          
037100     READ TYPMSTR INTO TBL-TYP-REC(1)                                     
037200         AT END SET TYPMSTR-EOF TO TRUE                                   
037300     END-READ.                                                            
037400 120-LOOP.                                                                
037500     IF TYPMSTR-EOF OR WS-TYP-COUNT >= 2000                               
037600         GO TO 120-EXIT.                                                  
037700     ADD 1 TO WS-TYP-COUNT.                                               
037800     MOVE TBL-TYP-REC(1) TO TBL-TYP-REC(WS-TYP-COUNT).                    
037900     READ TYPMSTR INTO TBL-TYP-REC(1)                                     
038000         AT END SET TYPMSTR-EOF TO TRUE                                   
038100     END-READ.                                                            
038200     GO TO 120-LOOP.                                                      
038300 120-EXIT.                                                                
038400     EXIT.                                                                
038500                                                                          
038600 130-LOAD-CLINICIANS.                                                     
038700     READ CLIMSTR INTO TBL-CLI-REC(1)                                     
038800         AT END SET CLIMSTR-EOF TO TRUE                                   
038900     END-READ.                                                            
039000 130-LOOP.                                                                
039100     IF CLIMSTR-EOF OR WS-CLI-COUNT >= 2000                               
039200         GO TO 130-EXIT.                                                  
039300     ADD 1 TO WS-CLI-COUNT.                                               
039400     MOVE TBL-CLI-REC(1) TO TBL-CLI-REC(WS-CLI-COUNT).                    
039500     READ CLIMSTR INTO TBL-CLI-REC(1)                                     
039600         AT END SET CLIMSTR-EOF TO TRUE                                   
039700     END-READ.                                                            
039800     GO TO 130-LOOP.                                                      
039900 130-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200 140-LOAD-TREATMENTS.                                                     
040300     READ OLDTRT INTO TBL-TRT-REC(1)                                      
040400         AT END SET OLDTRT-EOF TO TRUE                                    
040500     END-READ.                                                            
040600 140-LOOP.                                                                
040700     IF OLDTRT-EOF OR WS-TABLE-COUNT >= 2000                              
040800         GO TO 140-EXIT.                                                  
040900     ADD 1 TO WS-TABLE-COUNT.                                             
041000     MOVE TBL-TRT-REC(1) TO TBL-TRT-REC(WS-TABLE-COUNT).                  
041100     READ OLDTRT INTO TBL-TRT-REC(1)                                      
041200         AT END SET OLDTRT-EOF TO TRUE                                    
041300     END-READ.                                                            
041400     GO TO 140-LOOP.                                                      
041500 140-EXIT.                                                                
041600     EXIT.                                                                
041700                                                                          
041800 100-MAINLINE.                                                            
041900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
042000     EVALUATE TRUE                                                        
042100         WHEN TRAN-BOOK-TREATMENT IN TRAN-FILE-REC                        
042200             PERFORM 200-BOOK-TREATMENT THRU 200-EXIT                     
042300         WHEN TRAN-ASSIGN-CLINICIAN IN TRAN-FILE-REC                      
042400             PERFORM 300-ASSIGN-CLINICIAN THRU 300-EXIT                   
042500         WHEN TRAN-RECORD-NOTES IN TRAN-FILE-REC                          
042600             PERFORM 400-RECORD-NOTES THRU 400-EXIT                       
042700         WHEN TRAN-UPDATE-STATUS IN TRAN-FILE-REC                         
042800             PERFORM 500-UPDATE-STATUS THRU 500-EXIT                      
042900         WHEN OTHER                                                       
043000             NEXT SENTENCE                                                
043100     END-EVALUATE.                                                        
043200                                                                          
043300     READ TRANFILE INTO TRAN-FILE-REC                                     
043400         AT END                                                           
043500             SET NO-MORE-TRANS TO TRUE                                    
043600             GO TO 100-EXIT                                               
043700     END-READ.                                                            
043800     ADD 1 TO WS-TRANS-READ.                                              
043900 100-EXIT.                                                                
044000     EXIT.                                                                
044100                                                                          
044200 200-BOOK-TREATMENT.                                                      
044300     MOVE "200-BOOK-TREATMENT" TO PARA-NAME.                              
044400     MOVE BKT-PAT-ID TO WS-LOOKUP-KEY.                                    
044500     SET RECORD-NOT-FOUND TO TRUE.                                        
044600     PERFORM 610-SCAN-PATIENT THRU 610-EXIT                               
044700             VARYING WS-ROW-SUB FROM 1 BY 1                               
044800             UNTIL WS-ROW-SUB > WS-PAT-COUNT OR RECORD-FOUND.             
044900     IF RECORD-NOT-FOUND                                                  
045000         MOVE "*** BOOKTRT REJECTED -- PATIENT NOT FOUND" TO              
045100              ABEND-REASON                                                
045200         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
045300         GO TO 200-EXIT.                                                  
045400     IF PAT-NOT-REGISTERED IN TBL-PAT-REC(WS-ROW-SUB)                     
045500         MOVE "*** BOOKTRT REJECTED -- PATIENT NOT REGISTERED"            
045600              TO ABEND-REASON                                             
045700         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
045800         GO TO 200-EXIT.                                                  
045900                                                                          
046000     MOVE BKT-TYP-ID TO WS-LOOKUP-KEY.                                    
046100     SET RECORD-NOT-FOUND TO TRUE.                                        
046200     PERFORM 620-SCAN-TYPE THRU 620-EXIT                                  
046300             VARYING WS-ROW-SUB FROM 1 BY 1                               
046400             UNTIL WS-ROW-SUB > WS-TYP-COUNT OR RECORD-FOUND.             
046500     IF RECORD-NOT-FOUND                                                  
046600         MOVE "*** BOOKTRT REJECTED -- TYPE NOT FOUND" TO                 
046700              ABEND-REASON                                                
046800         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
046900         GO TO 200-EXIT.                                                  
047000                                                                          
047100     IF WS-TABLE-COUNT >= 2000                                            
047200         MOVE "*** BOOKTRT REJECTED -- TABLE FULL" TO                     
047300              ABEND-REASON                                                
047400         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
047500         GO TO 200-EXIT.                                                  
047600                                                                          
047700     CALL "NEXTSEQ" USING "TRE ", WS-NEW-ID-NBR.                          
047800     STRING "TRE" DELIMITED BY SIZE                                       
047900            WS-NEW-ID-NBR DELIMITED BY SIZE                               
048000            INTO WS-NEW-TRE-ID.                                           
048100                                                                          
048200     ADD 1 TO WS-TABLE-COUNT.                                             
048300     MOVE WS-NEW-TRE-ID TO                                                
048400          TRE-ID IN TBL-TRT-REC(WS-TABLE-COUNT).                          
048500     MOVE BKT-PAT-ID TO                                                   
048600          TRE-PATIENT-ID IN TBL-TRT-REC(WS-TABLE-COUNT).                  
048700     MOVE SPACES TO                                                       
048800          TRE-CLINICIAN-ID IN TBL-TRT-REC(WS-TABLE-COUNT).                
048900     MOVE BKT-TYP-ID TO                                                   
049000          TRE-TYPE-ID IN TBL-TRT-REC(WS-TABLE-COUNT).                     
049100     MOVE "1" TO                                                          
049200          TRE-STATUS IN TBL-TRT-REC(WS-TABLE-COUNT).                      
049300     MOVE SPACES TO                                                       
049400          TRE-NOTES IN TBL-TRT-REC(WS-TABLE-COUNT).                       
049500     PERFORM 630-STAMP-CREATED-DATE THRU 630-EXIT.                        
049600     ADD 1 TO WS-TRANS-APPLIED.                                           
049700 200-EXIT.                                                                
049800     EXIT.                                                                
049900                                                                          
050000 610-SCAN-PATIENT.                                                        
050100     IF PAT-ID IN TBL-PAT-REC(WS-ROW-SUB) = WS-LOOKUP-KEY                 
050200         SET RECORD-FOUND TO TRUE.                                        
050300 610-EXIT.                                                                
050400     EXIT.                                                                
050500                                                                          
050600 620-SCAN-TYPE.                                                           
050700     IF TYP-ID IN TBL-TYP-REC(WS-ROW-SUB) = WS-LOOKUP-KEY                 
050800         SET RECORD-FOUND TO TRUE.                                        
050900 620-EXIT.                                                                
051000     EXIT.                                                                
051100                                                                          
051200 630-STAMP-CREATED-DATE.                                                  
051300     MOVE WS-RUN-YYYY TO                                                  
051400          TRE-CREATED-YYYY IN TBL-TRT-REC(WS-TABLE-COUNT).                
051500     MOVE WS-RUN-MM TO                                                    
051600          TRE-CREATED-MM IN TBL-TRT-REC(WS-TABLE-COUNT).                  
051700     MOVE WS-RUN-DD TO                                                    
051800          TRE-CREATED-DD IN TBL-TRT-REC(WS-TABLE-COUNT).                  
051900     MOVE WS-RUN-HH TO                                                    
052000          TRE-CREATED-HH IN TBL-TRT-REC(WS-TABLE-COUNT).                  
052100     MOVE WS-RUN-MIN TO                                                   
052200          TRE-CREATED-MIN IN TBL-TRT-REC(WS-TABLE-COUNT).                 
052300     MOVE WS-RUN-SS TO                                                    
052400          TRE-CREATED-SS IN TBL-TRT-REC(WS-TABLE-COUNT).                  
052500     MOVE "-" TO                                                          
052600          TRE-CREATED-SEP1 IN TBL-TRT-REC(WS-TABLE-COUNT).                
052700     MOVE "-" TO                                                          
052800          TRE-CREATED-SEP2 IN TBL-TRT-REC(WS-TABLE-COUNT).                
052900     MOVE " " TO                                                          
053000          TRE-CREATED-SEP3 IN TBL-TRT-REC(WS-TABLE-COUNT).                
053100     MOVE ":" TO                                                          
053200          TRE-CREATED-SEP4 IN TBL-TRT-REC(WS-TABLE-COUNT).                
053300     MOVE ":" TO                                                          
053400          TRE-CREATED-SEP5 IN TBL-TRT-REC(WS-TABLE-COUNT).                
053500 630-EXIT.                                                                
053600     EXIT.                                                                
053700                                                                          
053800 640-FIND-TREATMENT.                                                      
053900     SET RECORD-NOT-FOUND TO TRUE.                                        
054000     PERFORM 650-SCAN-TREATMENT THRU 650-EXIT                             
054100             VARYING WS-ROW-SUB FROM 1 BY 1                               
054200             UNTIL WS-ROW-SUB > WS-TABLE-COUNT OR RECORD-FOUND.           
054300 640-EXIT.                                                                
054400     EXIT.                                                                
054500                                                                          
054600 650-SCAN-TREATMENT.                                                      
054700     IF TRE-ID IN TBL-TRT-REC(WS-ROW-SUB) = WS-LOOKUP-KEY                 
054800         SET RECORD-FOUND TO TRUE.                                        
054900 650-EXIT.                                                                
055000     EXIT.                                                                
055100                                                                          
055200 300-ASSIGN-CLINICIAN.                                                    
055300     MOVE "300-ASSIGN-CLINICIAN" TO PARA-NAME.                            
055400     MOVE AGC-TRE-ID TO WS-LOOKUP-KEY.                                    
055500     PERFORM 640-FIND-TREATMENT THRU 640-EXIT.                            
055600     IF RECORD-NOT-FOUND                                                  
055700         MOVE "*** ASGNCLI REJECTED -- TREATMENT NOT FOUND" TO            
055800              ABEND-REASON                                                
055900         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
056000         GO TO 300-EXIT.                                                  
056100                                                                          
056200     MOVE AGC-CLI-ID TO WS-LOOKUP-KEY.                                    
056300     SET RECORD-NOT-FOUND TO TRUE.                                        
056400     PERFORM 660-SCAN-CLINICIAN THRU 660-EXIT                             
056500             VARYING CLI-IDX FROM 1 BY 1                                  
056600             UNTIL CLI-IDX > WS-CLI-COUNT OR RECORD-FOUND.                
056700     IF RECORD-NOT-FOUND                                                  
056800         MOVE "*** ASGNCLI REJECTED -- CLINICIAN NOT FOUND" TO            
056900              ABEND-REASON                                                
057000         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
057100         GO TO 300-EXIT.                                                  
057200                                                                          
057300     MOVE AGC-CLI-ID TO                                                   
057400          TRE-CLINICIAN-ID IN TBL-TRT-REC(WS-ROW-SUB).                    
057500     ADD 1 TO WS-TRANS-APPLIED.                                           
057600 300-EXIT.                                                                
057700     EXIT.                                                                
057800                                                                          
057900 660-SCAN-CLINICIAN.                                                      
058000     IF CLI-ID IN TBL-CLI-REC(CLI-IDX) = WS-LOOKUP-KEY                    
058100         SET RECORD-FOUND TO TRUE.                                        
058200 660-EXIT.                                                                
058300     EXIT.                                                                
058400                                                                          
058500 400-RECORD-NOTES.                                                        
058600     MOVE "400-RECORD-NOTES" TO PARA-NAME.                                
058700     MOVE RCN-TRE-ID TO WS-LOOKUP-KEY.                                    
058800     PERFORM 640-FIND-TREATMENT THRU 640-EXIT.                            
058900     IF RECORD-NOT-FOUND                                                  
059000         MOVE "*** RECNOTE REJECTED -- TREATMENT NOT FOUND" TO            
059100              ABEND-REASON                                                
059200         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
059300         GO TO 400-EXIT.                                                  
059400                                                                          
059500     MOVE RCN-NOTES TO                                                    
059600          TRE-NOTES IN TBL-TRT-REC(WS-ROW-SUB).                           
059700     ADD 1 TO WS-TRANS-APPLIED.                                           
059800 400-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100 500-UPDATE-STATUS.                                                       
060200     MOVE "500-UPDATE-STATUS" TO PARA-NAME.                               
060300     MOVE UPS-TRE-ID TO WS-LOOKUP-KEY.                                    
060400     PERFORM 640-FIND-TREATMENT THRU 640-EXIT.                            
060500     IF RECORD-NOT-FOUND                                                  
060600         MOVE "*** UPDSTAT REJECTED -- TREATMENT NOT FOUND" TO            
060700              ABEND-REASON                                                
060800         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
060900         GO TO 500-EXIT.                                                  
061000                                                                          
061100     IF UPS-STATUS = "1" OR "2" OR "3" OR "4" OR "5"                      
061200         MOVE UPS-STATUS TO                                               
061300              TRE-STATUS IN TBL-TRT-REC(WS-ROW-SUB)                       
061400         ADD 1 TO WS-TRANS-APPLIED                                        
061500     ELSE                                                                 
061600         MOVE "*** UPDSTAT REJECTED -- INVALID STATUS SELECTION"          
061700              TO ABEND-REASON                                             
061800         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT.                     
061900 500-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200 710-WRITE-REJECT-LINE.                                                   
062300     MOVE ABEND-REASON TO SYSOUT-REC.                                     
062400     WRITE SYSOUT-REC.                                                    
062500     ADD 1 TO WS-TRANS-REJECTED.                                          
062600 710-EXIT.                                                                
062700     EXIT.                                                                
062800                                                                          
062900 800-CLOSE-FILES.                                                         
063000     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
063100     CLOSE TRANFILE, SYSOUT, NEWTRT.                                      
063200 800-EXIT.                                                                
063300     EXIT.                                                                
063400                                                                          
063500 900-CLEANUP.                                                             
063600     MOVE "900-CLEANUP" TO PARA-NAME.                                     
063700     OPEN OUTPUT NEWTRT.                                                  
063800     PERFORM 950-WRITE-NEW-MASTER THRU 950-EXIT                           
063900             VARYING WS-ROW-SUB FROM 1 BY 1                               
064000             UNTIL WS-ROW-SUB > WS-TABLE-COUNT.                           
064100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
064200                                                                          
064300     DISPLAY "** TRANSACTIONS READ       **" WS-TRANS-READ.               
064400     DISPLAY "** TRANSACTIONS APPLIED     **" WS-TRANS-APPLIED.           
064500     DISPLAY "** TRANSACTIONS REJECTED    **" WS-TRANS-REJECTED.          
064600     DISPLAY "** TREATMENTS ON NEW MASTER **" WS-TABLE-COUNT.             
064700     DISPLAY "******** NORMAL END OF JOB TRTBOOK ********".               
064800 900-EXIT.                                                                
064900     EXIT.                                                                
065000                                                                          
065100 950-WRITE-NEW-MASTER.                                                    
065200     WRITE NEWTRT-REC FROM TBL-TRT-REC(WS-ROW-SUB).                       
065300 950-EXIT.                                                                
065400     EXIT.                                                                
065500                                                                          
065600 1000-ABEND-RTN.                                                          
065700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
065800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
065900     DISPLAY "*** ABNORMAL END OF JOB -- TRTBOOK ***"                     
066000             UPON CONSOLE.                                                
066100     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
