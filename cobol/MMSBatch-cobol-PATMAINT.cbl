000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    PATMAINT  --  PATIENT MASTER MAINTENANCE                             
000500*                                                                         
000600*    THIS PROGRAM EDITS AND APPLIES A DAY'S PATIENT TRANSACTIONS          
000700*    AGAINST THE PATIENT MASTER -- REGISTER-PATIENT (NEW PATIENT          
000800*    INTAKE), UPGRADE-PATIENT (SET REGISTERED), AND FLAG-PATIENT          
000900*    (SET THE NON-PAYING FLAG).                                           
001000*                                                                         
001100*    THE MASTER HAS NO INDEXED ACCESS IN THIS RUN, SO THE WHOLE           
001200*    OLD GENERATION IS LOADED INTO PATIENT-TABLE, EVERY                   
001300*    TRANSACTION IS APPLIED TO THE TABLE IN MEMORY, AND THE               
001400*    TABLE IS REWRITTEN WHOLE TO THE NEW GENERATION AT EOJ --             
001500*    SAME OLD-MASTER/NEW-MASTER SHAPE AS THE REST OF THE DECK.            
001600*                                                                         
001700*          TRANSACTION FILE        -   UT-S-TRANFILE                      
001800*          OLD PATIENT MASTER      -   UT-S-OLDPAT                        
001900*          NEW PATIENT MASTER      -   UT-S-NEWPAT                        
002000*          DUMP FILE               -   SYSOUT                             
002100*                                                                         
002200******************************************************************        
002300*    CHANGE LOG                                                           
002400*    ----------------------------------------------------------           
002500*    03/09/89  JSAYLES   ORIGINAL WRITE-UP OF PATMAINT, SPLIT             
002600*                        OFF THE OLD DAILY-EDIT DECK FOR THE              
002700*                        NEW PATIENT-INTAKE RUN.            CR0090        
002800*    11/02/91  JSAYLES   ADDED UPGRADE-PATIENT TRANSACTION WHEN           
002900*                        THE REGISTERED/UNREGISTERED SPLIT WAS            
003000*                        ADDED TO PATMSTR.                                
003100*    04/14/93  KREYES    ADDED FLAG-PATIENT TRANSACTION FOR               
003200*                        NON-PAYING PATIENT TRACKING.       CR0330        
003300*    07/21/94  KREYES    RAISED PATIENT-TABLE TO 2000 ENTRIES --          
003400*                        1000 WAS RUNNING OUT MID-QUARTER.  CR0454        
003500*    02/18/98  TODOM     Y2K READINESS REVIEW -- TRE-CREATED-DATE         
003600*                        STYLE TIMESTAMP ADOPTED FOR THIS FILE            
003700*                        IS ALREADY FOUR-DIGIT YEAR, NO CHANGE            
003800*                        REQUIRED.                                        
003900*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
004000*    04/12/02  MFENN     CALLS BLANKCHK NOW INSTEAD OF THE OLD            
004100*                        INLINE SPACES TEST FOR NAME/EMAIL.               
004200*                        PR0231                                           
004300*    09/30/05  MFENN     CALLS NEXTSEQ FOR THE NEW PAT-ID                 
004400*                        INSTEAD OF THE RETIRED DATE-TIME-STAMP           
004500*                        SCHEME.                           PR0488         
004600*    ----------------------------------------------------------           
004700 PROGRAM-ID.  PATMAINT.                                                   
004800 AUTHOR. J. SAYLES.                                                       
004900 INSTALLATION. MMS DATA PROCESSING.                                       
005000 DATE-WRITTEN. 03/09/89.                                                  
005100 DATE-COMPILED. 03/09/89.                                                 
005200 SECURITY. NON-CONFIDENTIAL.                                              
005300                                                                          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-390.                                                
005700 OBJECT-COMPUTER. IBM-390.                                                
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT SYSOUT                                                        
006300         ASSIGN TO UT-S-SYSOUT                                            
006400         ORGANIZATION IS SEQUENTIAL.                                      
006500                                                                          
006600     SELECT TRANFILE                                                      
006700         ASSIGN TO UT-S-TRANFILE                                          
006800         ACCESS MODE IS SEQUENTIAL                                        
006900         FILE STATUS IS TFCODE.                                           
007000                                                                          
007100     SELECT OLDPAT                                                        
007200         ASSIGN TO UT-S-OLDPAT                                            
007300         ACCESS MODE IS SEQUENTIAL                                        
007400         FILE STATUS IS OLDPAT-STATUS.                                    
007500                                                                          
007600     SELECT NEWPAT                                                        
007700         ASSIGN TO UT-S-NEWPAT                                            
007800         ACCESS MODE IS SEQUENTIAL                                        
007900         FILE STATUS IS NEWPAT-STATUS.                                    
008000                                                                          
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300 FD  SYSOUT                                                               
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORD CONTAINS 80 CHARACTERS                                        
008700     BLOCK CONTAINS 0 RECORDS                                             
008800     DATA RECORD IS SYSOUT-REC.                                           
008900 01  SYSOUT-REC                   PIC X(80).                              
009000                                                                          
009100****** DAY'S TRANSACTION DECK -- SHARED LAYOUT, ONLY THE                  
009200****** REGPAT/UPGPAT/FLGPAT CODES ARE ACTED ON HERE                       
009300 FD  TRANFILE                                                             
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 150 CHARACTERS                                       
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS TRAN-FILE-REC.                                        
009900 01  TRAN-FILE-REC.                                                       
010000     COPY TRANREC.                                                        
010100                                                                          
010200 FD  OLDPAT                                                               
010300     RECORDING MODE IS F                                                  
010400     LABEL RECORDS ARE STANDARD                                           
010500     RECORD CONTAINS 120 CHARACTERS                                       
010600     BLOCK CONTAINS 0 RECORDS                                             
010700     DATA RECORD IS OLDPAT-REC.                                           
010800 01  OLDPAT-REC.                                                          
010900     COPY PATMSTR.                                                        
011000                                                                          
011100 FD  NEWPAT                                                               
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 120 CHARACTERS                                       
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS NEWPAT-REC.                                           
011700 01  NEWPAT-REC.                                                          
011800     COPY PATMSTR.                                                        
011900                                                                          
012000 WORKING-STORAGE SECTION.                                                 
012100 01  FILE-STATUS-CODES.                                                   
012200     05  TFCODE                    PIC X(02).                             
012300         88  TF-OK                     VALUE "00".                        
012400         88  TF-EOF                    VALUE "10".                        
012500     05  OLDPAT-STATUS             PIC X(02).                             
012600         88  OLDPAT-OK                 VALUE "00".                        
012700         88  OLDPAT-EOF                VALUE "10".                        
012800     05  NEWPAT-STATUS             PIC X(02).                             
012900         88  NEWPAT-OK                 VALUE "00".                        
013000                                                                          
013100****** REGPAT-TRAN-VIEW, UPGPAT-TRAN-VIEW, FLGPAT-TRAN-VIEW ARE           
013200****** THREE NAMED REDEFINES OF THE SAME TRAN-FILE-REC, ONE FOR           
013300****** EACH TRANSACTION CODE THIS PROGRAM ACTS ON                         
013400 01  REGPAT-TRAN-VIEW REDEFINES TRAN-FILE-REC.                            
013500     05  RGP-CODE                 PIC X(08).                              
013600     05  FILLER                   PIC X(20).                              
013700     05  RGP-NAME                 PIC X(30).                              
013800     05  RGP-PHONE                PIC X(15).                              
013900     05  RGP-EMAIL                PIC X(40).                              
014000     05  RGP-PASSWORD             PIC X(20).                              
014100     05  FILLER                   PIC X(17).                              
014200                                                                          
014300 01  UPGPAT-TRAN-VIEW REDEFINES TRAN-FILE-REC.                            
014400     05  UPG-CODE                 PIC X(08).                              
014500     05  UPG-PAT-ID               PIC X(10).                              
014600     05  FILLER                   PIC X(132).                             
014700                                                                          
014800 01  FLGPAT-TRAN-VIEW REDEFINES TRAN-FILE-REC.                            
014900     05  FLG-CODE                 PIC X(08).                              
015000     05  FLG-PAT-ID               PIC X(10).                              
015100     05  FILLER                   PIC X(132).                             
015200                                                                          
015300****** IN-MEMORY WORKING COPY OF THE WHOLE MASTER, ONE ROW PER            
015400****** PATIENT -- MIRRORS PATMSTR FIELD-FOR-FIELD SO THE TABLE            
015500****** CAN BE REWRITTEN STRAIGHT BACK OUT TO NEWPAT AT EOJ                
015600 01  PATIENT-TABLE-AREA.                                                  
015700     05  TBL-PATIENT-REC OCCURS 2000 TIMES                                
015800                        INDEXED BY PAT-IDX.                               
015900         10  PAT-ID                   PIC X(10).                          
016000         10  PAT-NAME                 PIC X(30).                          
016100         10  PAT-PHONE                PIC X(15).                          
016200         10  PAT-EMAIL                PIC X(40).                          
016300         10  PAT-PASSWORD             PIC X(20).                          
016400         10  PAT-REGISTERED-SW        PIC X(01).                          
016500             88  PAT-IS-REGISTERED        VALUE "Y".                      
016600             88  PAT-NOT-REGISTERED       VALUE "N".                      
016700         10  PAT-FLAGGED-SW           PIC X(01).                          
016800             88  PAT-IS-FLAGGED           VALUE "Y".                      
016900             88  PAT-NOT-FLAGGED          VALUE "N".                      
017000         10  PAT-PROMO-OPT-IN-SW      PIC X(01).                          
017100             88  PAT-PROMO-IS-IN          VALUE "Y".                      
017200             88  PAT-PROMO-IS-OUT         VALUE "N".                      
017300         10  FILLER                   PIC X(02).                          
017400                                                                          
017500 01  WS-COUNTERS.                                                         
017600     05  WS-TABLE-COUNT            PIC S9(04) COMP VALUE 0.               
017700     05  WS-TRANS-READ             PIC S9(07) COMP VALUE 0.               
017800     05  WS-TRANS-APPLIED          PIC S9(07) COMP VALUE 0.               
017900     05  WS-TRANS-REJECTED         PIC S9(07) COMP VALUE 0.               
018000     05  WS-ROW-SUB                PIC S9(04) COMP VALUE 0.               
018100                                                                          
018200****** STANDALONE WORK FIELDS, HOUSE 77-LEVEL STYLE (MATCHES              
018300****** THE SHOP'S OWN WS-DATE/SWITCH CONVENTION USED EVERYWHERE).         
018400 77  WS-MORE-TRAN-SW               PIC X(01) VALUE "Y".                   
018500    88  MORE-TRANS                    VALUE "Y".                          
018600    88  NO-MORE-TRANS                 VALUE "N".                          
018700                                                                          
018800 01  WS-SWITCHES.                                                         
018900     05  WS-FOUND-SW               PIC X(01) VALUE "N".                   
019000         88  PATIENT-FOUND              VALUE "Y".                        
019100         88  PATIENT-NOT-FOUND          VALUE "N".                        
019200     05  WS-BLANK-SW               PIC X(01) VALUE "N".                   
019300         88  FIELD-IS-BLANK             VALUE "Y".                        
019400         88  FIELD-NOT-BLANK            VALUE "N".                        
019500                                                                          
019600 01  WS-WORK-FIELDS.                                                      
019700     05  WS-NEW-ID-NBR             PIC X(07).                             
019800     05  WS-NEW-PAT-ID             PIC X(10).                             
019900     05  WS-NAME-40                PIC X(40).                             
020000                                                                          
020100 COPY ABENDREC.                                                           
020200                                                                          
020300 PROCEDURE DIVISION.                                                      
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
020500     PERFORM 100-MAINLINE THRU 100-EXIT                                   
020600             UNTIL NO-MORE-TRANS.                                         
020700     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
020800     MOVE ZERO TO RETURN-CODE.                                            
020900     GOBACK.                                                              
021000                                                                          
021100 000-HOUSEKEEPING.                                                        
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
021300     DISPLAY "******** BEGIN JOB PATMAINT ********".                      
021400     OPEN INPUT TRANFILE.                                                 
021500     OPEN INPUT OLDPAT.                                                   
021600     OPEN OUTPUT SYSOUT.                                                  
021700     PERFORM 150-LOAD-PATIENT-TABLE THRU 150-EXIT.                        
021800     CLOSE OLDPAT.                                                        
021900                                                                          
022000     READ TRANFILE INTO TRAN-FILE-REC                                     
022100         AT END                                                           
022200             SET NO-MORE-TRANS TO TRUE                                    
022300     END-READ.                                                            
022400     IF MORE-TRANS                                                        
022500         ADD 1 TO WS-TRANS-READ.                                          
022600 000-EXIT.                                                                
022700     EXIT.                                                                
022800                                                                          
022900 150-LOAD-PATIENT-TABLE.                                                  
023000     MOVE "150-LOAD-PATIENT-TABLE" TO PARA-NAME.                          
023100     READ OLDPAT INTO TBL-PATIENT-REC(1)                                  
023200         AT END SET OLDPAT-EOF TO TRUE                                    
023300     END-READ.                                                            
023400 150-LOOP.                                                                
023500     IF OLDPAT-EOF OR WS-TABLE-COUNT >= 2000                              
023600         GO TO 150-EXIT.                                                  
023700     ADD 1 TO WS-TABLE-COUNT.                                             
023800     MOVE TBL-PATIENT-REC(1) TO TBL-PATIENT-REC(WS-TABLE-COUNT).          
023900     READ OLDPAT INTO TBL-PATIENT-REC(1)                                  
024000         AT END SET OLDPAT-EOF TO TRUE                                    
024100     END-READ.                                                            
024200     GO TO 150-LOOP.                                                      
024300 150-EXIT.                                                                
024400     EXIT.                                                                
024500                                                                          
024600 100-MAINLINE.                                                            
024700     MOVE "100-MAINLINE" TO PARA-NAME.                                    
024800     EVALUATE TRUE                                                        
024900         WHEN TRAN-REGISTER-PATIENT IN TRAN-FILE-REC                      
025000             PERFORM 200-REGISTER-PATIENT THRU 200-EXIT                   
025100         WHEN TRAN-UPGRADE-PATIENT IN TRAN-FILE-REC                       
025200             PERFORM 300-UPGRADE-PATIENT THRU 300-EXIT                    
025300         WHEN TRAN-FLAG-PATIENT IN TRAN-FILE-REC                          
025400             PERFORM 400-FLAG-PATIENT THRU 400-EXIT                       
025500         WHEN OTHER                                                       
025600             NEXT SENTENCE                                                
025700     END-EVALUATE.                                                        
025800                                                                          
025900     READ TRANFILE INTO TRAN-FILE-REC                                     
026000         AT END                                                           
026100             SET NO-MORE-TRANS TO TRUE                                    
026200             GO TO 100-EXIT                                               
026300     END-READ.                                                            
026400     ADD 1 TO WS-TRANS-READ.                                              
026500 100-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800 200-REGISTER-PATIENT.                                                    
026900     MOVE "200-REGISTER-PATIENT" TO PARA-NAME.                            
027000     MOVE SPACES TO WS-NAME-40.                                           
027100     MOVE RGP-NAME TO WS-NAME-40.                                         
027200     CALL "BLANKCHK" USING WS-NAME-40, WS-BLANK-SW.                       
027300     IF FIELD-IS-BLANK                                                    
027400         MOVE "*** REGPAT REJECTED -- BLANK NAME" TO ABEND-REASON         
027500         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
027600         GO TO 200-EXIT.                                                  
027700                                                                          
027800     MOVE SPACES TO WS-NAME-40.                                           
027900     MOVE RGP-EMAIL TO WS-NAME-40.                                        
028000     CALL "BLANKCHK" USING WS-NAME-40, WS-BLANK-SW.                       
028100     IF FIELD-IS-BLANK                                                    
028200         MOVE "*** REGPAT REJECTED -- BLANK EMAIL" TO                     
028300              ABEND-REASON                                                
028400         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
028500         GO TO 200-EXIT.                                                  
028600                                                                          
028700     IF WS-TABLE-COUNT >= 2000                                            
028800         MOVE "*** REGPAT REJECTED -- TABLE FULL" TO ABEND-REASON         
028900         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
029000         GO TO 200-EXIT.                                                  
029100                                                                          
029200     CALL "NEXTSEQ" USING "PAT ", WS-NEW-ID-NBR.                          
029300     STRING "PAT" DELIMITED BY SIZE                                       
029400            WS-NEW-ID-NBR DELIMITED BY SIZE                               
029500            INTO WS-NEW-PAT-ID.                                           
029600                                                                          
029700     ADD 1 TO WS-TABLE-COUNT.                                             
029800     MOVE WS-NEW-PAT-ID TO                                                
029900          PAT-ID IN TBL-PATIENT-REC(WS-TABLE-COUNT).                      
030000     MOVE RGP-NAME TO                                                     
030100          PAT-NAME IN TBL-PATIENT-REC(WS-TABLE-COUNT).                    
030200     MOVE RGP-PHONE TO                                                    
030300          PAT-PHONE IN TBL-PATIENT-REC(WS-TABLE-COUNT).                   
030400     MOVE RGP-EMAIL TO                                                    
030500          PAT-EMAIL IN TBL-PATIENT-REC(WS-TABLE-COUNT).                   
030600     MOVE RGP-PASSWORD TO                                                 
030700          PAT-PASSWORD IN TBL-PATIENT-REC(WS-TABLE-COUNT).                
030800     SET PAT-NOT-REGISTERED IN TBL-PATIENT-REC(WS-TABLE-COUNT)            
030900                                                     TO TRUE.             
031000     SET PAT-NOT-FLAGGED IN TBL-PATIENT-REC(WS-TABLE-COUNT)               
031100                                                     TO TRUE.             
031200     SET PAT-PROMO-IS-IN IN TBL-PATIENT-REC(WS-TABLE-COUNT)               
031300                                                     TO TRUE.             
031400     ADD 1 TO WS-TRANS-APPLIED.                                           
031500 200-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 250-FIND-PATIENT.                                                        
031900     MOVE "250-FIND-PATIENT" TO PARA-NAME.                                
032000     SET PATIENT-NOT-FOUND TO TRUE.                                       
032100     PERFORM 260-SCAN-PATIENT-ROW THRU 260-EXIT                           
032200             VARYING WS-ROW-SUB FROM 1 BY 1                               
032300             UNTIL WS-ROW-SUB > WS-TABLE-COUNT OR PATIENT-FOUND.          
032400 250-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700 260-SCAN-PATIENT-ROW.                                                    
032800     IF PAT-ID IN TBL-PATIENT-REC(WS-ROW-SUB) = UPG-PAT-ID                
032900         SET PATIENT-FOUND TO TRUE.                                       
033000 260-EXIT.                                                                
033100     EXIT.                                                                
033200                                                                          
033300 300-UPGRADE-PATIENT.                                                     
033400     MOVE "300-UPGRADE-PATIENT" TO PARA-NAME.                             
033500     PERFORM 250-FIND-PATIENT THRU 250-EXIT.                              
033600     IF PATIENT-NOT-FOUND                                                 
033700         MOVE "*** UPGPAT REJECTED -- PATIENT NOT FOUND" TO               
033800              ABEND-REASON                                                
033900         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
034000         GO TO 300-EXIT.                                                  
034100                                                                          
034200     SET PAT-IS-REGISTERED IN TBL-PATIENT-REC(WS-ROW-SUB)                 
034300                                                     TO TRUE.             
034400     ADD 1 TO WS-TRANS-APPLIED.                                           
034500 300-EXIT.                                                                
034600     EXIT.                                                                
034700                                                                          
034800 400-FLAG-PATIENT.                                                        
034900     MOVE "400-FLAG-PATIENT" TO PARA-NAME.                                
035000     MOVE FLG-PAT-ID TO UPG-PAT-ID.                                       
035100     PERFORM 250-FIND-PATIENT THRU 250-EXIT.                              
035200     IF PATIENT-NOT-FOUND                                                 
035300         MOVE "*** FLGPAT REJECTED -- PATIENT NOT FOUND" TO               
035400              ABEND-REASON                                                
035500         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
035600         GO TO 400-EXIT.                                                  
035700                                                                          
035800     SET PAT-IS-FLAGGED IN TBL-PATIENT-REC(WS-ROW-SUB) TO TRUE.           
035900     ADD 1 TO WS-TRANS-APPLIED.                                           
036000 400-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 710-WRITE-REJECT-LINE.                                                   
036400     MOVE ABEND-REASON TO SYSOUT-REC.                                     
036500     WRITE SYSOUT-REC.                                                    
036600     ADD 1 TO WS-TRANS-REJECTED.                                          
036700 710-EXIT.                                                                
036800     EXIT.                                                                
036900                                                                          
037000 800-CLOSE-FILES.                                                         
037100     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
037200     CLOSE TRANFILE, SYSOUT, NEWPAT.                                      
037300 800-EXIT.                                                                
037400     EXIT.                                                                
037500                                                                          
037600 900-CLEANUP.                                                             
037700     MOVE "900-CLEANUP" TO PARA-NAME.                                     
037800     OPEN OUTPUT NEWPAT.                                                  
037900     PERFORM 950-WRITE-NEW-MASTER THRU 950-EXIT                           
038000             VARYING WS-ROW-SUB FROM 1 BY 1                               
038100             UNTIL WS-ROW-SUB > WS-TABLE-COUNT.                           
038200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
038300                                                                          
038400     DISPLAY "** TRANSACTIONS READ     **" WS-TRANS-READ.                 
038500     DISPLAY "** TRANSACTIONS APPLIED   **" WS-TRANS-APPLIED.             
038600     DISPLAY "** TRANSACTIONS REJECTED  **" WS-TRANS-REJECTED.            
038700     DISPLAY "** PATIENTS ON NEW MASTER **" WS-TABLE-COUNT.               
038800     DISPLAY "******** NORMAL END OF JOB PATMAINT ********".              
038900 900-EXIT.                                                                
039000     EXIT.                                                                
039100                                                                          
039200 950-WRITE-NEW-MASTER.                                                    
039300     WRITE NEWPAT-REC FROM TBL-PATIENT-REC(WS-ROW-SUB).                   
039400 950-EXIT.                                                                
039500     EXIT.                                                                
039600                                                                          
039700 1000-ABEND-RTN.                                                          
039800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
039900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
040000     DISPLAY "*** ABNORMAL END OF JOB -- PATMAINT ***"                    
040100             UPON CONSOLE.                                                
040200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
