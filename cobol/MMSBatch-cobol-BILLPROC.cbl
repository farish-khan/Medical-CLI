000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*    MMSBATCH  --  MYRIAD MEDICAL SERVICES BATCH RECORD-KEEPING           
000400*    BILLPROC  --  BILL GENERATION AND PAYMENT POSTING                    
000500*                                                                         
000600*    GENERATES A BILL OFF A TREATMENT'S PRICED TYPE AND POSTS             
000700*    PAYMENTS AGAINST EXISTING BILLS.  BOTH TRANSACTIONS TOUCH            
000800*    TWO MASTERS AT ONCE -- THE BILL ITSELF AND THE TREATMENT             
000900*    WHOSE STATUS CASCADES FORWARD -- SO BOTH ARE CARRIED AS              
001000*    OLD/NEW GENERATION PAIRS IN WORKING STORAGE, SAME AS EVERY           
001100*    OTHER MAINTENANCE STEP IN THE DECK.                                  
001200*                                                                         
001300*    FILES:                                                               
001400*      TRANFILE -- INPUT  -- DAILY TRANSACTION FEED                       
001500*      TYPMSTR  -- INPUT  -- TREATMENT-TYPE MASTER, LOOKUP ONLY           
001600*      OLDTRT   -- INPUT  -- PRIOR GENERATION TREATMENT MASTER            
001700*      NEWTRT   -- OUTPUT -- THIS RUN'S TREATMENT MASTER                  
001800*      OLDBIL   -- INPUT  -- PRIOR GENERATION BILL MASTER                 
001900*      NEWBIL   -- OUTPUT -- THIS RUN'S BILL MASTER                       
002000*      SYSOUT   -- OUTPUT -- REJECT/DIAGNOSTIC LISTING                    
002100******************************************************************        
002200*    CHANGE LOG                                                           
002300*    ----------------------------------------------------------           
002400*    04/19/89  JSAYLES   ORIGINAL WRITE-UP, MODELED ON THE DAILY          
002500*                        TREATMENT SEARCH-AND-MATCH SHAPE.  CR0112        
002600*    10/03/90  JSAYLES   GENERATE-BILL NOW ALWAYS CASCADES THE            
002700*                        TREATMENT TO BILL-GENERATED, EVEN WHEN           
002800*                        THE TREATMENT WAS ALREADY PAST THAT              
002900*                        STATUS -- REQUESTED BY BILLING OFFICE.           
003000*    03/29/93  KREYES    BIL-TOTAL-AMOUNT NOW A STRAIGHT MOVE OF          
003100*                        THE TYPE PRICE, NO COMPUTE -- MATCHES            
003200*                        THE NO-TAX/NO-DISCOUNT POLICY.  CR0209           
003300*    02/18/98  TODOM     Y2K READINESS REVIEW.                            
003400*    06/02/98  TODOM     WIDENED WS-RUN-CENTURY WINDOWING SO              
003500*                        BIL-PAID-YYYY COMES OUT RIGHT ON AND             
003600*                        AFTER 01/01/2000.               CR0471           
003700*    09/30/99  TODOM     Y2K SIGN-OFF LOGGED FOR THIS MODULE.             
003800*    05/06/03  MFENN     RECORD-PAYMENT NOW STAMPS BIL-PAID-DATE          
003900*                        FROM THE RUN CLOCK INSTEAD OF LEAVING            
004000*                        IT ZERO.                        PR0311           
004100*    ----------------------------------------------------------           
004200 PROGRAM-ID.  BILLPROC.                                                   
004300 AUTHOR. J. SAYLES.                                                       
004400 INSTALLATION. MMS DATA PROCESSING.                                       
004500 DATE-WRITTEN. 04/19/89.                                                  
004600 DATE-COMPILED. 04/19/89.                                                 
004700 SECURITY. NON-CONFIDENTIAL.                                              
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT SYSOUT                                                        
005800         ASSIGN TO UT-S-SYSOUT                                            
005900         ORGANIZATION IS SEQUENTIAL.                                      
006000                                                                          
006100     SELECT TRANFILE                                                      
006200         ASSIGN TO UT-S-TRANFILE                                          
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         ACCESS MODE IS SEQUENTIAL                                        
006500         FILE STATUS IS TFCODE.                                           
006600                                                                          
006700     SELECT TYPMSTR                                                       
006800         ASSIGN TO UT-S-TYPMSTR                                           
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         ACCESS MODE IS SEQUENTIAL                                        
007100         FILE STATUS IS TYPMSTR-STATUS.                                   
007200                                                                          
007300     SELECT OLDTRT                                                        
007400         ASSIGN TO UT-S-OLDTRT                                            
007500         ORGANIZATION IS SEQUENTIAL                                       
007600         ACCESS MODE IS SEQUENTIAL                                        
007700         FILE STATUS IS OLDTRT-STATUS.                                    
007800                                                                          
007900     SELECT NEWTRT                                                        
008000         ASSIGN TO UT-S-NEWTRT                                            
008100         ORGANIZATION IS SEQUENTIAL                                       
008200         ACCESS MODE IS SEQUENTIAL                                        
008300         FILE STATUS IS NEWTRT-STATUS.                                    
008400                                                                          
008500     SELECT OLDBIL                                                        
008600         ASSIGN TO UT-S-OLDBIL                                            
008700         ORGANIZATION IS SEQUENTIAL                                       
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS OLDBIL-STATUS.                                    
009000                                                                          
009100     SELECT NEWBIL                                                        
009200         ASSIGN TO UT-S-NEWBIL                                            
009300         ORGANIZATION IS SEQUENTIAL                                       
009400         ACCESS MODE IS SEQUENTIAL                                        
009500         FILE STATUS IS NEWBIL-STATUS.                                    
009600                                                                          
009700 DATA DIVISION.                                                           
009800 FILE SECTION.                                                            
009900 FD  SYSOUT                                                               
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORD CONTAINS 80 CHARACTERS                                        
010300     BLOCK CONTAINS 0 RECORDS                                             
010400     DATA RECORD IS SYSOUT-REC.                                           
010500 01  SYSOUT-REC                   PIC X(80).                              
010600                                                                          
010700 FD  TRANFILE                                                             
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORD CONTAINS 150 CHARACTERS                                       
011100     BLOCK CONTAINS 0 RECORDS                                             
011200     DATA RECORD IS TRAN-FILE-REC.                                        
011300 01  TRAN-FILE-REC.                                                       
011400     COPY TRANREC.                                                        
011500                                                                          
011600 FD  TYPMSTR                                                              
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD                                           
011900     RECORD CONTAINS 41 CHARACTERS                                        
012000     BLOCK CONTAINS 0 RECORDS                                             
012100     DATA RECORD IS TYPMSTR-REC.                                          
012200 01  TYPMSTR-REC.                                                         
012300     COPY TYPMSTR.                                                        
012400                                                                          
012500 FD  OLDTRT                                                               
012600     RECORDING MODE IS F                                                  
012700     LABEL RECORDS ARE STANDARD                                           
012800     RECORD CONTAINS 122 CHARACTERS                                       
012900     BLOCK CONTAINS 0 RECORDS                                             
013000     DATA RECORD IS OLDTRT-REC.                                           
013100 01  OLDTRT-REC.                                                          
013200     COPY TRTMSTR.                                                        
013300                                                                          
013400 FD  NEWTRT                                                               
013500     RECORDING MODE IS F                                                  
013600     LABEL RECORDS ARE STANDARD                                           
013700     RECORD CONTAINS 122 CHARACTERS                                       
013800     BLOCK CONTAINS 0 RECORDS                                             
013900     DATA RECORD IS NEWTRT-REC.                                           
014000 01  NEWTRT-REC.                                                          
014100     COPY TRTMSTR.                                                        
014200                                                                          
014300 FD  OLDBIL                                                               
014400     RECORDING MODE IS F                                                  
014500     LABEL RECORDS ARE STANDARD                                           
014600     RECORD CONTAINS 76 CHARACTERS                                        
014700     BLOCK CONTAINS 0 RECORDS                                             
014800     DATA RECORD IS OLDBIL-REC.                                           
014900 01  OLDBIL-REC.                                                          
015000     COPY BILMSTR.                                                        
015100                                                                          
015200 FD  NEWBIL                                                               
015300     RECORDING MODE IS F                                                  
015400     LABEL RECORDS ARE STANDARD                                           
015500     RECORD CONTAINS 76 CHARACTERS                                        
015600     BLOCK CONTAINS 0 RECORDS                                             
015700     DATA RECORD IS NEWBIL-REC.                                           
015800 01  NEWBIL-REC.                                                          
015900     COPY BILMSTR.                                                        
016000                                                                          
016100 WORKING-STORAGE SECTION.                                                 
016200 01  FILE-STATUS-CODES.                                                   
016300     05  TFCODE                  PIC X(02).                               
016400         88  TFCODE-OK               VALUE "00".                          
016500     05  TYPMSTR-STATUS           PIC X(02).                              
016600         88  TYPMSTR-OK               VALUE "00".                         
016700         88  TYPMSTR-EOF              VALUE "10".                         
016800     05  OLDTRT-STATUS            PIC X(02).                              
016900         88  OLDTRT-OK                VALUE "00".                         
017000         88  OLDTRT-EOF               VALUE "10".                         
017100     05  NEWTRT-STATUS            PIC X(02).                              
017200         88  NEWTRT-OK                VALUE "00".                         
017300     05  OLDBIL-STATUS            PIC X(02).                              
017400         88  OLDBIL-OK                VALUE "00".                         
017500         88  OLDBIL-EOF               VALUE "10".                         
017600     05  NEWBIL-STATUS            PIC X(02).                              
017700         88  NEWBIL-OK                VALUE "00".                         
017800                                                                          
017900****** TWO NAMED VIEWS OF THE GENERIC TRANSACTION RECORD --               
018000****** ONE PER TRANSACTION CODE THIS STEP RECOGNIZES.                     
018100 01  GENBILL-TRAN-VIEW REDEFINES TRAN-FILE-REC.                           
018200     05  GNB-CODE                 PIC X(08).                              
018300     05  GNB-TRE-ID                PIC X(10).                             
018400     05  FILLER                   PIC X(132).                             
018500                                                                          
018600 01  RECPAY-TRAN-VIEW REDEFINES TRAN-FILE-REC.                            
018700     05  RCP-CODE                 PIC X(08).                              
018800     05  RCP-BIL-ID                PIC X(10).                             
018900     05  FILLER                   PIC X(132).                             
019000                                                                          
019100****** TODAY'S RUN DATE/TIME, ACCEPTED ONCE AT HOUSEKEEPING AND           
019200****** STAMPED ON EVERY BILL GENERATED OR PAID THIS RUN.                  
019300 01  WS-RUN-DATE-FIELDS.                                                  
019400     05  WS-RUN-DATE               PIC 9(06).                             
019500     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                             
019600         10  WS-RUN-YY             PIC 9(02).                             
019700         10  WS-RUN-MM             PIC 9(02).                             
019800         10  WS-RUN-DD             PIC 9(02).                             
019900     05  WS-RUN-TIME               PIC 9(08).                             
020000     05  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.                             
020100         10  WS-RUN-HH             PIC 9(02).                             
020200         10  WS-RUN-MIN            PIC 9(02).                             
020300         10  WS-RUN-SS             PIC 9(02).                             
020400         10  FILLER                PIC 9(02).                             
020500                                                                          
020600****** READ-ONLY LOOKUP COPY OF THE TREATMENT-TYPE PRICE LIST.            
020700 01  TYPE-LOOKUP-AREA.                                                    
020800     05  TBL-TYP-REC OCCURS 2000 TIMES                                    
020900                     INDEXED BY TYP-IDX.                                  
021000         10  TYP-ID                   PIC X(10).                          
021100         10  TYP-NAME                 PIC X(20).                          
021200         10  TYP-PRICE                PIC S9(7)V99.                       
021300         10  FILLER                   PIC X(02).                          
021400                                                                          
021500****** IN-MEMORY WORKING COPY OF THE TREATMENT MASTER.                    
021600 01  TREATMENT-TABLE-AREA.                                                
021700     05  TBL-TRT-REC OCCURS 2000 TIMES                                    
021800                     INDEXED BY TRT-IDX.                                  
021900         10  TRE-ID                   PIC X(10).                          
022000         10  TRE-PATIENT-ID            PIC X(10).                         
022100         10  TRE-CLINICIAN-ID          PIC X(10).                         
022200         10  TRE-TYPE-ID               PIC X(10).                         
022300         10  TRE-STATUS                PIC X(01).                         
022400         10  TRE-CREATED-DATE.                                            
022500             15  TRE-CREATED-YYYY          PIC 9(04).                     
022600             15  FILLER                   PIC X(01).                      
022700             15  TRE-CREATED-MM            PIC 9(02).                     
022800             15  FILLER                   PIC X(01).                      
022900             15  TRE-CREATED-DD            PIC 9(02).                     
023000             15  FILLER                   PIC X(01).                      
023100             15  TRE-CREATED-HH            PIC 9(02).                     
023200             15  FILLER                   PIC X(01).                      
023300             15  TRE-CREATED-MIN           PIC 9(02).                     
023400             15  FILLER                   PIC X(01).                      
023500             15  TRE-CREATED-SS            PIC 9(02).                     
023600         10  TRE-NOTES                PIC X(60).                          
023700         10  FILLER                   PIC X(02).                          
023800                                                                          
023900****** IN-MEMORY WORKING COPY OF THE BILL MASTER.                         
024000 01  BILL-TABLE-AREA.                                                     
024100     05  TBL-BIL-REC OCCURS 2000 TIMES                                    
024200                     INDEXED BY BIL-IDX.                                  
024300         10  BIL-ID                   PIC X(10).                          
024400         10  BIL-PATIENT-ID            PIC X(10).                         
024500         10  BIL-TREATMENT-ID          PIC X(10).                         
024600         10  BIL-TOTAL-AMOUNT          PIC S9(7)V99 COMP-3.               
024700         10  BIL-PAID-SW              PIC X(01).                          
024800             88  BIL-IS-PAID              VALUE "Y".                      
024900             88  BIL-NOT-PAID             VALUE "N".                      
025000         10  BIL-CREATED-DATE.                                            
025100             15  BIL-CREATED-YYYY          PIC 9(04).                     
025200             15  FILLER                   PIC X(01).                      
025300             15  BIL-CREATED-MM            PIC 9(02).                     
025400             15  FILLER                   PIC X(01).                      
025500             15  BIL-CREATED-DD            PIC 9(02).                     
025600             15  FILLER                   PIC X(01).                      
025700             15  BIL-CREATED-HH            PIC 9(02).                     
025800             15  FILLER                   PIC X(01).                      
025900             15  BIL-CREATED-MIN           PIC 9(02).                     
026000             15  FILLER                   PIC X(01).                      
026100             15  BIL-CREATED-SS            PIC 9(02).                     
026200         10  BIL-PAID-DATE.                                               
026300             15  BIL-PAID-YYYY             PIC 9(04).                     
026400             15  FILLER                   PIC X(01).                      
026500             15  BIL-PAID-MM               PIC 9(02).                     
026600             15  FILLER                   PIC X(01).                      
026700             15  BIL-PAID-DD               PIC 9(02).                     
026800             15  FILLER                   PIC X(01).                      
026900             15  BIL-PAID-HH               PIC 9(02).                     
027000             15  FILLER                   PIC X(01).                      
027100             15  BIL-PAID-MIN              PIC 9(02).                     
027200             15  FILLER                   PIC X(01).                      
027300             15  BIL-PAID-SS               PIC 9(02).                     
027400         10  FILLER                   PIC X(02).                          
027500                                                                          
027600 01  WS-COUNTERS.                                                         
027700     05  WS-TYP-COUNT              PIC S9(04) COMP VALUE 0.               
027800     05  WS-TRT-COUNT              PIC S9(04) COMP VALUE 0.               
027900     05  WS-BIL-COUNT              PIC S9(04) COMP VALUE 0.               
028000     05  WS-TRANS-READ             PIC S9(07) COMP VALUE 0.               
028100     05  WS-TRANS-APPLIED          PIC S9(07) COMP VALUE 0.               
028200     05  WS-TRANS-REJECTED         PIC S9(07) COMP VALUE 0.               
028300     05  WS-ROW-SUB                PIC S9(04) COMP VALUE 0.               
028400     05  WS-TYP-SUB                PIC S9(04) COMP VALUE 0.               
028500                                                                          
028600****** STANDALONE WORK FIELDS, HOUSE 77-LEVEL STYLE (MATCHES              
028700****** THE SHOP'S OWN WS-DATE/SWITCH CONVENTION USED EVERYWHERE).         
028800 77  WS-RUN-CENTURY                PIC 9(02).                             
028900 77  WS-RUN-YYYY                   PIC 9(04).                             
029000 77  WS-MORE-TRAN-SW               PIC X(01) VALUE "Y".                   
029100    88  MORE-TRANS                    VALUE "Y".                          
029200    88  NO-MORE-TRANS                 VALUE "N".                          
029300                                                                          
029400 01  WS-SWITCHES.                                                         
029500     05  WS-FOUND-SW               PIC X(01) VALUE "N".                   
029600         88  RECORD-FOUND               VALUE "Y".                        
029700         88  RECORD-NOT-FOUND            VALUE "N".                       
029800                                                                          
029900 01  WS-WORK-FIELDS.                                                      
030000     05  WS-NEW-ID-NBR             PIC X(07).                             
030100     05  WS-NEW-BIL-ID             PIC X(10).                             
030200     05  WS-LOOKUP-KEY             PIC X(10).                             
030300                                                                          
030400 COPY ABENDREC.                                                           
030500                                                                          
030600 PROCEDURE DIVISION.                                                      
030700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
030800     PERFORM 100-MAINLINE THRU 100-EXIT                                   
030900             UNTIL NO-MORE-TRANS.                                         
031000     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
031100     MOVE ZERO TO RETURN-CODE.                                            
031200     GOBACK.                                                              
031300                                                                          
031400 000-HOUSEKEEPING.                                                        
031500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
031600     DISPLAY "******** BEGIN JOB BILLPROC ********".                      
031700     ACCEPT WS-RUN-DATE FROM DATE.                                        
031800     ACCEPT WS-RUN-TIME FROM TIME.                                        
031900     IF WS-RUN-YY < 50                                                    
032000         MOVE 20 TO WS-RUN-CENTURY                                        
032100     ELSE                                                                 
032200         MOVE 19 TO WS-RUN-CENTURY.                                       
032300     COMPUTE WS-RUN-YYYY =                                                
032400             WS-RUN-CENTURY * 100 + WS-RUN-YY.                            
032500                                                                          
032600     OPEN INPUT TRANFILE.                                                 
032700     OPEN INPUT TYPMSTR.                                                  
032800     OPEN INPUT OLDTRT.                                                   
032900     OPEN INPUT OLDBIL.                                                   
033000     OPEN OUTPUT SYSOUT.                                                  
033100     PERFORM 110-LOAD-TYPES THRU 110-EXIT.                                
033200     PERFORM 120-LOAD-TREATMENTS THRU 120-EXIT.                           
033300     PERFORM 130-LOAD-BILLS THRU 130-EXIT.                                
033400     CLOSE TYPMSTR, OLDTRT, OLDBIL.                                       
033500                                                                          
033600     READ TRANFILE INTO TRAN-FILE-REC                                     
033700         AT END                                                           
033800             SET NO-MORE-TRANS TO TRUE                                    
033900     END-READ.                                                            
034000     IF MORE-TRANS                                                        
034100         ADD 1 TO WS-TRANS-READ.                                          
034200 000-EXIT.                                                                
034300     EXIT.                                                                
034400                                                                          
034500 110-LOAD-TYPES.                                                          
034600     READ TYPMSTR INTO TBL-TYP-REC(1)                                     
034700         AT END SET TYPMSTR-EOF TO TRUE                                   
034800     END-READ.                                                            
034900 110-LOOP.                                                                
035000     IF TYPMSTR-EOF OR WS-TYP-COUNT >= 2000                               
035100         GO TO 110-EXIT.                                                  
035200     ADD 1 TO WS-TYP-COUNT.                                               
035300     MOVE TBL-TYP-REC(1) TO TBL-TYP-REC(WS-TYP-COUNT).                    
035400     READ TYPMSTR INTO TBL-TYP-REC(1)                                     
035500         AT END SET TYPMSTR-EOF TO TRUE                                   
035600     END-READ.                                                            
035700     GO TO 110-LOOP.                                                      
035800 110-EXIT.                                                                
035900     EXIT.                                                                
036000                                                                          
036100 120-LOAD-TREATMENTS.                                                     
036200     READ OLDTRT INTO TBL-TRT-REC(1)                                      
036300         AT END SET OLDTRT-EOF TO TRUE                                    
036400     END-READ.                                                            
036500 120-LOOP.                                                                
036600     IF OLDTRT-EOF OR WS-TRT-COUNT >= 2000                                
036700         GO TO 120-EXIT.                                                  
036800     ADD 1 TO WS-TRT-COUNT.                                               
036900     MOVE TBL-TRT-REC(1) TO TBL-TRT-REC(WS-TRT-COUNT).                    
037000     READ OLDTRT INTO TBL-TRT-REC(1)                                      
037100         AT END SET OLDTRT-EOF TO TRUE                                    
037200     END-READ.                                                            
037300     GO TO 120-LOOP.                                                      
037400 120-EXIT.                                                                
037500     EXIT.                                                                
037600                                                                          
037700 130-LOAD-BILLS.                                                          
037800     READ OLDBIL INTO TBL-BIL-REC(1)                                      
037900         AT END SET OLDBIL-EOF TO TRUE                                    
038000     END-READ.                                                            
038100 130-LOOP.                                                                
038200     IF OLDBIL-EOF OR WS-BIL-COUNT >= 2000                                
038300         GO TO 130-EXIT.                                                  
038400     ADD 1 TO WS-BIL-COUNT.                                               
038500     MOVE TBL-BIL-REC(1) TO TBL-BIL-REC(WS-BIL-COUNT).                    
038600     READ OLDBIL INTO TBL-BIL-REC(1)                                      
038700         AT END SET OLDBIL-EOF TO TRUE                                    
038800     END-READ.                                                            
038900     GO TO 130-LOOP.                                                      
039000 130-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300 100-MAINLINE.                                                            
039400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
039500     EVALUATE TRUE                                                        
039600         WHEN TRAN-GENERATE-BILL IN TRAN-FILE-REC                         
039700             PERFORM 200-GENERATE-BILL THRU 200-EXIT                      
039800         WHEN TRAN-RECORD-PAYMENT IN TRAN-FILE-REC                        
039900             PERFORM 300-RECORD-PAYMENT THRU 300-EXIT                     
040000         WHEN OTHER                                                       
040100             NEXT SENTENCE                                                
040200     END-EVALUATE.                                                        
040300                                                                          
040400     READ TRANFILE INTO TRAN-FILE-REC                                     
040500         AT END                                                           
040600             SET NO-MORE-TRANS TO TRUE                                    
040700             GO TO 100-EXIT                                               
040800     END-READ.                                                            
040900     ADD 1 TO WS-TRANS-READ.                                              
041000 100-EXIT.                                                                
041100     EXIT.                                                                
041200                                                                          
041300 610-FIND-TREATMENT.                                                      
041400     SET RECORD-NOT-FOUND TO TRUE.                                        
041500     PERFORM 615-SCAN-TREATMENT THRU 615-EXIT                             
041600             VARYING WS-ROW-SUB FROM 1 BY 1                               
041700             UNTIL WS-ROW-SUB > WS-TRT-COUNT OR RECORD-FOUND.             
041800 610-EXIT.                                                                
041900     EXIT.                                                                
042000                                                                          
042100 615-SCAN-TREATMENT.                                                      
042200     IF TRE-ID IN TBL-TRT-REC(WS-ROW-SUB) = WS-LOOKUP-KEY                 
042300         SET RECORD-FOUND TO TRUE.                                        
042400 615-EXIT.                                                                
042500     EXIT.                                                                
042600                                                                          
042700 620-FIND-TYPE.                                                           
042800     SET RECORD-NOT-FOUND TO TRUE.                                        
042900     PERFORM 625-SCAN-TYPE THRU 625-EXIT                                  
043000             VARYING WS-TYP-SUB FROM 1 BY 1                               
043100             UNTIL WS-TYP-SUB > WS-TYP-COUNT OR RECORD-FOUND.             
043200 620-EXIT.                                                                
043300     EXIT.                                                                
043400                                                                          
043500 625-SCAN-TYPE.                                                           
043600     IF TYP-ID IN TBL-TYP-REC(WS-TYP-SUB) = WS-LOOKUP-KEY                 
043700         SET RECORD-FOUND TO TRUE.                                        
043800 625-EXIT.                                                                
043900     EXIT.                                                                
044000                                                                          
044100 630-FIND-BILL.                                                           
044200     SET RECORD-NOT-FOUND TO TRUE.                                        
044300     PERFORM 635-SCAN-BILL THRU 635-EXIT                                  
044400             VARYING WS-ROW-SUB FROM 1 BY 1                               
044500             UNTIL WS-ROW-SUB > WS-BIL-COUNT OR RECORD-FOUND.             
044600 630-EXIT.                                                                
044700     EXIT.                                                                
044800                                                                          
044900 635-SCAN-BILL.                                                           
045000     IF BIL-ID IN TBL-BIL-REC(WS-ROW-SUB) = WS-LOOKUP-KEY                 
045100         SET RECORD-FOUND TO TRUE.                                        
045200 635-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 200-GENERATE-BILL.                                                       
045600     MOVE "200-GENERATE-BILL" TO PARA-NAME.                               
045700     MOVE GNB-TRE-ID TO WS-LOOKUP-KEY.                                    
045800     PERFORM 610-FIND-TREATMENT THRU 610-EXIT.                            
045900     IF RECORD-NOT-FOUND                                                  
046000         MOVE "*** GENBILL REJECTED -- TREATMENT NOT FOUND" TO            
046100              ABEND-REASON                                                
046200         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
046300         GO TO 200-EXIT.                                                  
046400                                                                          
046500     MOVE TRE-TYPE-ID IN TBL-TRT-REC(WS-ROW-SUB) TO WS-LOOKUP-KEY.        
046600     PERFORM 620-FIND-TYPE THRU 620-EXIT.                                 
046700     IF RECORD-NOT-FOUND                                                  
046800         MOVE "*** GENBILL REJECTED -- TYPE NOT FOUND" TO                 
046900              ABEND-REASON                                                
047000         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
047100         GO TO 200-EXIT.                                                  
047200                                                                          
047300     IF WS-BIL-COUNT >= 2000                                              
047400         MOVE "*** GENBILL REJECTED -- TABLE FULL" TO                     
047500              ABEND-REASON                                                
047600         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
047700         GO TO 200-EXIT.                                                  
047800                                                                          
047900     CALL "NEXTSEQ" USING "BIL ", WS-NEW-ID-NBR.                          
048000     STRING "BIL" DELIMITED BY SIZE                                       
048100            WS-NEW-ID-NBR DELIMITED BY SIZE                               
048200            INTO WS-NEW-BIL-ID.                                           
048300                                                                          
048400     ADD 1 TO WS-BIL-COUNT.                                               
048500     MOVE WS-NEW-BIL-ID TO                                                
048600          BIL-ID IN TBL-BIL-REC(WS-BIL-COUNT).                            
048700     MOVE TRE-PATIENT-ID IN TBL-TRT-REC(WS-ROW-SUB) TO                    
048800          BIL-PATIENT-ID IN TBL-BIL-REC(WS-BIL-COUNT).                    
048900     MOVE GNB-TRE-ID TO                                                   
049000          BIL-TREATMENT-ID IN TBL-BIL-REC(WS-BIL-COUNT).                  
049100     MOVE TYP-PRICE IN TBL-TYP-REC(WS-TYP-SUB) TO                         
049200          BIL-TOTAL-AMOUNT IN TBL-BIL-REC(WS-BIL-COUNT).                  
049300     SET BIL-NOT-PAID IN TBL-BIL-REC(WS-BIL-COUNT) TO TRUE.               
049400     MOVE SPACES TO                                                       
049500          BIL-PAID-DATE IN TBL-BIL-REC(WS-BIL-COUNT).                     
049600     PERFORM 640-STAMP-BILL-CREATED THRU 640-EXIT.                        
049700     MOVE "3" TO TRE-STATUS IN TBL-TRT-REC(WS-ROW-SUB).                   
049800     ADD 1 TO WS-TRANS-APPLIED.                                           
049900 200-EXIT.                                                                
050000     EXIT.                                                                
050100                                                                          
050200 640-STAMP-BILL-CREATED.                                                  
050300     MOVE WS-RUN-YYYY TO                                                  
050400          BIL-CREATED-YYYY IN TBL-BIL-REC(WS-BIL-COUNT).                  
050500     MOVE WS-RUN-MM TO                                                    
050600          BIL-CREATED-MM IN TBL-BIL-REC(WS-BIL-COUNT).                    
050700     MOVE WS-RUN-DD TO                                                    
050800          BIL-CREATED-DD IN TBL-BIL-REC(WS-BIL-COUNT).                    
050900     MOVE WS-RUN-HH TO                                                    
051000          BIL-CREATED-HH IN TBL-BIL-REC(WS-BIL-COUNT).                    
051100     MOVE WS-RUN-MIN TO                                                   
051200          BIL-CREATED-MIN IN TBL-BIL-REC(WS-BIL-COUNT).                   
051300     MOVE WS-RUN-SS TO                                                    
051400          BIL-CREATED-SS IN TBL-BIL-REC(WS-BIL-COUNT).                    
051500     MOVE "-" TO                                                          
051600          BIL-CREATED-SEP1 IN TBL-BIL-REC(WS-BIL-COUNT).                  
051700     MOVE "-" TO                                                          
051800          BIL-CREATED-SEP2 IN TBL-BIL-REC(WS-BIL-COUNT).                  
051900     MOVE " " TO                                                          
052000          BIL-CREATED-SEP3 IN TBL-BIL-REC(WS-BIL-COUNT).                  
052100     MOVE ":" TO                                                          
052200          BIL-CREATED-SEP4 IN TBL-BIL-REC(WS-BIL-COUNT).                  
052300     MOVE ":" TO                                                          
052400          BIL-CREATED-SEP5 IN TBL-BIL-REC(WS-BIL-COUNT).                  
052500 640-EXIT.                                                                
052600     EXIT.                                                                
052700                                                                          
052800 300-RECORD-PAYMENT.                                                      
052900     MOVE "300-RECORD-PAYMENT" TO PARA-NAME.                              
053000     MOVE RCP-BIL-ID TO WS-LOOKUP-KEY.                                    
053100     PERFORM 630-FIND-BILL THRU 630-EXIT.                                 
053200     IF RECORD-NOT-FOUND                                                  
053300         MOVE "*** RECPAY REJECTED -- BILL NOT FOUND" TO                  
053400              ABEND-REASON                                                
053500         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
053600         GO TO 300-EXIT.                                                  
053700                                                                          
053800     SET BIL-IS-PAID IN TBL-BIL-REC(WS-ROW-SUB) TO TRUE.                  
053900     PERFORM 650-STAMP-BILL-PAID THRU 650-EXIT.                           
054000                                                                          
054100     MOVE BIL-TREATMENT-ID IN TBL-BIL-REC(WS-ROW-SUB) TO                  
054200          WS-LOOKUP-KEY.                                                  
054300     PERFORM 610-FIND-TREATMENT THRU 610-EXIT.                            
054400     IF RECORD-NOT-FOUND                                                  
054500         MOVE "*** RECPAY REJECTED -- TREATMENT NOT FOUND" TO             
054600              ABEND-REASON                                                
054700         PERFORM 710-WRITE-REJECT-LINE THRU 710-EXIT                      
054800         GO TO 300-EXIT.                                                  
054900                                                                          
055000     MOVE "5" TO TRE-STATUS IN TBL-TRT-REC(WS-ROW-SUB).                   
055100     ADD 1 TO WS-TRANS-APPLIED.                                           
055200 300-EXIT.                                                                
055300     EXIT.                                                                
055400                                                                          
055500 650-STAMP-BILL-PAID.                                                     
055600     MOVE WS-RUN-YYYY TO                                                  
055700          BIL-PAID-YYYY IN TBL-BIL-REC(WS-ROW-SUB).                       
055800     MOVE WS-RUN-MM TO                                                    
055900          BIL-PAID-MM IN TBL-BIL-REC(WS-ROW-SUB).                         
056000     MOVE WS-RUN-DD TO                                                    
056100          BIL-PAID-DD IN TBL-BIL-REC(WS-ROW-SUB).                         
056200     MOVE WS-RUN-HH TO                                                    
056300          BIL-PAID-HH IN TBL-BIL-REC(WS-ROW-SUB).                         
056400     MOVE WS-RUN-MIN TO                                                   
056500          BIL-PAID-MIN IN TBL-BIL-REC(WS-ROW-SUB).                        
056600     MOVE WS-RUN-SS TO                                                    
056700          BIL-PAID-SS IN TBL-BIL-REC(WS-ROW-SUB).                         
056800     MOVE "-" TO                                                          
056900          BIL-PAID-SEP1 IN TBL-BIL-REC(WS-ROW-SUB).                       
057000     MOVE "-" TO                                                          
057100          BIL-PAID-SEP2 IN TBL-BIL-REC(WS-ROW-SUB).                       
057200     MOVE " " TO                                                          
057300          BIL-PAID-SEP3 IN TBL-BIL-REC(WS-ROW-SUB).                       
057400     MOVE ":" TO                                                          
057500          BIL-PAID-SEP4 IN TBL-BIL-REC(WS-ROW-SUB).                       
057600     MOVE ":" TO                                                          
057700          BIL-PAID-SEP5 IN TBL-BIL-REC(WS-ROW-SUB).                       
057800 650-EXIT.                                                                
057900     EXIT.                                                                
058000                                                                          
058100 710-WRITE-REJECT-LINE.                                                   
058200     MOVE ABEND-REASON TO SYSOUT-REC.                                     
058300     WRITE SYSOUT-REC.                                                    
058400     ADD 1 TO WS-TRANS-REJECTED.                                          
058500 710-EXIT.                                                                
058600     EXIT.                                                                
058700                                                                          
058800 800-CLOSE-FILES.                                                         
058900     MOVE "800-CLOSE-FILES" TO PARA-NAME.                                 
059000     CLOSE TRANFILE, SYSOUT, NEWTRT, NEWBIL.                              
059100 800-EXIT.                                                                
059200     EXIT.                                                                
059300                                                                          
059400 900-CLEANUP.                                                             
059500     MOVE "900-CLEANUP" TO PARA-NAME.                                     
059600     OPEN OUTPUT NEWTRT.                                                  
059700     OPEN OUTPUT NEWBIL.                                                  
059800     PERFORM 950-WRITE-NEW-TREATMENT THRU 950-EXIT                        
059900             VARYING WS-ROW-SUB FROM 1 BY 1                               
060000             UNTIL WS-ROW-SUB > WS-TRT-COUNT.                             
060100     PERFORM 960-WRITE-NEW-BILL THRU 960-EXIT                             
060200             VARYING WS-ROW-SUB FROM 1 BY 1                               
060300             UNTIL WS-ROW-SUB > WS-BIL-COUNT.                             
060400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
060500                                                                          
060600     DISPLAY "** TRANSACTIONS READ      **" WS-TRANS-READ.                
060700     DISPLAY "** TRANSACTIONS APPLIED    **" WS-TRANS-APPLIED.            
060800     DISPLAY "** TRANSACTIONS REJECTED   **" WS-TRANS-REJECTED.           
060900     DISPLAY "** BILLS ON NEW MASTER     **" WS-BIL-COUNT.                
061000     DISPLAY "******** NORMAL END OF JOB BILLPROC ********".              
061100 900-EXIT.                                                                
061200     EXIT.                                                                
061300                                                                          
061400 950-WRITE-NEW-TREATMENT.                                                 
061500     WRITE NEWTRT-REC FROM TBL-TRT-REC(WS-ROW-SUB).                       
061600 950-EXIT.                                                                
061700     EXIT.                                                                
061800                                                                          
061900 960-WRITE-NEW-BILL.                                                      
062000     WRITE NEWBIL-REC FROM TBL-BIL-REC(WS-ROW-SUB).                       
062100 960-EXIT.                                                                
062200     EXIT.                                                                
062300                                                                          
062400 1000-ABEND-RTN.                                                          
062500     WRITE SYSOUT-REC FROM ABEND-REC.                                     
062600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                               
062700     DISPLAY "*** ABNORMAL END OF JOB -- BILLPROC ***"                    
062800             UPON CONSOLE.                                                
062900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
